000100*****************************************************************         
000200*    CP DEMAND  --  TABLA DE PRONOSTICO DE DOTACION (WORKING)   *         
000300*    NO ES UN ARCHIVO -- SALIDA INTERNA DE RSTDFCST, CONSUMIDA  *         
000400*    POR RSTSTMCH, RSTCVALD Y RSTREPRT.  UNA FILA POR DIA.      *         
000500*    TABLA COMPARTIDA -- SE PASA POR REFERENCIA EN EL CALL      *         
000600*    USING A LOS MODULOS QUE LA NECESITAN.                      *         
000700*****************************************************************         
000800*  HISTORIA DE CAMBIOS DEL COPY                                           
000900*  2024-11-14 RVM TKT-RS-0011 VERSION INICIAL DEL COPY.                   
001000*  2024-12-07 JLP TKT-RS-0039 SE AGREGA REQUERIMIENTO POR                 
001100*             CODIGO DE TURNO (1F/2F/3F) POR ESTACION.                    
001200*  2024-12-13 RVM TKT-RS-0047 SE SEPARA LA TABLA FIJA DE                  
001300*             VENTANAS HORARIAS DE SERVICIO A UN COPY                     
001400*             INDEPENDIENTE (CPPRDWN) PARA NO ARRASTRAR VALUES            
001500*             A LA LINKAGE SECTION DE LOS MODULOS LLAMADOS.               
001600*****************************************************************         
001700 01  DMD-DEMAND-TABLE.                                                    
001800     05  DMD-DAY-ENTRY OCCURS 14 TIMES                                    
001900                 INDEXED BY DMD-DAY-SUB.                                  
002000         10  DMD-IS-WEEKEND      PIC X(01).                               
002100             88  DMD-WEEKEND-YES     VALUE 'Y'.                           
002200         10  DMD-PERIOD-REQ OCCURS 5 TIMES.                               
002300             15  DMD-PR-STATION-REQ OCCURS 4 TIMES                        
002400                                 PIC 9(02).                               
002500             15  DMD-PR-PERIOD-TOTAL PIC 9(03).                           
002600         10  DMD-SHIFTCODE-REQ OCCURS 3 TIMES.                            
002700             15  DMD-SC-STATION-REQ OCCURS 4 TIMES                        
002800                                 PIC 9(02).                               
002900         10  DMD-DAY-TOTAL-STAFF PIC 9(03).                               
003000         10  DMD-LUNCH-PEAK-TOTAL PIC 9(03).                              
003100         10  DMD-DINNER-PEAK-TOTAL PIC 9(03).                             
003200         10  FILLER              PIC X(06).                               
