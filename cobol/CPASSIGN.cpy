000100*****************************************************************         
000200*    CP ASSIGN  --  TABLA DE ASIGNACIONES DE TURNO (WORKING)    *         
000300*    CAPACIDAD MINIMA EXIGIDA POR EL INSTRUCTIVO: 200 FILAS.    *         
000400*****************************************************************         
000500*  HISTORIA DE CAMBIOS DEL COPY                                           
000600*  2024-11-10 RVM TKT-RS-0007 VERSION INICIAL DEL COPY.                   
000700*  2024-12-04 JLP TKT-RS-0036 SE AGREGA CLAVE DE ORDEN ASG-SORT-          
000800*             KEY PARA RECORRER LAS ASIGNACIONES DE UN EMPLEADO           
000900*             POR FECHA/HORA SIN NECESIDAD DE UN SORT EXTERNO.            
001000*****************************************************************         
001100 01  ASG-ASSIGNMENT-TABLE.                                                
001200     05  ASG-ASIGNACION-CANT    PIC 9(03) COMP.                          
001300     05  ASG-ASSIGNMENT-ENTRY OCCURS 200 TIMES                            
001400                 INDEXED BY ASG-SUB ASG-SUB2.                             
001500         10  ASG-EMP-ID          PIC X(04).                               
001600         10  ASG-DATE-SUB        PIC 9(02).                               
001700         10  ASG-SHIFT-CODE      PIC X(02).                               
001800         10  ASG-STATION         PIC X(02).                               
001900         10  ASG-HOURS           PIC 9(02)V9.                             
002000         10  ASG-START-MINUTES   PIC 9(04) COMP.                          
002100         10  ASG-END-MINUTES     PIC 9(04) COMP.                          
002200         10  ASG-ACTIVE-FLAG     PIC X(01) VALUE 'Y'.                     
002300             88  ASG-IS-ACTIVE       VALUE 'Y'.                           
002400             88  ASG-IS-REMOVED      VALUE 'N'.                           
002500         10  FILLER              PIC X(05).                               
002600*----------------------------------------------------------------         
002700*    CAMPOS DE TRABAJO PARA EL ORDENAMIENTO POR (FECHA, HORA              
002800*    INICIO) QUE USAN RSTCVALD (DESCANSO, DIAS CONSECUTIVOS) Y            
002900*    RSTCRSLV -- SE RECALCULAN CADA VEZ QUE SE ARMA LA LISTA              
003000*    DE ASIGNACIONES DE UN EMPLEADO, NO SE PERSISTEN.                     
003100*----------------------------------------------------------------         
003200 01  ASG-EMP-ASGN-LIST.                                                   
003300     05  ASG-EL-CANT            PIC 9(02) COMP.                          
003400     05  ASG-EL-ENTRY OCCURS 14 TIMES                                     
003500                 INDEXED BY ASG-EL-SUB.                                   
003600         10  ASG-EL-TABLE-SUB    PIC 9(03) COMP.                          
003700         10  ASG-EL-DATE-SUB     PIC 9(02).                               
003800         10  ASG-EL-START-MIN    PIC 9(04) COMP.                          
003900         10  ASG-EL-END-MIN      PIC 9(04) COMP.                          
004000         10  FILLER              PIC X(04).                               
