000100*****************************************************************         
000200*    RSTSTMCH  --  ASIGNACION DE TURNOS POR PUNTAJE (STAFF      *         
000300*    MATCH) DEL PROCESO DE ROSTERING QUINCENAL.                 *         
000400*    PARA CADA DIA Y CADA CODIGO DE TURNO (EN ORDEN 1F-3F-2F)   *         
000500*    Y ESTACION ACTIVA, ARMA LA LISTA DE CANDIDATOS DISPONIBLES *         
000600*    Y HABILES, LOS PUNTUA, Y VA CUBRIENDO LOS CUPOS EN ORDEN   *         
000700*    DE PUNTAJE HASTA COMPLETAR EL REQUERIMIENTO DEL PRONOSTICO *         
000800*    O AGOTAR LOS CANDIDATOS FACTIBLES.                         *         
000900*****************************************************************         
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    RSTSTMCH.
001400 AUTHOR.        R VILLAMAYOR.
001500 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
001600 DATE-WRITTEN.  FEBRERO 1987.                                             
001700 DATE-COMPILED.                                                           
001800 SECURITY.      USO INTERNO EXCLUSIVO DE GERENCIA DE OPERACIONES.         
001900*****************************************************************         
002000*  HISTORIA DE CAMBIOS                                                    
002100*  1987-02-20 HGR REQ-0161 VERSION INICIAL -- ASIGNACION DE               
002200*             TURNOS POR ORDEN DE ANTIGUEDAD (SIN PUNTAJE).               
002300*  1989-05-11 HGR REQ-0198 SE AGREGA CHEQUEO DE DESCANSO MINIMO           
002400*             ENTRE TURNOS CONSECUTIVOS.                                  
002500*  1992-07-06 NBV REQ-0233 SE INCORPORA EL CRUCE DE HABILIDADES           
002600*             (MOSTRADOR / POSTRES / MCCAFE) EN LA SELECCION.             
002700*  1998-09-22 MFB REQ-0301 AJUSTE DE SIGLO -- FECHAS DE PERIODO           
002800*             DE 4 DIGITOS EN LOS CAMPOS DE TRABAJO INTERNOS.             
002900*  2003-03-14 NBV REQ-0355 SE REEMPLAZA EL ORDEN POR ANTIGUEDAD           
003000*             POR UN PUNTAJE DE OFERTA (BID) QUE PONDERA                  
003100*             HABILIDAD, TIPO DE CONTRATO, NECESIDAD DE HORAS             
003200*             Y EQUIDAD ENTRE EMPLEADOS.                                  
003300*  2011-10-19 JLP REQ-0410 SE AGREGA PREFERENCIA POR TURNO 1F             
003400*             Y PENALIDAD DE TURNO 2F EN FIN DE SEMANA.                   
003500*  2024-11-25 RVM TKT-RS-0022 REESCRITURA COMPLETA PARA EL                
003600*             PROCESO AUTOMATICO DE ROSTERING QUINCENAL --                
003700*             RECIBE LAS TABLAS COMPARTIDAS POR CALL USING                
003800*             DESDE RSTMAIN EN LUGAR DE LEER ARCHIVOS PROPIOS.            
003900*  2024-12-02 JLP TKT-RS-0031 SE AGREGA EL DESEMPATE                      
004000*             DETERMINISTICO POR CODIGO DE EMPLEADO ASCENDENTE            
004100*             (ANTES SE RESOLVIA CON UN NUMERO ALEATORIO).                
004200*  2024-12-09 RVM TKT-RS-0042 SE CORRIGE EL CHEQUEO DE DESCANSO           
004300*             PARA USAR MINUTOS ABSOLUTOS DEL PERIODO COMPLETO            
004400*             Y NO SOLO LA HORA DEL DIA.                                  
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-3 IS WS-SW-TRACE-STMCH.
005100*****************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005350*----------------------------------------------------------------
005360*    SWITCH DE TRAZA (UPSI-3) -- CUANDO ESTA ENCENDIDO SE
005370*    IMPRIME UN DISPLAY DE CONTROL POR CADA DIA PROCESADO.
005380*----------------------------------------------------------------
005390 01  WS-SW-TRACE-STMCH           PIC X(01) VALUE 'N'.
005391*----------------------------------------------------------------
005392*    DISPLAY LINE DE TRAZA -- UNA LINEA POR DIA DEL PERIODO.
005393*----------------------------------------------------------------
005394 01  WS-LINEA-TRAZA-STMCH.
005395     05  FILLER                  PIC X(20) VALUE
005396             'RSTSTMCH DIA NRO.   '.
005397     05  WS-TR-DIA               PIC Z9.
005398     05  FILLER                  PIC X(44) VALUE SPACES.
005400*----------------------------------------------------------------
005500*    TABLA ESTATICA DE CODIGOS DE TURNO (SFT-) -- COMPARTIDA,             
005600*    RECIBIDA POR CALL USING DESDE RSTMAIN.  SE COPIA TAMBIEN             
005700*    AQUI COMO WORKING PORQUE LOS INDICES 1-3 DE SFT-SHIFT-               
005800*    ENTRY COINCIDEN CON LOS CODIGOS 1F/2F/3F Y SE USAN COMO              
005900*    LINKAGE (VER MAS ABAJO) -- ESTE COMENTARIO SE MANTIENE               
006000*    COMO REFERENCIA HISTORICA DEL PROGRAMADOR ORIGINAL.                  
006100*----------------------------------------------------------------         
006200 01  WS-CONTADORES.                                                       
006300     05  WS-DAY-SUB              PIC 9(02) COMP.                          
006400     05  WS-PRI-SUB              PIC 9(02) COMP.                          
006500     05  WS-SC-SUB               PIC 9(02) COMP.                          
006600     05  WS-STN-SUB              PIC 9(02) COMP.                          
006700     05  WS-WEEK-BUCKET          PIC 9(01) COMP.                          
006800     05  WS-REQUIRED-CANT       PIC 9(02) COMP.                          
006900     05  WS-FILLED-CANT         PIC 9(02) COMP.                          
007000     05  WS-DIV-CALC             PIC 9(02) COMP.                          
007100     05  FILLER                  PIC X(04).                               
007200 01  WS-CANDIDATO-TABLE.                                                  
007300     05  WS-CAND-CANT           PIC 9(02) COMP.                          
007400     05  WS-CAND-ENTRY OCCURS 50 TIMES                                    
007500                 INDEXED BY WS-CAND-SUB WS-CAND-SUB2.                     
007600         10  WS-CAND-EMP-SUB     PIC 9(02) COMP.                          
007700         10  WS-CAND-PUNTAJE       PIC S9(03)V9.                            
007800         10  WS-CAND-EMP-ID      PIC X(04).                               
007900         10  FILLER              PIC X(02).                               
008000 01  WS-PUNTAJE-CALC.                                                     
008100     05  WS-AVG-SUM              PIC 9(05)V9.                             
008200     05  WS-AVG-WEEK-HOURS       PIC 9(03)V9.                             
008300     05  WS-AVG-DIVISOR          PIC 9(02) COMP.                          
008400     05  WS-HOURS-NEED-CALC      PIC 9(03)V9.                             
008500     05  WS-PUNTAJE-WORK           PIC S9(03)V9.                            
008600     05  FILLER                  PIC X(04).                               
008700 01  WS-FACTIBILIDAD.                                                     
008800     05  WS-NEW-ABS-START        PIC 9(05) COMP.                          
008900     05  WS-NEW-ABS-END          PIC 9(05) COMP.                          
009000     05  WS-EXIST-ABS-START      PIC 9(05) COMP.                          
009100     05  WS-EXIST-ABS-END        PIC 9(05) COMP.                          
009200     05  WS-GAP-A                PIC S9(05) COMP.                         
009300     05  WS-GAP-B                PIC S9(05) COMP.                         
009400     05  WS-ASG-SCAN-SUB         PIC 9(03) COMP.                          
009500     05  WS-FACTIBLE-SW          PIC X(01).                               
009600         88  WS-ES-FACTIBLE          VALUE 'Y'.                           
009700         88  WS-NO-FACTIBLE         VALUE 'N'.                           
009800     05  WS-REST-SW              PIC X(01).                               
009900         88  WS-REST-OK              VALUE 'Y'.                           
010000         88  WS-REST-BAD             VALUE 'N'.                           
010100     05  FILLER                  PIC X(04).                               
010200 01  WS-SHIFT-INFO.                                                       
010300     05  WS-NEW-SHIFT-HOURS      PIC 9(02)V9.                             
010400     05  WS-NEW-START-MIN        PIC 9(04) COMP.                          
010500     05  WS-NEW-END-MIN          PIC 9(04) COMP.                          
010600     05  FILLER                  PIC X(04).
011000*----------------------------------------------------------------
011100*    ORDEN FIJO DE ESTACIONES (WORKING, TABLA ESTATICA) -- NO             
011200*    SE ARRASTRA A LA LINKAGE SECTION PARA NO PERDER LOS VALUES.          
011300*----------------------------------------------------------------         
011400 COPY CPSTNCD.                                                            
011500*****************************************************************         
011600 LINKAGE SECTION.                                                         
011700 COPY CPEMPLOY.                                                           
011800 COPY CPSHIFTS.                                                           
011900 COPY CPSTRCFG.                                                           
012000 COPY CPDEMAND.                                                           
012100 COPY CPASSIGN.                                                           
012200*****************************************************************         
012300 PROCEDURE DIVISION USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE               
012400                          STR-RECORD-IN DMD-DEMAND-TABLE                  
012500                          ASG-ASSIGNMENT-TABLE.                           
012600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
012700 MAIN-PROGRAM-I.                                                          
012800     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
012900     PERFORM 2000-UN-DIA-I THRU 2000-UN-DIA-F                             
013000         VARYING WS-DAY-SUB FROM 1 BY 1                                   
013100         UNTIL WS-DAY-SUB > 14.                                           
013200 MAIN-PROGRAM-F. GOBACK.                                                  
013300*-----------------------------------------------------------------        
013400*    LIMPIA LA TABLA DE ASIGNACIONES Y LOS CAMPOS DE ACUMULACION          
013500*    DEL EMPLEADO ANTES DE ARMAR LA GRILLA DE LA QUINCENA.                
013600*-----------------------------------------------------------------        
013700 1000-INICIO-I.                                                           
013800     MOVE ZERO TO ASG-ASIGNACION-CANT.                                   
013900     PERFORM 1100-LIMPIAR-EMPLEADO-I THRU 1100-LIMPIAR-EMPLEADO-F         
014000         VARYING ET-EMP-SUB FROM 1 BY 1                                   
014100         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT.                            
014200 1000-INICIO-F. EXIT.                                                     
014300 1100-LIMPIAR-EMPLEADO-I.                                                 
014400     MOVE ZERO TO ET-TURNO-CANT(ET-EMP-SUB).                             
014500     MOVE ZERO TO ET-WEEK-HOURS(ET-EMP-SUB 1).                            
014600     MOVE ZERO TO ET-WEEK-HOURS(ET-EMP-SUB 2).                            
014700     PERFORM 1110-LIMPIAR-DIA-I THRU 1110-LIMPIAR-DIA-F                   
014800         VARYING WS-DAY-SUB FROM 1 BY 1                                   
014900         UNTIL WS-DAY-SUB > 14.                                           
015000 1100-LIMPIAR-EMPLEADO-F. EXIT.                                           
015100 1110-LIMPIAR-DIA-I.                                                      
015200     MOVE '/ ' TO ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB).               
015300 1110-LIMPIAR-DIA-F. EXIT.                                                
015400*-----------------------------------------------------------------        
015500*    UN DIA DE LA QUINCENA -- RECORRE LOS CODIGOS DE TURNO EN             
015600*    ORDEN DE PRIORIDAD 1F, 3F, 2F (TKT-RS-0022).                         
015700*-----------------------------------------------------------------        
015800 2000-UN-DIA-I.
015820     IF WS-SW-TRACE-STMCH = '1'
015840        MOVE WS-DAY-SUB TO WS-TR-DIA
015860        DISPLAY WS-LINEA-TRAZA-STMCH
015880     END-IF.
015900     COMPUTE WS-DIV-CALC = (WS-DAY-SUB - 1) / 7.
016000     MOVE WS-DIV-CALC TO WS-WEEK-BUCKET.
016100     ADD 1 TO WS-WEEK-BUCKET.
016200     PERFORM 2050-UN-CODIGO-I THRU 2050-UN-CODIGO-F
016300         VARYING WS-PRI-SUB FROM 1 BY 1                                   
016400         UNTIL WS-PRI-SUB > 3.                                            
016500 2000-UN-DIA-F. EXIT.                                                     
016600*-----------------------------------------------------------------        
016700*    TRADUCE LA POSICION DE PRIORIDAD (1,2,3) AL INDICE REAL              
016800*    DE CODIGO DE TURNO EN LA TABLA SFT- Y EN LA TABLA DE                 
016900*    REQUERIMIENTO DMD-SHIFTCODE-REQ (1=1F 2=2F 3=3F).                    
017000*-----------------------------------------------------------------        
017100 2050-UN-CODIGO-I.                                                        
017200     EVALUATE WS-PRI-SUB                                                  
017300         WHEN 1  MOVE 1 TO WS-SC-SUB                                      
017400         WHEN 2  MOVE 3 TO WS-SC-SUB                                      
017500         WHEN 3  MOVE 2 TO WS-SC-SUB                                      
017600     END-EVALUATE.                                                        
017700     PERFORM 2100-UNA-ESTACION-I THRU 2100-UNA-ESTACION-F                 
017800         VARYING WS-STN-SUB FROM 1 BY 1                                   
017900         UNTIL WS-STN-SUB > 4.                                            
018000 2050-UN-CODIGO-F. EXIT.                                                  
018100*-----------------------------------------------------------------        
018200*    CUBRE LOS CUPOS DE UNA (CODIGO DE TURNO, ESTACION) PARA EL           
018300*    DIA EN CURSO -- ARMA CANDIDATOS, PUNTUA, ORDENA Y ASIGNA.            
018400*-----------------------------------------------------------------        
018500 2100-UNA-ESTACION-I.                                                     
018600     MOVE DMD-SC-STATION-REQ(WS-DAY-SUB WS-SC-SUB WS-STN-SUB)             
018700         TO WS-REQUIRED-CANT.                                            
018800     IF WS-REQUIRED-CANT > 0                                             
018900        MOVE ZERO TO WS-FILLED-CANT                                      
019000        PERFORM 2200-ARM-CAND-I THRU 2200-ARM-CAND-F                      
019100        IF WS-CAND-CANT > 1                                              
019200           PERFORM 2300-ORDENAR-CANDIDATOS-I                              
019300               THRU 2300-ORDENAR-CANDIDATOS-F                             
019400        END-IF                                                            
019500        PERFORM 2400-CUBRIR-CUPOS-I THRU 2400-CUBRIR-CUPOS-F              
019600            VARYING WS-CAND-SUB FROM 1 BY 1                               
019700            UNTIL WS-CAND-SUB > WS-CAND-CANT                             
019800               OR WS-FILLED-CANT = WS-REQUIRED-CANT                     
019900     END-IF.                                                              
020000 2100-UNA-ESTACION-F. EXIT.                                               
020100*-----------------------------------------------------------------        
020200*    ARMA LA LISTA DE CANDIDATOS HABILES PARA EL (DIA, CODIGO,            
020300*    ESTACION) EN CURSO -- DISPONIBLE, LIBRE ESE DIA Y HABIL EN           
020400*    LA ESTACION -- Y CALCULA EL PROMEDIO DE HORAS DE LA SEMANA           
020500*    PARA EL PUNTAJE DE EQUIDAD.                                          
020600*-----------------------------------------------------------------        
020700 2200-ARM-CAND-I.                                                         
020800     MOVE ZERO TO WS-CAND-CANT.                                          
020900     PERFORM 2210-CALC-PROMEDIO-I THRU 2210-CALC-PROMEDIO-F.              
021000     PERFORM 2220-EVALUAR-EMPLEADO-I THRU 2220-EVALUAR-EMPLEADO-F         
021100         VARYING ET-EMP-SUB FROM 1 BY 1                                   
021200         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT.                            
021300 2200-ARM-CAND-F. EXIT.                                                   
021400 2210-CALC-PROMEDIO-I.                                                    
021500     MOVE ZERO TO WS-AVG-SUM.                                             
021600     MOVE ZERO TO WS-AVG-DIVISOR.                                         
021700     PERFORM 2215-SUMAR-HORAS-I THRU 2215-SUMAR-HORAS-F                   
021800         VARYING ET-EMP-SUB FROM 1 BY 1                                   
021900         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT.                            
022000     IF WS-AVG-DIVISOR > 0                                                
022100        DIVIDE WS-AVG-SUM BY WS-AVG-DIVISOR                               
022200            GIVING WS-AVG-WEEK-HOURS                                      
022300     ELSE                                                                 
022400        MOVE ZERO TO WS-AVG-WEEK-HOURS                                    
022500     END-IF.                                                              
022600 2210-CALC-PROMEDIO-F. EXIT.                                              
022700 2215-SUMAR-HORAS-I.                                                      
022800     ADD ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) TO WS-AVG-SUM.          
022900     ADD 1 TO WS-AVG-DIVISOR.                                             
023000 2215-SUMAR-HORAS-F. EXIT.                                                
023100*-----------------------------------------------------------------        
023200*    CHEQUEA SI EL EMPLEADO ET-EMP-SUB ES CANDIDATO PARA EL               
023300*    (DIA, CODIGO, ESTACION) EN CURSO Y, DE SERLO, LO AGREGA A            
023400*    LA LISTA CON SU PUNTAJE DE OFERTA.                                   
023500*-----------------------------------------------------------------        
023600 2220-EVALUAR-EMPLEADO-I.                                                 
023700     IF ET-EMP-AVAIL(ET-EMP-SUB WS-DAY-SUB) =                             
023800              SFT-SHIFT-CODE(WS-SC-SUB)                                   
023900        AND ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB) = '/ '               
024000        AND (ET-EMP-STATION(ET-EMP-SUB) =                                 
024100                STR-STATION-CODE(WS-STN-SUB)                              
024200             OR ET-SKILL-CROSS(ET-EMP-SUB) =                              
024300                STR-STATION-CODE(WS-STN-SUB))                             
024400        PERFORM 2230-AGREGAR-CANDIDATO-I                                  
024500            THRU 2230-AGREGAR-CANDIDATO-F                                 
024600     END-IF.                                                              
024700 2220-EVALUAR-EMPLEADO-F. EXIT.                                           
024800 2230-AGREGAR-CANDIDATO-I.                                                
024900     ADD 1 TO WS-CAND-CANT.                                              
025000     MOVE ET-EMP-SUB TO WS-CAND-EMP-SUB(WS-CAND-CANT).                   
025100     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-CAND-EMP-ID(WS-CAND-CANT).         
025200     PERFORM 2500-PUNTUAR-CAND-I THRU 2500-PUNTUAR-CAND-F.                
025300     MOVE WS-PUNTAJE-WORK TO WS-CAND-PUNTAJE(WS-CAND-CANT).                  
025400 2230-AGREGAR-CANDIDATO-F. EXIT.                                          
025500*-----------------------------------------------------------------        
025600*    PUNTAJE DE OFERTA (BID) -- REQ-0355 / TKT-RS-0031 --                 
025700*    HABILIDAD + TIPO DE CONTRATO + NECESIDAD DE HORAS +                  
025800*    EQUIDAD + PREFERENCIA DE TURNO.  USA EL EMPLEADO ET-EMP-SUB          
025900*    Y EL PROMEDIO WS-AVG-WEEK-HOURS YA CALCULADO.                        
026000*-----------------------------------------------------------------        
026100 2500-PUNTUAR-CAND-I.                                                     
026200     MOVE ZERO TO WS-PUNTAJE-WORK.                                          
026300     IF ET-EMP-STATION(ET-EMP-SUB) = STR-STATION-CODE(WS-STN-SUB)         
026400        ADD 100 TO WS-PUNTAJE-WORK                                          
026500     ELSE                                                                 
026600        ADD 60 TO WS-PUNTAJE-WORK                                           
026700     END-IF.                                                              
026800     EVALUATE TRUE                                                        
026900         WHEN ET-TYPE-FULLTIME(ET-EMP-SUB)                                
027000              ADD 50 TO WS-PUNTAJE-WORK                                     
027100         WHEN ET-TYPE-PARTTIME(ET-EMP-SUB)                                
027200              ADD 30 TO WS-PUNTAJE-WORK                                     
027300         WHEN OTHER                                                       
027400              ADD 15 TO WS-PUNTAJE-WORK                                     
027500     END-EVALUATE.                                                        
027600     IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) <                        
027700              ET-HOURS-MIN-WK(ET-EMP-SUB)                                 
027800        COMPUTE WS-HOURS-NEED-CALC =                                      
027900           (ET-HOURS-MIN-WK(ET-EMP-SUB) -                                 
028000            ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET)) * 2                 
028100        IF WS-HOURS-NEED-CALC > 30                                        
028200           ADD 30 TO WS-PUNTAJE-WORK                                        
028300        ELSE                                                              
028400           ADD WS-HOURS-NEED-CALC TO WS-PUNTAJE-WORK                        
028500        END-IF                                                            
028600     ELSE                                                                 
028700        IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) <                     
028800                 ET-HOURS-MAX-WK(ET-EMP-SUB)                              
028900           ADD 10 TO WS-PUNTAJE-WORK                                        
029000        END-IF                                                            
029100     END-IF.                                                              
029200     IF WS-AVG-WEEK-HOURS > ZERO                                          
029300        COMPUTE WS-HOURS-NEED-CALC = WS-AVG-WEEK-HOURS * 0.7              
029400        IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) <                     
029500                 WS-HOURS-NEED-CALC                                       
029600           ADD 25 TO WS-PUNTAJE-WORK                                        
029700        ELSE                                                              
029800           IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) <                  
029900                    WS-AVG-WEEK-HOURS                                     
030000              ADD 10 TO WS-PUNTAJE-WORK                                     
030100           END-IF                                                         
030200        END-IF                                                            
030300     END-IF.                                                              
030400     IF WS-SC-SUB = 1                                                     
030500        ADD 5 TO WS-PUNTAJE-WORK                                            
030600     ELSE                                                                 
030700        IF WS-SC-SUB = 2                                                  
030800           IF DMD-WEEKEND-YES(WS-DAY-SUB)                                 
030900              IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) <               
031000                       ET-HOURS-MIN-WK(ET-EMP-SUB)                        
031100                 ADD 10 TO WS-PUNTAJE-WORK                                  
031200              ELSE                                                        
031300                 SUBTRACT 5 FROM WS-PUNTAJE-WORK                            
031400              END-IF                                                      
031500           ELSE                                                           
031600              ADD 3 TO WS-PUNTAJE-WORK                                      
031700           END-IF                                                         
031800        END-IF                                                            
031900     END-IF.                                                              
032000 2500-PUNTUAR-CAND-F. EXIT.                                               
032100*-----------------------------------------------------------------        
032200*    ORDENA LA LISTA DE CANDIDATOS POR PUNTAJE DESCENDENTE --             
032300*    BURBUJA SIMPLE (LA CANTIDAD DE CANDIDATOS ES PEQUENA); EN            
032400*    CASO DE EMPATE DESEMPATA POR CODIGO DE EMPLEADO ASCENDENTE           
032500*    (TKT-RS-0031, REEMPLAZA EL SORTEO ALEATORIO DEL ORIGINAL).           
032600*-----------------------------------------------------------------        
032700 2300-ORDENAR-CANDIDATOS-I.                                               
032800     PERFORM 2310-PASADA-I THRU 2310-PASADA-F                             
032900         VARYING WS-CAND-SUB FROM 1 BY 1                                  
033000         UNTIL WS-CAND-SUB > WS-CAND-CANT.                               
033100 2300-ORDENAR-CANDIDATOS-F. EXIT.                                         
033200 2310-PASADA-I.                                                           
033300     PERFORM 2320-COMPARAR-I THRU 2320-COMPARAR-F                         
033400         VARYING WS-CAND-SUB2 FROM 1 BY 1                                 
033500         UNTIL WS-CAND-SUB2 > WS-CAND-CANT.                              
033600 2310-PASADA-F. EXIT.                                                     
033700 2320-COMPARAR-I.                                                         
033800     IF WS-CAND-SUB2 < WS-CAND-CANT                                      
033900        IF WS-CAND-PUNTAJE(WS-CAND-SUB2) <                                  
034000                 WS-CAND-PUNTAJE(WS-CAND-SUB2 + 1)                          
034100           PERFORM 2330-INTERCAMBIAR-I THRU 2330-INTERCAMBIAR-F           
034200        ELSE                                                              
034300           IF WS-CAND-PUNTAJE(WS-CAND-SUB2) =                               
034400                    WS-CAND-PUNTAJE(WS-CAND-SUB2 + 1)                       
034500              IF WS-CAND-EMP-ID(WS-CAND-SUB2) >                           
034600                       WS-CAND-EMP-ID(WS-CAND-SUB2 + 1)                   
034700                 PERFORM 2330-INTERCAMBIAR-I                              
034800                     THRU 2330-INTERCAMBIAR-F                             
034900              END-IF                                                      
035000           END-IF                                                         
035100        END-IF                                                            
035200     END-IF.                                                              
035300 2320-COMPARAR-F. EXIT.                                                   
035400 2330-INTERCAMBIAR-I.                                                     
035500     MOVE WS-CAND-ENTRY(WS-CAND-SUB2) TO                                  
035600         WS-CAND-ENTRY(WS-CAND-CANT + 1).                                
035700     MOVE WS-CAND-ENTRY(WS-CAND-SUB2 + 1) TO                              
035800         WS-CAND-ENTRY(WS-CAND-SUB2).                                     
035900     MOVE WS-CAND-ENTRY(WS-CAND-CANT + 1) TO                             
036000         WS-CAND-ENTRY(WS-CAND-SUB2 + 1).                                 
036100 2330-INTERCAMBIAR-F. EXIT.                                               
036200*-----------------------------------------------------------------        
036300*    RECORRE LA LISTA YA ORDENADA Y VA ASIGNANDO A CADA                   
036400*    CANDIDATO FACTIBLE HASTA CUBRIR EL CUPO REQUERIDO.                   
036500*-----------------------------------------------------------------        
036600 2400-CUBRIR-CUPOS-I.                                                     
036700     MOVE WS-CAND-EMP-SUB(WS-CAND-SUB) TO ET-EMP-SUB.                     
036800     PERFORM 2600-CHEQ-FACTIBLE-I THRU 2600-CHEQ-FACTIBLE-F.              
036900     IF WS-ES-FACTIBLE                                                    
037000        PERFORM 2700-ASIGNAR-TURNO-I THRU 2700-ASIGNAR-TURNO-F            
037100        ADD 1 TO WS-FILLED-CANT                                          
037200     END-IF.                                                              
037300 2400-CUBRIR-CUPOS-F. EXIT.                                               
037400*-----------------------------------------------------------------        
037500*    FACTIBILIDAD (SEGUNDA VUELTA) -- DISPONIBILIDAD, LIBRE ESE           
037600*    DIA, HORAS MAXIMAS SEMANALES, Y DESCANSO DE 10 HORAS CONTRA          
037700*    TODAS LAS ASIGNACIONES YA CONFIRMADAS DEL EMPLEADO.                  
037800*-----------------------------------------------------------------        
037900 2600-CHEQ-FACTIBLE-I.                                                    
038000     MOVE 'Y' TO WS-FACTIBLE-SW.                                          
038100     IF ET-EMP-AVAIL(ET-EMP-SUB WS-DAY-SUB) NOT =                         
038200              SFT-SHIFT-CODE(WS-SC-SUB)                                   
038300        MOVE 'N' TO WS-FACTIBLE-SW                                        
038400     END-IF.                                                              
038500     IF WS-ES-FACTIBLE                                                    
038600        IF ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB) NOT = '/ '            
038700           MOVE 'N' TO WS-FACTIBLE-SW                                     
038800        END-IF                                                            
038900     END-IF.                                                              
039000     IF WS-ES-FACTIBLE                                                    
039100        MOVE SFT-SHIFT-HOURS(WS-SC-SUB) TO WS-NEW-SHIFT-HOURS             
039200        IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET) +                     
039300                 WS-NEW-SHIFT-HOURS > ET-HOURS-MAX-WK(ET-EMP-SUB)         
039400           MOVE 'N' TO WS-FACTIBLE-SW                                     
039500        END-IF                                                            
039600     END-IF.                                                              
039700     IF WS-ES-FACTIBLE                                                    
039800        PERFORM 2650-CHEQ-DESCANSO-I THRU 2650-CHEQ-DESCANSO-F            
039900        IF WS-REST-BAD                                                    
040000           MOVE 'N' TO WS-FACTIBLE-SW                                     
040100        END-IF                                                            
040200     END-IF.                                                              
040300 2600-CHEQ-FACTIBLE-F. EXIT.                                              
040400*-----------------------------------------------------------------        
040500*    DESCANSO MINIMO DE 10 HORAS ENTRE TURNOS -- COMPARA EL               
040600*    NUEVO TURNO CANDIDATO CONTRA CADA ASIGNACION ACTIVA YA               
040700*    CONFIRMADA DEL MISMO EMPLEADO, EN MINUTOS ABSOLUTOS DE LA            
040800*    QUINCENA (TKT-RS-0042).                                              
040900*-----------------------------------------------------------------        
041000 2650-CHEQ-DESCANSO-I.                                                    
041100     MOVE 'Y' TO WS-REST-SW.                                              
041200     MOVE SFT-START-MINUTES(WS-SC-SUB) TO WS-NEW-START-MIN.               
041300     MOVE SFT-END-MINUTES(WS-SC-SUB) TO WS-NEW-END-MIN.                   
041400     COMPUTE WS-NEW-ABS-START = (WS-DAY-SUB - 1) * 1440 +                 
041500         WS-NEW-START-MIN.                                                
041600     COMPUTE WS-NEW-ABS-END = (WS-DAY-SUB - 1) * 1440 +                   
041700         WS-NEW-END-MIN.                                                  
041800     PERFORM 2660-CONTRA-ASIGN-I THRU 2660-CONTRA-ASIGN-F                 
041900         VARYING WS-ASG-SCAN-SUB FROM 1 BY 1                              
042000         UNTIL WS-ASG-SCAN-SUB > ASG-ASIGNACION-CANT                     
042100            OR WS-REST-BAD.                                               
042200 2650-CHEQ-DESCANSO-F. EXIT.                                              
042300 2660-CONTRA-ASIGN-I.                                                     
042400     IF ASG-EMP-ID(WS-ASG-SCAN-SUB) = ET-EMP-ID(ET-EMP-SUB)               
042500        AND ASG-IS-ACTIVE(WS-ASG-SCAN-SUB)                                
042600        COMPUTE WS-EXIST-ABS-START =                                      
042700           (ASG-DATE-SUB(WS-ASG-SCAN-SUB) - 1) * 1440 +                   
042800           ASG-START-MINUTES(WS-ASG-SCAN-SUB)                             
042900        COMPUTE WS-EXIST-ABS-END =                                        
043000           (ASG-DATE-SUB(WS-ASG-SCAN-SUB) - 1) * 1440 +                   
043100           ASG-END-MINUTES(WS-ASG-SCAN-SUB)                               
043200        COMPUTE WS-GAP-A = WS-NEW-ABS-START - WS-EXIST-ABS-END            
043300        COMPUTE WS-GAP-B = WS-EXIST-ABS-START - WS-NEW-ABS-END            
043400        IF (WS-GAP-A > 0 AND WS-GAP-A < 600)                              
043500           OR (WS-GAP-B > 0 AND WS-GAP-B < 600)                           
043600           MOVE 'N' TO WS-REST-SW                                         
043700        END-IF                                                            
043800     END-IF.                                                              
043900 2660-CONTRA-ASIGN-F. EXIT.                                               
044000*-----------------------------------------------------------------        
044100*    CONFIRMA LA ASIGNACION: AGREGA LA FILA A LA TABLA DE                 
044200*    ASIGNACIONES, MARCA EL DIA DEL EMPLEADO Y ACUMULA HORAS.             
044300*-----------------------------------------------------------------        
044400 2700-ASIGNAR-TURNO-I.                                                    
044500     ADD 1 TO ASG-ASIGNACION-CANT.                                       
044600     MOVE ET-EMP-ID(ET-EMP-SUB)                                           
044700         TO ASG-EMP-ID(ASG-ASIGNACION-CANT).                             
044800     MOVE WS-DAY-SUB TO ASG-DATE-SUB(ASG-ASIGNACION-CANT).               
044900     MOVE SFT-SHIFT-CODE(WS-SC-SUB)                                       
045000         TO ASG-SHIFT-CODE(ASG-ASIGNACION-CANT).                         
045100     MOVE STR-STATION-CODE(WS-STN-SUB)                                    
045200         TO ASG-STATION(ASG-ASIGNACION-CANT).                            
045300     MOVE WS-NEW-SHIFT-HOURS TO ASG-HOURS(ASG-ASIGNACION-CANT).          
045400     MOVE WS-NEW-START-MIN                                                
045500         TO ASG-START-MINUTES(ASG-ASIGNACION-CANT).                      
045600     MOVE WS-NEW-END-MIN TO ASG-END-MINUTES(ASG-ASIGNACION-CANT).        
045700     MOVE 'Y' TO ASG-ACTIVE-FLAG(ASG-ASIGNACION-CANT).                   
045800     MOVE SFT-SHIFT-CODE(WS-SC-SUB)                                       
045900         TO ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB).                     
046000     ADD 1 TO ET-TURNO-CANT(ET-EMP-SUB).                                 
046100     ADD WS-NEW-SHIFT-HOURS                                               
046200         TO ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-BUCKET).                     
046300 2700-ASIGNAR-TURNO-F. EXIT.                                              
