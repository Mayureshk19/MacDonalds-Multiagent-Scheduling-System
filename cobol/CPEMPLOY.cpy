000100*****************************************************************         
000200*    CP EMPLOY  --  TABLA DE EMPLEADOS EN WORKING (ET-)         *         
000300*    TABLA COMPARTIDA ENTRE RSTMAIN Y LOS MODULOS LLAMADOS --   *         
000400*    SE PASA SIEMPRE POR REFERENCIA EN EL CALL USING.           *         
000500*    CAPACIDAD MINIMA EXIGIDA POR EL INSTRUCTIVO: 50 EMPLEADOS. *         
000600*****************************************************************         
000700*  HISTORIA DE CAMBIOS DEL COPY                                           
000800*  2024-11-04 RVM TKT-RS-0001 VERSION INICIAL DEL COPY.                   
000900*  2024-11-19 RVM TKT-RS-0014 SE AGREGA TABLA DE EMPLEADOS                
001000*             EN WORKING PARA EL PROCESO DE ROSTERING.                    
001100*  2024-12-02 JLP TKT-RS-0033 SE AGREGA REDEFINES DE                      
001200*             DISPONIBILIDAD PARA CHEQUEO RAPIDO DE BLANCOS.              
001300*  2024-12-13 RVM TKT-RS-0045 SE SEPARA EL LAYOUT DE ENTRADA              
001400*             (VER CPEMPIN) Y LA TABLA DE OBJETIVOS DE HORAS              
001500*             (VER CPHRTGT) DE ESTE COPY, QUE QUEDA SOLO CON              
001600*             LA TABLA COMPARTIDA -- ASI NO SE ARRASTRAN A LA             
001700*             LINKAGE SECTION DE LOS MODULOS LLAMADOS CAMPOS              
001800*             QUE NO SE PASAN POR EL CALL USING.                          
001900*****************************************************************         
002000 01  ET-EMPLOYEE-TABLE.                                                   
002100     05  ET-EMPLEADO-CANT       PIC 9(02) COMP.                          
002200     05  ET-EMPLOYEE-ENTRY OCCURS 50 TIMES                                
002300                 INDEXED BY ET-EMP-SUB ET-EMP-SUB2.                       
002400         10  ET-EMP-ID           PIC X(04).                               
002500         10  ET-EMP-NAME         PIC X(20).                               
002600         10  ET-EMP-TYPE-CODE    PIC X(02).                               
002700             88  ET-TYPE-FULLTIME     VALUE 'FT'.                         
002800             88  ET-TYPE-PARTTIME     VALUE 'PT'.                         
002900             88  ET-TYPE-CASUAL       VALUE 'CA'.                         
003000         10  ET-EMP-STATION      PIC X(02).                               
003100             88  ET-STN-KITCHEN       VALUE 'KI'.                         
003200             88  ET-STN-MOSTRADOR       VALUE 'CO'.                         
003300             88  ET-STN-MCCAFE        VALUE 'MC'.                         
003400             88  ET-STN-DESSERT       VALUE 'DE'.                         
003500         10  ET-EMP-AVAIL        PIC X(02) OCCURS 14 TIMES.               
003600         10  ET-EMP-AVAIL-ALPHA REDEFINES ET-EMP-AVAIL                    
003700                                 PIC X(28).                               
003800         10  ET-SKILL-CROSS      PIC X(02).                               
003900             88  ET-NO-CROSS-SKILL    VALUE SPACES.                       
004000         10  ET-HOURS-MIN-WK     PIC 9(02)V9.                             
004100         10  ET-HOURS-MAX-WK     PIC 9(02)V9.                             
004200         10  ET-WEEK-HOURS       PIC 9(03)V9 OCCURS 2 TIMES.              
004300         10  ET-WEEK-HOURS-ALPHA REDEFINES ET-WEEK-HOURS                  
004400                                 PIC X(08).                               
004500         10  ET-TURNO-CANT      PIC 9(02) COMP.                          
004600         10  ET-DAY-SHIFT-CODE   PIC X(02) OCCURS 14 TIMES.               
004700         10  FILLER              PIC X(09).                               
