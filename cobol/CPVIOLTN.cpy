000100*****************************************************************         
000200*    CP VIOLTN  --  TABLA DE VIOLACIONES DE CUMPLIMIENTO        *         
000300*    CAPACIDAD MINIMA EXIGIDA POR EL INSTRUCTIVO: 200 FILAS.    *         
000400*****************************************************************         
000500*  HISTORIA DE CAMBIOS DEL COPY                                           
000600*  2024-11-12 RVM TKT-RS-0009 VERSION INICIAL DEL COPY.                   
000700*  2024-12-06 JLP TKT-RS-0038 SE AGREGA VIO-STATUS PARA EL                
000800*             ESTADO PENDIENTE-DE-APROBACION DE LA ESCALADA.              
000900*  2024-12-09 RVM TKT-RS-0041 SE AGREGA VISTA VIO-HARD-SEV-R              
001000*             (TIPO-DURO + SEVERIDAD) PARA EL ORDENAMIENTO DE             
001100*             RSTCRSLV POR SEVERIDAD DESCENDENTE.                         
001200*****************************************************************         
001300 01  VIO-VIOLATION-TABLE.                                                 
001400     05  VIO-VIOLATION-CANT     PIC 9(03) COMP.                          
001500     05  VIO-VIOLATION-ENTRY OCCURS 200 TIMES                             
001600                 INDEXED BY VIO-SUB VIO-SUB2.                             
001700         10  VIO-TYPE            PIC X(12).                               
001800             88  VIO-TY-AVAILABILITY VALUE 'AVAILABILITY'.                
001900             88  VIO-TY-SKILL         VALUE 'SKILL'.                      
002000             88  VIO-TY-HOURS-MAX     VALUE 'HOURS-MAX'.                  
002100             88  VIO-TY-HOURS-MIN     VALUE 'HOURS-MIN'.                  
002200             88  VIO-TY-REST          VALUE 'REST'.                       
002300             88  VIO-TY-CONSECUTIVE   VALUE 'CONSECUTIVE'.                
002400             88  VIO-TY-MIN-STAFF     VALUE 'MIN-STAFF'.                  
002500             88  VIO-TY-COVERAGE      VALUE 'COVERAGE'.                   
002600             88  VIO-TY-FAIRNESS      VALUE 'FAIRNESS'.                   
002700         10  VIO-HARD-FLAG       PIC X(01).                               
002800             88  VIO-IS-HARD         VALUE 'H'.                           
002900             88  VIO-IS-SOFT         VALUE 'S'.                           
003000         10  VIO-SEVERITY        PIC 9(02).                               
003100         10  VIO-EMP-ID          PIC X(04).                               
003200         10  VIO-DATE-SUB        PIC 9(02).                               
003300         10  VIO-DESC            PIC X(60).                               
003400         10  VIO-STATUS          PIC X(01).                               
003500             88  VIO-ST-OPEN          VALUE SPACE.                        
003600             88  VIO-ST-RESOLVED      VALUE 'R'.                          
003700             88  VIO-ST-PENDING       VALUE 'P'.                          
003800         10  FILLER              PIC X(08).                               
003900*----------------------------------------------------------------         
004000*    VISTA TIPO-DURO+SEVERIDAD, USADA POR RSTCRSLV PARA ARMAR             
004100*    LA COLA DE PRIORIDAD (SEVERIDAD DESCENDENTE) SIN NECESITAR           
004200*    UN SORT EXTERNO SOBRE LA TABLA DE VIOLACIONES.                       
004300*----------------------------------------------------------------         
004400 01  VIO-HARD-SEV-R REDEFINES VIO-VIOLATION-TABLE.                        
004500     05  FILLER                  PIC 9(03) COMP.                          
004600     05  VIO-HARD-SEV-ENTRY OCCURS 200 TIMES                              
004700                 INDEXED BY VIO-HS-SUB.                                   
004800         10  VIO-HS-HARD-FLAG    PIC X(01).                               
004900         10  VIO-HS-SEVERITY     PIC 9(02).                               
005000         10  FILLER              PIC X(87).                               
005100*----------------------------------------------------------------         
005200*    ACUMULADORES DE CUMPLIMIENTO -- REINICIALIZADOS EN CADA              
005300*    PASADA DE RSTCVALD (WS-PREFIJO RESERVADO A LA CORRIDA).              
005400*----------------------------------------------------------------         
005500 01  VIO-COMPLIANCE-STATS.                                                
005600     05  VIO-PUNTAJE               PIC 9(03)V9.                             
005700     05  VIO-IS-COMPLIANT        PIC X(01).                               
005800         88  VIO-COMPLIANT-YES       VALUE 'Y'.                           
005900     05  VIO-HARD-CANT          PIC 9(03) COMP.                          
006000     05  VIO-SOFT-CANT          PIC 9(03) COMP.                          
006100     05  VIO-PENDING-CANT       PIC 9(03) COMP.                          
006200     05  VIO-GINI-COEFFICIENT    PIC 9(01)V9(04).                         
006300     05  FILLER                  PIC X(06).                               
