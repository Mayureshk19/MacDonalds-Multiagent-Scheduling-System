000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RSTDFCST.                                                 
000300 AUTHOR.        R VILLAMAYOR.                                             
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
000500 DATE-WRITTEN.  MARCH 1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*****************************************************************         
000900*    RSTDFCST                                                   *         
001000*    ================                                          *          
001100*    PRONOSTICO DE DOTACION (DEMAND-FORECAST) PARA CADA UNO DE  *         
001200*    LOS 14 DIAS DEL PERIODO.  CALCULA, POR PERIODO DE SERVICIO *         
001300*    Y ESTACION, LA DOTACION REQUERIDA SEGUN LA CONFIGURACION   *         
001400*    DEL LOCAL Y EL RECARGO DE FIN DE SEMANA; LUEGO DERIVA LA   *         
001500*    CANTIDAD REQUERIDA POR CODIGO DE TURNO (1F/2F/3F).         *         
001600*****************************************************************         
001700*  HISTORIA DE CAMBIOS                                                    
001800*  1988-03-14 HGR REQ-0150 VERSION INICIAL -- CALCULO MANUAL DE           
001900*             DOTACION POR TURNO DE MOSTRADOR Y COCINA.                   
002000*  1993-08-22 DCV REQ-0230 SE AGREGA EL RECARGO DE FIN DE                 
002100*             SEMANA (20 POR CIENTO) SOBRE LA DOTACION BASE.              
002200*  1998-09-10 MFB REQ-0301 REVISION Y2K -- TABLA DE DIAS DEL              
002300*             PERIODO PASA A INDICE 1-14, SIN FECHA CALENDARIO.           
002400*  2004-11-30 LQP REQ-0399 SE AGREGA MCCAFE Y POSTRES COMO                
002500*             ESTACIONES OPCIONALES SEGUN EL LOCAL.                       
002600*  2024-11-05 RVM TKT-RS-0004 REESCRITURA PARA EL NUEVO PROCESO           
002700*             DE ROSTERING QUINCENAL -- SE AGREGA LA DERIVACION           
002800*             DE REQUERIMIENTO POR CODIGO DE TURNO 1F/2F/3F.              
002900*  2024-12-13 RVM TKT-RS-0047 SE AJUSTA A LA SEPARACION DE                
003000*             CPPRDWN FUERA DE CPDEMAND.                                  
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.
003600     UPSI-2 IS WS-SW-DFCST-TRACE.
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900*----------------------------------------------------------------         
004000*    ESTE MODULO NO ABRE ARCHIVOS.                                        
004100*----------------------------------------------------------------         
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 WORKING-STORAGE SECTION.                                                 
004500 77  WS-SW-DFCST-TRACE           PIC X(01) VALUE 'N'.                     
004600*----------------------------------------------------------------         
004700*    VENTANAS HORARIAS FIJAS DE LOS 5 PERIODOS DE SERVICIO                
004800*----------------------------------------------------------------         
004900     COPY CPPRDWN.                                                        
005000*----------------------------------------------------------------         
005100*    CAMPOS DE TRABAJO DEL CALCULO (COMP DONDE CORRESPONDE)               
005200*----------------------------------------------------------------         
005300 01  WS-CALCULO.                                                          
005400     05  WS-DAY-SUB              PIC 9(02) COMP.                          
005500     05  WS-PER-SUB              PIC 9(02) COMP.                          
005600     05  WS-STN-SUB              PIC 9(02) COMP.                          
005700     05  WS-MOD7                 PIC 9(02) COMP.                          
005800     05  WS-DIV-CALC             PIC 9(02) COMP.                          
005900     05  WS-MULTIPLIER           PIC 9V9.                                 
006000     05  WS-BASE-CANT           PIC 9(02).                               
006100     05  WS-REQ-CALC             PIC 9(03)V9.                             
006200     05  WS-PERTOT-CALC          PIC 9(03) COMP.                          
006300 01  WS-STN-ACTIVE-TABLE.                                                 
006400     05  WS-STN-ACTIVE OCCURS 4 TIMES PIC X(01).                          
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700     COPY CPSTRCFG.                                                       
006800     COPY CPDEMAND.                                                       
006900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
007000 PROCEDURE DIVISION USING STR-RECORD-IN DMD-DEMAND-TABLE.                 
007100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
007200 MAIN-PROGRAM-I.                                                          
007300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
007400     PERFORM 2000-UN-DIA-I THRU 2000-UN-DIA-F                             
007500         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 14.            
007600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
007700 MAIN-PROGRAM-F. GOBACK.                                                  
007800*-----------------------------------------------------------------        
007900 1000-INICIO-I.                                                           
008000     MOVE 'Y' TO WS-STN-ACTIVE (1).                                       
008100     MOVE 'Y' TO WS-STN-ACTIVE (2).                                       
008200     IF STR-MCCAFE-YES                                                    
008300        MOVE 'Y' TO WS-STN-ACTIVE (3)                                     
008400     ELSE                                                                 
008500        MOVE 'N' TO WS-STN-ACTIVE (3)                                     
008600     END-IF.                                                              
008700     IF STR-DESSERT-YES                                                   
008800        MOVE 'Y' TO WS-STN-ACTIVE (4)                                     
008900     ELSE                                                                 
009000        MOVE 'N' TO WS-STN-ACTIVE (4)                                     
009100     END-IF.                                                              
009200 1000-INICIO-F. EXIT.                                                     
009300*-----------------------------------------------------------------        
009400*    PROCESA UN DIA DEL PERIODO: BANDERA DE FIN DE SEMANA,                
009500*    DOTACION POR PERIODO/ESTACION Y DOTACION POR TURNO.                  
009600*-----------------------------------------------------------------        
009700 2000-UN-DIA-I.                                                           
009800     SET DMD-DAY-SUB TO WS-DAY-SUB.                                       
009900     COMPUTE WS-DIV-CALC = WS-DAY-SUB / 7.                                
010000     COMPUTE WS-MOD7 = WS-DAY-SUB - (WS-DIV-CALC * 7).                    
010100     IF WS-MOD7 = 6 OR WS-MOD7 = 0                                        
010200        SET DMD-WEEKEND-YES (WS-DAY-SUB) TO TRUE                          
010300        MOVE 1.2 TO WS-MULTIPLIER                                         
010400     ELSE                                                                 
010500        MOVE 'N' TO DMD-IS-WEEKEND (WS-DAY-SUB)                           
010600        MOVE 1.0 TO WS-MULTIPLIER                                         
010700     END-IF.                                                              
010800     MOVE ZERO TO DMD-DAY-TOTAL-STAFF (WS-DAY-SUB)                        
010900                  DMD-LUNCH-PEAK-TOTAL (WS-DAY-SUB)                       
011000                  DMD-DINNER-PEAK-TOTAL (WS-DAY-SUB).                     
011100     PERFORM 2100-UN-PERIODO-I THRU 2100-UN-PERIODO-F                     
011200         VARYING WS-PER-SUB FROM 1 BY 1 UNTIL WS-PER-SUB > 5.             
011300     MOVE DMD-PR-PERIOD-TOTAL (WS-DAY-SUB 2)                              
011400                           TO DMD-LUNCH-PEAK-TOTAL (WS-DAY-SUB).          
011500     MOVE DMD-PR-PERIOD-TOTAL (WS-DAY-SUB 4)                              
011600                           TO DMD-DINNER-PEAK-TOTAL (WS-DAY-SUB).         
011700     PERFORM 2500-TURNOS-DIA-I THRU 2500-TURNOS-DIA-F.                    
011800 2000-UN-DIA-F. EXIT.                                                     
011900*-----------------------------------------------------------------        
012000*    DOTACION REQUERIDA DE UN PERIODO, ESTACION POR ESTACION.             
012100*-----------------------------------------------------------------        
012200 2100-UN-PERIODO-I.                                                       
012300     SET DMD-PW-SUB TO WS-PER-SUB.                                        
012400     MOVE ZERO TO WS-PERTOT-CALC.                                         
012500     PERFORM 2200-UNA-ESTACION-I THRU 2200-UNA-ESTACION-F                 
012600         VARYING WS-STN-SUB FROM 1 BY 1 UNTIL WS-STN-SUB > 4.             
012700     MOVE WS-PERTOT-CALC TO                                               
012800                 DMD-PR-PERIOD-TOTAL (WS-DAY-SUB WS-PER-SUB).             
012900 2100-UN-PERIODO-F. EXIT.                                                 
013000*-----------------------------------------------------------------        
013100 2200-UNA-ESTACION-I.                                                     
013200     IF WS-STN-ACTIVE (WS-STN-SUB) = 'Y'                                  
013300        IF DMD-PW-PEAK-YES (WS-PER-SUB)                                   
013400           MOVE STR-STN-PEAK-IN (WS-STN-SUB) TO WS-BASE-CANT             
013500        ELSE                                                              
013600           MOVE STR-STN-NORMAL-IN (WS-STN-SUB) TO WS-BASE-CANT           
013700        END-IF                                                            
013800        COMPUTE WS-REQ-CALC = WS-BASE-CANT * WS-MULTIPLIER               
013900        MOVE WS-REQ-CALC TO                                               
014000            DMD-PR-STATION-REQ (WS-DAY-SUB WS-PER-SUB WS-STN-SUB)         
014100     ELSE                                                                 
014200        MOVE ZERO TO                                                      
014300            DMD-PR-STATION-REQ (WS-DAY-SUB WS-PER-SUB WS-STN-SUB)         
014400     END-IF.                                                              
014500     ADD DMD-PR-STATION-REQ (WS-DAY-SUB WS-PER-SUB WS-STN-SUB)            
014600        TO WS-PERTOT-CALC.                                                
014700 2200-UNA-ESTACION-F. EXIT.                                               
014800*-----------------------------------------------------------------        
014900*    REQUERIMIENTO POR CODIGO DE TURNO (1F/2F/3F), ESTACION POR           
015000*    ESTACION -- 1F SEGUN EL PICO DE ALMUERZO, 2F SEGUN EL PICO           
015100*    DE CENA, 3F SOLO FIN DE SEMANA CON ALMUERZO CARGADO.                 
015200*-----------------------------------------------------------------        
015300 2500-TURNOS-DIA-I.                                                       
015400     PERFORM 2600-TURNO-ESTACION-I THRU 2600-TURNO-ESTACION-F             
015500         VARYING WS-STN-SUB FROM 1 BY 1 UNTIL WS-STN-SUB > 4.             
015600 2500-TURNOS-DIA-F. EXIT.                                                 
015700*-----------------------------------------------------------------        
015800 2600-TURNO-ESTACION-I.                                                   
015900     IF WS-STN-ACTIVE (WS-STN-SUB) = 'Y'                                  
016000        COMPUTE WS-DIV-CALC =                                             
016100          (DMD-PR-STATION-REQ (WS-DAY-SUB 2 WS-STN-SUB) + 1) / 2          
016200        IF WS-DIV-CALC < 1                                                
016300           MOVE 1 TO WS-DIV-CALC                                          
016400        END-IF                                                            
016500        MOVE WS-DIV-CALC TO DMD-SC-STATION-REQ (WS-DAY-SUB                
016600                                              1 WS-STN-SUB)               
016700                                                                          
016800        COMPUTE WS-DIV-CALC =                                             
016900          (DMD-PR-STATION-REQ (WS-DAY-SUB 4 WS-STN-SUB) + 1) / 2          
017000        IF WS-DIV-CALC < 1                                                
017100           MOVE 1 TO WS-DIV-CALC                                          
017200        END-IF                                                            
017300        MOVE WS-DIV-CALC TO DMD-SC-STATION-REQ (WS-DAY-SUB                
017400                                              2 WS-STN-SUB)               
017500                                                                          
017600        IF DMD-WEEKEND-YES (WS-DAY-SUB)                                   
017700           AND DMD-PR-STATION-REQ (WS-DAY-SUB 2 WS-STN-SUB)               
017800                                                       >= 3               
017900           MOVE 1 TO DMD-SC-STATION-REQ (WS-DAY-SUB                       
018000                                              3 WS-STN-SUB)               
018100        ELSE                                                              
018200           MOVE 0 TO DMD-SC-STATION-REQ (WS-DAY-SUB                       
018300                                              3 WS-STN-SUB)               
018400        END-IF                                                            
018500     ELSE                                                                 
018600        MOVE ZERO TO DMD-SC-STATION-REQ (WS-DAY-SUB 1 WS-STN-SUB)         
018700        MOVE ZERO TO DMD-SC-STATION-REQ (WS-DAY-SUB 2 WS-STN-SUB)         
018800        MOVE ZERO TO DMD-SC-STATION-REQ (WS-DAY-SUB 3 WS-STN-SUB)         
018900     END-IF.                                                              
019000     ADD DMD-SC-STATION-REQ (WS-DAY-SUB 1 WS-STN-SUB)                     
019100         DMD-SC-STATION-REQ (WS-DAY-SUB 2 WS-STN-SUB)                     
019200         DMD-SC-STATION-REQ (WS-DAY-SUB 3 WS-STN-SUB)                     
019300         TO DMD-DAY-TOTAL-STAFF (WS-DAY-SUB).                             
019400 2600-TURNO-ESTACION-F. EXIT.                                             
019500*-----------------------------------------------------------------        
019600 9999-FINAL-I.                                                            
019700     IF WS-SW-DFCST-TRACE = '1'                                           
019800        DISPLAY 'RSTDFCST - PRONOSTICO ARMADO PARA 14 DIAS'               
019900     END-IF.                                                              
020000 9999-FINAL-F. EXIT.                                                      
