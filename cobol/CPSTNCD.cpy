000100*****************************************************************         
000200*    CP STNCD  --  ORDEN FIJO DE LAS 4 ESTACIONES DE TRABAJO    *         
000300*    TABLA ESTATICA (VALUE) -- SOLO EN WORKING-STORAGE.         *         
000400*    1-COCINA 2-MOSTRADOR 3-MCCAFE 4-POSTRES.  ESTACIONES       *         
000500*    INACTIVAS (SIN MCCAFE O SIN POSTRES EN EL LOCAL) QUEDAN EN *         
000600*    CERO Y SE SALTAN EN TODOS LOS CALCULOS DE PRONOSTICO Y     *         
000700*    COBERTURA.                                                 *         
000800*****************************************************************         
000900*  HISTORIA DE CAMBIOS DEL COPY                                           
001000*  2024-11-08 RVM TKT-RS-0005 VERSION INICIAL (EN AQUEL                   
001100*             MOMENTO PARTE DE CPSTRCFG).                                 
001200*  2024-12-13 RVM TKT-RS-0046 SE SEPARA COMO COPY INDEPENDIENTE.          
001300*****************************************************************         
001400 01  STR-STATION-CODE-TABLE.                                              
001500     05  FILLER                  PIC X(02) VALUE 'KI'.                    
001600     05  FILLER                  PIC X(02) VALUE 'CO'.                    
001700     05  FILLER                  PIC X(02) VALUE 'MC'.                    
001800     05  FILLER                  PIC X(02) VALUE 'DE'.                    
001900 01  STR-STATION-CODE-R REDEFINES STR-STATION-CODE-TABLE.                 
002000     05  STR-STATION-CODE       PIC X(02) OCCURS 4 TIMES                  
002100                 INDEXED BY STR-STN-SUB.                                  
