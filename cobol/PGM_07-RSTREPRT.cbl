000100*****************************************************************         
000200*    RSTREPRT  --  REPORTE IMPRESO DE LA PLANIFICACION          *         
000300*    QUINCENAL DE PERSONAL (ROSTER-REPORT).  CUATRO SECCIONES:  *         
000400*    GRILLA DE TURNOS, RESUMEN POR EMPLEADO, COBERTURA DIARIA   *         
000500*    Y CUMPLIMIENTO, MAS LOS TOTALES GENERALES DE LA CORRIDA.   *         
000600*    ESTE PROGRAMA NO MODIFICA NINGUNA TABLA -- SOLO LEE.       *         
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.    RSTREPRT.                                                 
001000 AUTHOR.        H GUZMAN ROJAS.                                           
001100 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
001200 DATE-WRITTEN.  MARZO 1987.                                               
001300 DATE-COMPILED.                                                           
001400 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
001500*****************************************************************         
001600*  HISTORIA DE CAMBIOS                                                    
001700*  1987-03-22 HGR REQ-0110 VERSION INICIAL -- GRILLA DE TURNOS            
001800*             Y TOTALES POR EMPLEADO SOLAMENTE.                           
001900*  1990-07-09 HGR REQ-0198 SE AGREGA EL RESUMEN POR EMPLEADO              
002000*             CON OBJETIVOS DE HORAS MINIMAS Y MAXIMAS.                   
002100*  1994-10-11 DCV REQ-0255 SE AGREGA LA SECCION DE COBERTURA              
002200*             DIARIA POR ESTACION.                                        
002300*  1998-08-14 MFB REQ-0301 REVISION Y2K -- SE ELIMINA LA                  
002400*             IMPRESION DE FECHA CALENDARIO, SE USA NUMERO DE             
002500*             DIA DEL PERIODO (1-14) EN TODAS LAS SECCIONES.              
002600*  2003-05-30 LQP REQ-0388 SE AGREGA LA SECCION DE CUMPLIMIENTO           
002700*             CON EL INDICADOR DE JUSTICIA (FAIRNESS).                    
002800*  2009-11-12 LQP REQ-0450 EL ENCABEZADO TOMA EL NOMBRE DEL               
002900*             LOCAL DESDE LA CONFIGURACION EN LUGAR DE VENIR              
003000*             FIJO EN EL PROGRAMA.                                        
003100*  2024-11-04 RVM TKT-RS-0002 REESCRITURA COMPLETA PARA EL                
003200*             NUEVO PROCESO AUTOMATIZADO DE ROSTERING QUINCENAL.          
003300*  2024-12-06 JLP TKT-RS-0038 SE AGREGA LA LEYENDA DE CODIGOS DE          
003400*             TURNO CON VISTA HH:MM TOMADA DEL COPY CPSHIFTS.             
003500*  2024-12-14 RVM TKT-RS-0048 SE LIMITA LA IMPRESION DE AVISOS            
003600*             (WARNINGS) A LOS PRIMEROS 10 DE LA CORRIDA.                 
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT ROSTER-REPORT ASSIGN TO DDRPTOUT                              
004700         FILE STATUS IS FS-RPT.                                           
004800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  ROSTER-REPORT                                                        
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     RECORDING MODE IS F.                                                 
005400 01  REG-RPT-LINE                PIC X(132).                              
005500*                                                                         
005600 WORKING-STORAGE SECTION.                                                 
005700 77  FS-RPT                      PIC XX VALUE SPACES.                     
005800 01  WS-CONTADORES.                                                       
005900     05  WS-ORD-I                PIC 9(02) COMP.                          
006000     05  WS-ORD-J                PIC 9(02) COMP.                          
006100     05  WS-NEXT-J               PIC 9(02) COMP.                          
006200     05  WS-TEMP-SUB             PIC 9(02) COMP.                          
006300     05  WS-PASS-CTR             PIC 9(02) COMP.                          
006400     05  WS-DAY-SUB              PIC 9(02) COMP.                          
006500     05  WS-EMP-PTR              PIC 9(02) COMP.                          
006600     05  WS-ASG-SCAN-SUB         PIC 9(03) COMP.                          
006700     05  WS-VIO-SCAN-SUB         PIC 9(03) COMP.                          
006800     05  WS-WARN-PRINTED         PIC 9(02) COMP.                          
006900     05  WS-TOTAL-ASIGNACIONES   PIC 9(03) COMP.                          
007000     05  WS-EMPLEADOS-UNICOS     PIC 9(02) COMP.                          
007100     05  WS-COB-TOTAL            PIC 9(03) COMP.                          
007200     05  WS-COB-ST1              PIC 9(03) COMP.                          
007300     05  WS-COB-ST2              PIC 9(03) COMP.                          
007400     05  WS-COB-ST3              PIC 9(03) COMP.                          
007500     05  WS-COB-ST4              PIC 9(03) COMP.                          
007600     05  WS-COB-SUMA             PIC 9(05) COMP.                          
007700     05  FILLER                  PIC X(04).                               
007800 01  WS-ACUMULADORES.                                                     
007900     05  WS-SUMA-HORAS-TOTAL     PIC 9(05)V9.                             
008000     05  WS-COB-PROMEDIO         PIC 9(03)V9.                             
008100     05  WS-COB-UMBRAL-80        PIC 9(03)V9.                             
008200     05  FILLER                  PIC X(04).                               
008300 01  WS-ORDEN-GRID.                                                       
008400     05  WS-OG-CANT             PIC 9(02) COMP.                          
008500     05  WS-OG-SUB OCCURS 50 TIMES PIC 9(02) COMP                         
008600                 INDEXED BY WS-OG-I.                                      
008700 01  WS-ORDEN-RESUMEN.                                                    
008800     05  WS-OR-CANT             PIC 9(02) COMP.                          
008900     05  WS-OR-SUB OCCURS 50 TIMES PIC 9(02) COMP                         
009000                 INDEXED BY WS-OR-I.                                      
009100 01  WS-LEYENDA-CALC.                                                     
009200     05  WS-LEY-DESC             PIC X(20).                               
009300     05  WS-LEY-HORAS-EDIT       PIC Z9.9.                                
009400     05  FILLER                  PIC X(04).                               
009500*----------------------------------------------------------------         
009600*    UNA SOLA AREA DE IMPRESION, CON UNA VISTA REDEFINES POR              
009700*    CADA LAYOUT DE LINEA -- SE LIMPIA (SPACES) Y SE ARMA DE              
009800*    NUEVO ANTES DE CADA WRITE.                                           
009900*----------------------------------------------------------------         
010000 01  WS-LINEA-IMPRESION          PIC X(132).                              
010100 01  WS-LIN-TITULO REDEFINES WS-LINEA-IMPRESION.                          
010200     05  LT-FILLER1              PIC X(04).                               
010300     05  LT-STORE-ID             PIC X(08).                               
010400     05  LT-FILLER2              PIC X(02).                               
010500     05  LT-STORE-NAME           PIC X(20).                               
010600     05  LT-FILLER3              PIC X(02).                               
010700     05  LT-TITULO               PIC X(50).                               
010800     05  LT-FILLER4              PIC X(46).                               
010900 01  WS-LIN-GRID REDEFINES WS-LINEA-IMPRESION.                            
011000     05  LG-EMP-ID               PIC X(04).                               
011100     05  LG-F1                   PIC X(01).                               
011200     05  LG-NOMBRE               PIC X(20).                               
011300     05  LG-F2                   PIC X(01).                               
011400     05  LG-TIPO                 PIC X(02).                               
011500     05  LG-F3                   PIC X(01).                               
011600     05  LG-ESTACION             PIC X(02).                               
011700     05  LG-F4                   PIC X(02).                               
011800     05  LG-DIA-BLOQUE OCCURS 14 TIMES.                                   
011900         10  LG-F-DIA            PIC X(01).                               
012000         10  LG-DIA              PIC X(02).                               
012100     05  LG-F5                   PIC X(02).                               
012200     05  LG-TOTAL-HORAS          PIC ZZ9.9.                               
012300     05  LG-F6                   PIC X(50).                               
012400 01  WS-LIN-RESUMEN REDEFINES WS-LINEA-IMPRESION.                         
012500     05  LR-EMP-ID               PIC X(04).                               
012600     05  LR-F1                   PIC X(01).                               
012700     05  LR-NOMBRE               PIC X(20).                               
012800     05  LR-F2                   PIC X(01).                               
012900     05  LR-TIPO                 PIC X(02).                               
013000     05  LR-F3                   PIC X(01).                               
013100     05  LR-ESTACION             PIC X(02).                               
013200     05  LR-F4                   PIC X(01).                               
013300     05  LR-TURNOS               PIC ZZ9.                                 
013400     05  LR-F5                   PIC X(01).                               
013500     05  LR-SEM1                 PIC ZZ9.9.                               
013600     05  LR-F6                   PIC X(01).                               
013700     05  LR-SEM2                 PIC ZZ9.9.                               
013800     05  LR-F7                   PIC X(01).                               
013900     05  LR-TOTAL                PIC ZZZ9.9.                              
014000     05  LR-F8                   PIC X(01).                               
014100     05  LR-OBJ-MIN              PIC ZZ9.9.                               
014200     05  LR-F9                   PIC X(01).                               
014300     05  LR-OBJ-MAX              PIC ZZ9.9.                               
014400     05  LR-F10                  PIC X(01).                               
014500     05  LR-ESTADO               PIC X(13).                               
014600     05  LR-F11                  PIC X(52).                               
014700 01  WS-LIN-COBERTURA REDEFINES WS-LINEA-IMPRESION.                       
014800     05  LC-DIA-NUM              PIC ZZ9.                                 
014900     05  LC-F1                   PIC X(01).                               
015000     05  LC-DIA-NOMBRE           PIC X(09).                               
015100     05  LC-F2                   PIC X(01).                               
015200     05  LC-TOTAL                PIC ZZ9.                                 
015300     05  LC-F3                   PIC X(01).                               
015400     05  LC-ST1                  PIC ZZ9.                                 
015500     05  LC-F4                   PIC X(01).                               
015600     05  LC-ST2                  PIC ZZ9.                                 
015700     05  LC-F5                   PIC X(01).                               
015800     05  LC-ST3                  PIC ZZ9.                                 
015900     05  LC-F6                   PIC X(01).                               
016000     05  LC-ST4                  PIC ZZ9.                                 
016100     05  LC-F7                   PIC X(01).                               
016200     05  LC-ESTADO               PIC X(12).                               
016300     05  LC-F8                   PIC X(01).                               
016400     05  LC-FINDE                PIC X(13).                               
016500     05  LC-F9                   PIC X(72).                               
016600 01  WS-LIN-CUMPLIM REDEFINES WS-LINEA-IMPRESION.                         
016700     05  LM-ESTADO               PIC X(12).                               
016800     05  LM-F1                   PIC X(02).                               
016900     05  LM-PUNTAJE                PIC ZZ9.9.                               
017000     05  LM-F2                   PIC X(01).                               
017100     05  LM-DUR                  PIC ZZ9.                                 
017200     05  LM-F3                   PIC X(01).                               
017300     05  LM-SUAVE                PIC ZZ9.                                 
017400     05  LM-F4                   PIC X(01).                               
017500     05  LM-PEND                 PIC ZZ9.                                 
017600     05  LM-F5                   PIC X(101).                              
017700 01  WS-LIN-DETALLE REDEFINES WS-LINEA-IMPRESION.                         
017800     05  LD-TIPO                 PIC X(12).                               
017900     05  LD-F1                   PIC X(01).                               
018000     05  LD-SEV                  PIC ZZ9.                                 
018100     05  LD-F2                   PIC X(01).                               
018200     05  LD-EMPID                PIC X(04).                               
018300     05  LD-F3                   PIC X(01).                               
018400     05  LD-DESC                 PIC X(60).                               
018500     05  LD-F4                   PIC X(50).                               
018600 01  WS-LIN-TEXTO REDEFINES WS-LINEA-IMPRESION.                           
018700     05  LX-TEXTO                PIC X(100).                              
018800     05  FILLER                  PIC X(32).                               
018900*****************************************************************         
019000 LINKAGE SECTION.                                                         
019100 COPY CPEMPLOY.                                                           
019200 COPY CPASSIGN.                                                           
019300 COPY CPVIOLTN.                                                           
019400 COPY CPSTRCFG.                                                           
019500 COPY CPDEMAND.                                                           
019600 COPY CPSHIFTS.                                                           
019700*****************************************************************         
019800 PROCEDURE DIVISION USING ET-EMPLOYEE-TABLE ASG-ASSIGNMENT-TABLE          
019900                          VIO-VIOLATION-TABLE VIO-COMPLIANCE-STATS        
020000                          STR-RECORD-IN DMD-DEMAND-TABLE                  
020100                          SFT-SHIFT-TABLE.                                
020200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
020300 MAIN-PROGRAM-I.                                                          
020400     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
020500     IF FS-RPT = '00'                                                     
020600        PERFORM 2000-ORDENAR-GRID-I THRU 2000-ORDENAR-GRID-F              
020700        PERFORM 2100-IMPRIMIR-GRID-I                                      
020800            THRU 2100-IMPRIMIR-GRID-F                                     
020900        PERFORM 2400-IMPRIMIR-LEYENDA-I                                   
021000            THRU 2400-IMPRIMIR-LEYENDA-F                                  
021100        PERFORM 3000-ORDENAR-RESUMEN-I                                    
021200            THRU 3000-ORDENAR-RESUMEN-F                                   
021300        PERFORM 3100-IMPRIMIR-RESUMEN-I                                   
021400            THRU 3100-IMPRIMIR-RESUMEN-F                                  
021500        PERFORM 4000-IMPRIMIR-COBERTURA-I                                 
021600            THRU 4000-IMPRIMIR-COBERTURA-F                                
021700        PERFORM 5000-IMPRIMIR-CUMPLIM-I                                   
021800            THRU 5000-IMPRIMIR-CUMPLIM-F                                  
021900        PERFORM 6000-IMPRIMIR-TOTALES-I                                   
022000            THRU 6000-IMPRIMIR-TOTALES-F                                  
022100        CLOSE ROSTER-REPORT                                               
022200     END-IF.                                                              
022300 MAIN-PROGRAM-F. GOBACK.                                                  
022400 1000-INICIO-I.                                                           
022500     OPEN OUTPUT ROSTER-REPORT.                                           
022600     IF FS-RPT NOT = '00'                                                 
022700        DISPLAY '* ERROR OPEN ROSTER-REPORT = ' FS-RPT                    
022800        MOVE 9999 TO RETURN-CODE                                          
022900     END-IF.                                                              
023000 1000-INICIO-F. EXIT.                                                     
023100*-----------------------------------------------------------------        
023200*    ARMA UNA LINEA DE ENCABEZADO DE SECCION Y LA ESCRIBE EN UNA          
023300*    HOJA NUEVA.                                                          
023400*-----------------------------------------------------------------        
023500 1100-ESCRIBIR-TITULO-I.                                                  
023600     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
023700     MOVE STR-STORE-ID TO LT-STORE-ID.                                    
023800     MOVE STR-STORE-NAME TO LT-STORE-NAME.                                
023900     MOVE WS-LEY-DESC TO LT-TITULO.                                       
024000     WRITE REG-RPT-LINE FROM WS-LIN-TITULO                                
024100         AFTER ADVANCING TOP-OF-FORM.                                     
024200     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
024300     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 1.              
024400 1100-ESCRIBIR-TITULO-F. EXIT.                                            
024500*-----------------------------------------------------------------        
024600*    SECCION 1 -- GRILLA DE TURNOS, ORDENADA POR TIPO Y NOMBRE.           
024700*-----------------------------------------------------------------        
024800 2000-ORDENAR-GRID-I.                                                     
024900     MOVE ET-EMPLEADO-CANT TO WS-OG-CANT.                               
025000     PERFORM 2010-INIT-ORDEN-I THRU 2010-INIT-ORDEN-F                     
025100         VARYING WS-ORD-I FROM 1 BY 1                                     
025200         UNTIL WS-ORD-I > WS-OG-CANT.                                    
025300     PERFORM 2020-PASADA-I THRU 2020-PASADA-F                             
025400         VARYING WS-PASS-CTR FROM 1 BY 1                                  
025500         UNTIL WS-PASS-CTR >= WS-OG-CANT.                                
025600 2000-ORDENAR-GRID-F. EXIT.                                               
025700 2010-INIT-ORDEN-I.                                                       
025800     MOVE WS-ORD-I TO WS-OG-SUB(WS-ORD-I).                                
025900 2010-INIT-ORDEN-F. EXIT.                                                 
026000 2020-PASADA-I.                                                           
026100     PERFORM 2030-COMPARAR-I THRU 2030-COMPARAR-F                         
026200         VARYING WS-ORD-J FROM 1 BY 1                                     
026300         UNTIL WS-ORD-J >= WS-OG-CANT.                                   
026400 2020-PASADA-F. EXIT.                                                     
026500 2030-COMPARAR-I.                                                         
026600     COMPUTE WS-NEXT-J = WS-ORD-J + 1.                                    
026700     IF ET-EMP-TYPE-CODE(WS-OG-SUB(WS-ORD-J)) >                           
026800              ET-EMP-TYPE-CODE(WS-OG-SUB(WS-NEXT-J))                      
026900        PERFORM 2040-INTERCAMBIAR-I THRU 2040-INTERCAMBIAR-F              
027000     ELSE                                                                 
027100        IF ET-EMP-TYPE-CODE(WS-OG-SUB(WS-ORD-J)) =                        
027200                 ET-EMP-TYPE-CODE(WS-OG-SUB(WS-NEXT-J))                   
027300           AND ET-EMP-NAME(WS-OG-SUB(WS-ORD-J)) >                         
027400                 ET-EMP-NAME(WS-OG-SUB(WS-NEXT-J))                        
027500           PERFORM 2040-INTERCAMBIAR-I                                    
027600               THRU 2040-INTERCAMBIAR-F                                   
027700        END-IF                                                            
027800     END-IF.                                                              
027900 2030-COMPARAR-F. EXIT.                                                   
028000 2040-INTERCAMBIAR-I.                                                     
028100     MOVE WS-OG-SUB(WS-ORD-J) TO WS-TEMP-SUB.                             
028200     MOVE WS-OG-SUB(WS-NEXT-J) TO WS-OG-SUB(WS-ORD-J).                    
028300     MOVE WS-TEMP-SUB TO WS-OG-SUB(WS-NEXT-J).                            
028400 2040-INTERCAMBIAR-F. EXIT.                                               
028500 2100-IMPRIMIR-GRID-I.                                                    
028600     MOVE 'GRILLA DE TURNOS POR EMPLEADO' TO WS-LEY-DESC.                 
028700     PERFORM 1100-ESCRIBIR-TITULO-I                                       
028800         THRU 1100-ESCRIBIR-TITULO-F.                                     
028900     PERFORM 2110-IMPRIMIR-FILA-GRID-I                                    
029000         THRU 2110-IMPRIMIR-FILA-GRID-F                                   
029100         VARYING WS-OG-I FROM 1 BY 1                                      
029200         UNTIL WS-OG-I > WS-OG-CANT.                                     
029300 2100-IMPRIMIR-GRID-F. EXIT.                                              
029400 2110-IMPRIMIR-FILA-GRID-I.                                               
029500     MOVE WS-OG-SUB(WS-OG-I) TO WS-EMP-PTR.                               
029600     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
029700     MOVE ET-EMP-ID(WS-EMP-PTR) TO LG-EMP-ID.                             
029800     MOVE ET-EMP-NAME(WS-EMP-PTR) TO LG-NOMBRE.                           
029900     MOVE ET-EMP-TYPE-CODE(WS-EMP-PTR) TO LG-TIPO.                        
030000     MOVE ET-EMP-STATION(WS-EMP-PTR) TO LG-ESTACION.                      
030100     PERFORM 2120-UN-DIA-GRID-I THRU 2120-UN-DIA-GRID-F                   
030200         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 14.            
030300     COMPUTE LG-TOTAL-HORAS = ET-WEEK-HOURS(WS-EMP-PTR 1)                 
030400         + ET-WEEK-HOURS(WS-EMP-PTR 2).                                   
030500     WRITE REG-RPT-LINE FROM WS-LIN-GRID AFTER ADVANCING 1.               
030600 2110-IMPRIMIR-FILA-GRID-F. EXIT.                                         
030700 2120-UN-DIA-GRID-I.                                                      
030800     MOVE ET-DAY-SHIFT-CODE(WS-EMP-PTR WS-DAY-SUB)                        
030900         TO LG-DIA(WS-DAY-SUB).                                           
031000 2120-UN-DIA-GRID-F. EXIT.                                                
031100*-----------------------------------------------------------------        
031200*    LEYENDA DE CODIGOS DE TURNO -- USA LA VISTA HH:MM DEL COPY           
031300*    CPSHIFTS, ARMADA PARA ESTE FIN.                                      
031400*-----------------------------------------------------------------        
031500 2400-IMPRIMIR-LEYENDA-I.                                                 
031600     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
031700     MOVE 'LEYENDA DE CODIGOS DE TURNO' TO LX-TEXTO.                      
031800     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 2.              
031900     PERFORM 2410-UNA-LEYENDA-I THRU 2410-UNA-LEYENDA-F                   
032000         VARYING SFT-SHF-SUB FROM 1 BY 1 UNTIL SFT-SHF-SUB > 7.           
032100 2400-IMPRIMIR-LEYENDA-F. EXIT.                                           
032200 2410-UNA-LEYENDA-I.                                                      
032300     PERFORM 2420-DESCRIBIR-TURNO-I                                       
032400         THRU 2420-DESCRIBIR-TURNO-F.                                     
032500     MOVE SFT-SHIFT-HOURS(SFT-SHF-SUB) TO WS-LEY-HORAS-EDIT.              
032600     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
032700     IF SFT-SHIFT-CODE(SFT-SHF-SUB) = '/ '                                
032800        STRING '  ' SFT-SHIFT-CODE(SFT-SHF-SUB) ' - '                     
032900            WS-LEY-DESC DELIMITED BY SIZE INTO LX-TEXTO                   
033000     ELSE                                                                 
033100        COMPUTE SFT-CLK-START-HH =                                        
033200           SFT-START-MINUTES(SFT-SHF-SUB) / 60                            
033300        COMPUTE SFT-CLK-START-MM = SFT-START-MINUTES(SFT-SHF-SUB)         
033400           - (SFT-CLK-START-HH * 60)                                      
033500        COMPUTE SFT-CLK-END-HH =                                          
033600           SFT-END-MINUTES(SFT-SHF-SUB) / 60                              
033700        COMPUTE SFT-CLK-END-MM = SFT-END-MINUTES(SFT-SHF-SUB)             
033800           - (SFT-CLK-END-HH * 60)                                        
033900        STRING '  ' SFT-SHIFT-CODE(SFT-SHF-SUB) ' - '                     
034000            WS-LEY-DESC ' (' SFT-CLK-START-HH ':'                         
034100            SFT-CLK-START-MM '-' SFT-CLK-END-HH ':'                       
034200            SFT-CLK-END-MM ', ' WS-LEY-HORAS-EDIT ' HS)'                  
034300            DELIMITED BY SIZE INTO LX-TEXTO                               
034400     END-IF.                                                              
034500     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 1.              
034600 2410-UNA-LEYENDA-F. EXIT.                                                
034700 2420-DESCRIBIR-TURNO-I.                                                  
034800     EVALUATE SFT-SHIFT-CODE(SFT-SHF-SUB)                                 
034900         WHEN '1F' MOVE 'PRIMER TURNO' TO WS-LEY-DESC                     
035000         WHEN '2F' MOVE 'SEGUNDO TURNO' TO WS-LEY-DESC                    
035100         WHEN '3F' MOVE 'TURNO LARGO/PARTIDO' TO WS-LEY-DESC              
035200         WHEN 'S ' MOVE 'SUPERVISOR' TO WS-LEY-DESC                       
035300         WHEN 'SC' MOVE 'REUNION DE PERSONAL' TO WS-LEY-DESC              
035400         WHEN 'M ' MOVE 'TURNO DE GERENCIA' TO WS-LEY-DESC                
035500         WHEN '/ ' MOVE 'SIN ASIGNACION' TO WS-LEY-DESC                   
035600     END-EVALUATE.                                                        
035700 2420-DESCRIBIR-TURNO-F. EXIT.                                            
035800*-----------------------------------------------------------------        
035900*    SECCION 2 -- RESUMEN POR EMPLEADO, ORDENADO SOLO POR                 
036000*    NOMBRE.                                                              
036100*-----------------------------------------------------------------        
036200 3000-ORDENAR-RESUMEN-I.                                                  
036300     MOVE ET-EMPLEADO-CANT TO WS-OR-CANT.                               
036400     PERFORM 3010-INIT-ORDEN-I THRU 3010-INIT-ORDEN-F                     
036500         VARYING WS-ORD-I FROM 1 BY 1                                     
036600         UNTIL WS-ORD-I > WS-OR-CANT.                                    
036700     PERFORM 3020-PASADA-I THRU 3020-PASADA-F                             
036800         VARYING WS-PASS-CTR FROM 1 BY 1                                  
036900         UNTIL WS-PASS-CTR >= WS-OR-CANT.                                
037000 3000-ORDENAR-RESUMEN-F. EXIT.                                            
037100 3010-INIT-ORDEN-I.                                                       
037200     MOVE WS-ORD-I TO WS-OR-SUB(WS-ORD-I).                                
037300 3010-INIT-ORDEN-F. EXIT.                                                 
037400 3020-PASADA-I.                                                           
037500     PERFORM 3030-COMPARAR-I THRU 3030-COMPARAR-F                         
037600         VARYING WS-ORD-J FROM 1 BY 1                                     
037700         UNTIL WS-ORD-J >= WS-OR-CANT.                                   
037800 3020-PASADA-F. EXIT.                                                     
037900 3030-COMPARAR-I.                                                         
038000     COMPUTE WS-NEXT-J = WS-ORD-J + 1.                                    
038100     IF ET-EMP-NAME(WS-OR-SUB(WS-ORD-J)) >                                
038200              ET-EMP-NAME(WS-OR-SUB(WS-NEXT-J))                           
038300        MOVE WS-OR-SUB(WS-ORD-J) TO WS-TEMP-SUB                           
038400        MOVE WS-OR-SUB(WS-NEXT-J) TO WS-OR-SUB(WS-ORD-J)                  
038500        MOVE WS-TEMP-SUB TO WS-OR-SUB(WS-NEXT-J)                          
038600     END-IF.                                                              
038700 3030-COMPARAR-F. EXIT.                                                   
038800 3100-IMPRIMIR-RESUMEN-I.                                                 
038900     MOVE 'RESUMEN POR EMPLEADO' TO WS-LEY-DESC.                          
039000     PERFORM 1100-ESCRIBIR-TITULO-I                                       
039100         THRU 1100-ESCRIBIR-TITULO-F.                                     
039200     PERFORM 3110-IMPRIMIR-FILA-RES-I                                     
039300         THRU 3110-IMPRIMIR-FILA-RES-F                                    
039400         VARYING WS-OR-I FROM 1 BY 1                                      
039500         UNTIL WS-OR-I > WS-OR-CANT.                                     
039600 3100-IMPRIMIR-RESUMEN-F. EXIT.                                           
039700 3110-IMPRIMIR-FILA-RES-I.                                                
039800     MOVE WS-OR-SUB(WS-OR-I) TO WS-EMP-PTR.                               
039900     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
040000     MOVE ET-EMP-ID(WS-EMP-PTR) TO LR-EMP-ID.                             
040100     MOVE ET-EMP-NAME(WS-EMP-PTR) TO LR-NOMBRE.                           
040200     MOVE ET-EMP-TYPE-CODE(WS-EMP-PTR) TO LR-TIPO.                        
040300     MOVE ET-EMP-STATION(WS-EMP-PTR) TO LR-ESTACION.                      
040400     MOVE ET-TURNO-CANT(WS-EMP-PTR) TO LR-TURNOS.                        
040500     MOVE ET-WEEK-HOURS(WS-EMP-PTR 1) TO LR-SEM1.                         
040600     MOVE ET-WEEK-HOURS(WS-EMP-PTR 2) TO LR-SEM2.                         
040700     COMPUTE LR-TOTAL = ET-WEEK-HOURS(WS-EMP-PTR 1)                       
040800         + ET-WEEK-HOURS(WS-EMP-PTR 2).                                   
040900     COMPUTE LR-OBJ-MIN = ET-HOURS-MIN-WK(WS-EMP-PTR) * 2.                
041000     COMPUTE LR-OBJ-MAX = ET-HOURS-MAX-WK(WS-EMP-PTR) * 2.                
041100     IF LR-TOTAL < LR-OBJ-MIN                                             
041200        MOVE 'BAJO OBJETIVO' TO LR-ESTADO                                 
041300     ELSE                                                                 
041400        IF LR-TOTAL > LR-OBJ-MAX                                          
041500           MOVE 'SOBRE MAXIMO' TO LR-ESTADO                               
041600        ELSE                                                              
041700           MOVE 'EN OBJETIVO' TO LR-ESTADO                                
041800        END-IF                                                            
041900     END-IF.                                                              
042000     WRITE REG-RPT-LINE FROM WS-LIN-RESUMEN AFTER ADVANCING 1.            
042100 3110-IMPRIMIR-FILA-RES-F. EXIT.                                          
042200*-----------------------------------------------------------------        
042300*    SECCION 3 -- COBERTURA DIARIA POR ESTACION.  EL PERSONAL             
042400*    REALMENTE ASIGNADO SE CUENTA RECORRIENDO LA TABLA DE                 
042500*    ASIGNACIONES ACTIVAS; EL REQUERIMIENTO DE REFERENCIA ES              
042600*    EL TOTAL DIARIO CALCULADO POR RSTDFCST.                              
042700*-----------------------------------------------------------------        
042800 4000-IMPRIMIR-COBERTURA-I.                                               
042900     MOVE 'COBERTURA DIARIA POR ESTACION' TO WS-LEY-DESC.                 
043000     PERFORM 1100-ESCRIBIR-TITULO-I                                       
043100         THRU 1100-ESCRIBIR-TITULO-F.                                     
043200     MOVE ZERO TO WS-COB-SUMA.                                            
043300     PERFORM 4100-UN-DIA-COBERTURA-I                                      
043400         THRU 4100-UN-DIA-COBERTURA-F                                     
043500         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 14.            
043600     COMPUTE WS-COB-PROMEDIO ROUNDED = WS-COB-SUMA / 14.                  
043700     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
043800     STRING 'PROMEDIO DIARIO DE PERSONAL: ' WS-COB-PROMEDIO               
043900         DELIMITED BY SIZE INTO LX-TEXTO.                                 
044000     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 2.              
044100 4000-IMPRIMIR-COBERTURA-F. EXIT.                                         
044200 4100-UN-DIA-COBERTURA-I.                                                 
044300     MOVE ZERO TO WS-COB-TOTAL WS-COB-ST1 WS-COB-ST2                      
044400                  WS-COB-ST3 WS-COB-ST4.                                  
044500     PERFORM 4110-SUMAR-ASIG-DIA-I                                        
044600         THRU 4110-SUMAR-ASIG-DIA-F                                       
044700         VARYING WS-ASG-SCAN-SUB FROM 1 BY 1                              
044800         UNTIL WS-ASG-SCAN-SUB > ASG-ASIGNACION-CANT.                    
044900     ADD WS-COB-TOTAL TO WS-COB-SUMA.                                     
045000     COMPUTE WS-COB-UMBRAL-80 = DMD-DAY-TOTAL-STAFF(WS-DAY-SUB)           
045100         * 0.8.                                                           
045200     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
045300     MOVE WS-DAY-SUB TO LC-DIA-NUM.                                       
045400     STRING 'DIA ' WS-DAY-SUB DELIMITED BY SIZE                           
045500         INTO LC-DIA-NOMBRE.                                              
045600     MOVE WS-COB-TOTAL TO LC-TOTAL.                                       
045700     MOVE WS-COB-ST1 TO LC-ST1.                                           
045800     MOVE WS-COB-ST2 TO LC-ST2.                                           
045900     MOVE WS-COB-ST3 TO LC-ST3.                                           
046000     MOVE WS-COB-ST4 TO LC-ST4.                                           
046100     IF WS-COB-TOTAL >= DMD-DAY-TOTAL-STAFF(WS-DAY-SUB)                   
046200        MOVE 'ADECUADA' TO LC-ESTADO                                      
046300     ELSE                                                                 
046400        IF WS-COB-TOTAL >= WS-COB-UMBRAL-80                               
046500           MOVE 'MARGINAL' TO LC-ESTADO                                   
046600        ELSE                                                              
046700           MOVE 'FALTA PERSONAL' TO LC-ESTADO                             
046800        END-IF                                                            
046900     END-IF.                                                              
047000     IF DMD-WEEKEND-YES(WS-DAY-SUB)                                       
047100        MOVE 'FIN DE SEMANA' TO LC-FINDE                                  
047200     ELSE                                                                 
047300        MOVE SPACES TO LC-FINDE                                           
047400     END-IF.                                                              
047500     WRITE REG-RPT-LINE FROM WS-LIN-COBERTURA AFTER ADVANCING 1.          
047600 4100-UN-DIA-COBERTURA-F. EXIT.                                           
047700 4110-SUMAR-ASIG-DIA-I.                                                   
047800     IF ASG-IS-ACTIVE(WS-ASG-SCAN-SUB)                                    
047900        AND ASG-DATE-SUB(WS-ASG-SCAN-SUB) = WS-DAY-SUB                    
048000        ADD 1 TO WS-COB-TOTAL                                             
048100        EVALUATE ASG-STATION(WS-ASG-SCAN-SUB)                             
048200            WHEN 'KI' ADD 1 TO WS-COB-ST1                                 
048300            WHEN 'CO' ADD 1 TO WS-COB-ST2                                 
048400            WHEN 'MC' ADD 1 TO WS-COB-ST3                                 
048500            WHEN 'DE' ADD 1 TO WS-COB-ST4                                 
048600        END-EVALUATE                                                      
048700     END-IF.                                                              
048800 4110-SUMAR-ASIG-DIA-F. EXIT.                                             
048900*-----------------------------------------------------------------        
049000*    SECCION 4 -- CUMPLIMIENTO: ESTADO GENERAL, PUNTAJE Y                 
049100*    DETALLE DE VIOLACIONES, AVISOS Y PENDIENTES DE APROBACION.           
049200*-----------------------------------------------------------------        
049300 5000-IMPRIMIR-CUMPLIM-I.                                                 
049400     MOVE 'CUMPLIMIENTO DE LA PLANIFICACION' TO WS-LEY-DESC.              
049500     PERFORM 1100-ESCRIBIR-TITULO-I                                       
049600         THRU 1100-ESCRIBIR-TITULO-F.                                     
049700     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
049800     IF VIO-COMPLIANT-YES                                                 
049900        MOVE 'CUMPLE' TO LM-ESTADO                                        
050000     ELSE                                                                 
050100        MOVE 'NO CUMPLE' TO LM-ESTADO                                     
050200     END-IF.                                                              
050300     MOVE VIO-PUNTAJE TO LM-PUNTAJE.                                          
050400     MOVE VIO-HARD-CANT TO LM-DUR.                                       
050500     MOVE VIO-SOFT-CANT TO LM-SUAVE.                                     
050600     MOVE VIO-PENDING-CANT TO LM-PEND.                                   
050700     WRITE REG-RPT-LINE FROM WS-LIN-CUMPLIM AFTER ADVANCING 1.            
050800     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
050900     MOVE 'VIOLACIONES DURAS ABIERTAS' TO LX-TEXTO.                       
051000     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 2.              
051100     PERFORM 5100-DETALLE-DURAS-I THRU 5100-DETALLE-DURAS-F               
051200         VARYING WS-VIO-SCAN-SUB FROM 1 BY 1                              
051300         UNTIL WS-VIO-SCAN-SUB > VIO-VIOLATION-CANT.                     
051400     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
051500     MOVE 'AVISOS (PRIMEROS 10)' TO LX-TEXTO.                             
051600     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 2.              
051700     MOVE ZERO TO WS-WARN-PRINTED.                                        
051800     PERFORM 5200-DETALLE-AVISOS-I                                        
051900         THRU 5200-DETALLE-AVISOS-F                                       
052000         VARYING WS-VIO-SCAN-SUB FROM 1 BY 1                              
052100         UNTIL WS-VIO-SCAN-SUB > VIO-VIOLATION-CANT                      
052200            OR WS-WARN-PRINTED >= 10.                                     
052300     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
052400     MOVE 'PENDIENTES DE APROBACION GERENCIAL' TO LX-TEXTO.               
052500     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 2.              
052600     PERFORM 5300-DETALLE-PENDIENTE-I                                     
052700         THRU 5300-DETALLE-PENDIENTE-F                                    
052800         VARYING WS-VIO-SCAN-SUB FROM 1 BY 1                              
052900         UNTIL WS-VIO-SCAN-SUB > VIO-VIOLATION-CANT.                     
053000 5000-IMPRIMIR-CUMPLIM-F. EXIT.                                           
053100 5100-DETALLE-DURAS-I.                                                    
053200     IF VIO-ST-OPEN(WS-VIO-SCAN-SUB)                                      
053300        AND VIO-IS-HARD(WS-VIO-SCAN-SUB)                                  
053400        PERFORM 5900-ESCRIBIR-DETALLE-I                                   
053500            THRU 5900-ESCRIBIR-DETALLE-F                                  
053600     END-IF.                                                              
053700 5100-DETALLE-DURAS-F. EXIT.                                              
053800 5200-DETALLE-AVISOS-I.                                                   
053900     IF VIO-ST-OPEN(WS-VIO-SCAN-SUB)                                      
054000        AND VIO-IS-SOFT(WS-VIO-SCAN-SUB)                                  
054100        PERFORM 5900-ESCRIBIR-DETALLE-I                                   
054200            THRU 5900-ESCRIBIR-DETALLE-F                                  
054300        ADD 1 TO WS-WARN-PRINTED                                          
054400     END-IF.                                                              
054500 5200-DETALLE-AVISOS-F. EXIT.                                             
054600 5300-DETALLE-PENDIENTE-I.                                                
054700     IF VIO-ST-PENDING(WS-VIO-SCAN-SUB)                                   
054800        PERFORM 5900-ESCRIBIR-DETALLE-I                                   
054900            THRU 5900-ESCRIBIR-DETALLE-F                                  
055000     END-IF.                                                              
055100 5300-DETALLE-PENDIENTE-F. EXIT.                                          
055200 5900-ESCRIBIR-DETALLE-I.                                                 
055300     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
055400     MOVE VIO-TYPE(WS-VIO-SCAN-SUB) TO LD-TIPO.                           
055500     MOVE VIO-SEVERITY(WS-VIO-SCAN-SUB) TO LD-SEV.                        
055600     MOVE VIO-EMP-ID(WS-VIO-SCAN-SUB) TO LD-EMPID.                        
055700     MOVE VIO-DESC(WS-VIO-SCAN-SUB) TO LD-DESC.                           
055800     WRITE REG-RPT-LINE FROM WS-LIN-DETALLE AFTER ADVANCING 1.            
055900 5900-ESCRIBIR-DETALLE-F. EXIT.                                           
056000*-----------------------------------------------------------------        
056100*    TOTALES GENERALES DE LA CORRIDA.                                     
056200*-----------------------------------------------------------------        
056300 6000-IMPRIMIR-TOTALES-I.                                                 
056400     MOVE 'TOTALES GENERALES' TO WS-LEY-DESC.                             
056500     PERFORM 1100-ESCRIBIR-TITULO-I                                       
056600         THRU 1100-ESCRIBIR-TITULO-F.                                     
056700     MOVE ZERO TO WS-TOTAL-ASIGNACIONES WS-EMPLEADOS-UNICOS.              
056800     MOVE ZERO TO WS-SUMA-HORAS-TOTAL.                                    
056900     PERFORM 6100-SUMAR-ASIGNACION-I                                      
057000         THRU 6100-SUMAR-ASIGNACION-F                                     
057100         VARYING WS-ASG-SCAN-SUB FROM 1 BY 1                              
057200         UNTIL WS-ASG-SCAN-SUB > ASG-ASIGNACION-CANT.                    
057300     PERFORM 6200-SUMAR-EMPLEADO-I                                        
057400         THRU 6200-SUMAR-EMPLEADO-F                                       
057500         VARYING WS-EMP-PTR FROM 1 BY 1                                   
057600         UNTIL WS-EMP-PTR > ET-EMPLEADO-CANT.                            
057700     MOVE SPACES TO WS-LINEA-IMPRESION.                                   
057800     STRING 'ASIGNACIONES: ' WS-TOTAL-ASIGNACIONES                        
057900         '  EMPLEADOS PLANIFICADOS: ' WS-EMPLEADOS-UNICOS                 
058000         '  HORAS TOTALES: ' WS-SUMA-HORAS-TOTAL                          
058100         DELIMITED BY SIZE INTO LX-TEXTO.                                 
058200     WRITE REG-RPT-LINE FROM WS-LIN-TEXTO AFTER ADVANCING 1.              
058300 6000-IMPRIMIR-TOTALES-F. EXIT.                                           
058400 6100-SUMAR-ASIGNACION-I.                                                 
058500     IF ASG-IS-ACTIVE(WS-ASG-SCAN-SUB)                                    
058600        ADD 1 TO WS-TOTAL-ASIGNACIONES                                    
058700     END-IF.                                                              
058800 6100-SUMAR-ASIGNACION-F. EXIT.                                           
058900 6200-SUMAR-EMPLEADO-I.                                                   
059000     IF ET-TURNO-CANT(WS-EMP-PTR) > 0                                    
059100        ADD 1 TO WS-EMPLEADOS-UNICOS                                      
059200     END-IF.                                                              
059300     ADD ET-WEEK-HOURS(WS-EMP-PTR 1) TO WS-SUMA-HORAS-TOTAL.              
059400     ADD ET-WEEK-HOURS(WS-EMP-PTR 2) TO WS-SUMA-HORAS-TOTAL.              
059500 6200-SUMAR-EMPLEADO-F. EXIT.                                             
