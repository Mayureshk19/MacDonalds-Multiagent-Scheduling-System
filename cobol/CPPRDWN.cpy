000100*****************************************************************         
000200*    CP PRDWN  --  VENTANAS HORARIAS DE LOS 5 PERIODOS DE       *         
000300*    SERVICIO.  TABLA ESTATICA (VALUE) -- SOLO EN WORKING.      *         
000400*    ORDEN FIJO: 1-APERTURA 06:00-11:00   2-ALMUERZO 11:00-15:00*         
000500*    (PICO)  3-TARDE 15:00-17:30   4-CENA 17:30-21:30 (PICO)    *         
000600*    5-CIERRE 21:30-23:30.                                      *         
000700*****************************************************************         
000800*  HISTORIA DE CAMBIOS DEL COPY                                           
000900*  2024-11-14 RVM TKT-RS-0011 VERSION INICIAL (EN AQUEL                   
001000*             MOMENTO PARTE DE CPDEMAND).                                 
001100*  2024-12-13 RVM TKT-RS-0047 SE SEPARA COMO COPY INDEPENDIENTE.          
001200*****************************************************************         
001300 01  DMD-PERIOD-WINDOW-TABLE.                                             
001400     05  FILLER                  PIC X(09) VALUE '036006600'.             
001500     05  FILLER                  PIC X(09) VALUE '066009001'.             
001600     05  FILLER                  PIC X(09) VALUE '090010500'.             
001700     05  FILLER                  PIC X(09) VALUE '105012901'.             
001800     05  FILLER                  PIC X(09) VALUE '129014100'.             
001900 01  DMD-PERIOD-WINDOW-R REDEFINES DMD-PERIOD-WINDOW-TABLE.               
002000     05  DMD-PW-ENTRY OCCURS 5 TIMES                                      
002100                 INDEXED BY DMD-PW-SUB.                                   
002200         10  DMD-PW-START-MIN    PIC 9(04).                               
002300         10  DMD-PW-END-MIN      PIC 9(04).                               
002400         10  DMD-PW-IS-PEAK      PIC 9(01).                               
002500             88  DMD-PW-PEAK-YES     VALUE 1.                             
