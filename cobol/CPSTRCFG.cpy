000100*****************************************************************         
000200*    CP STRCFG  --  CONFIGURACION DE LOCAL (STORE-CONFIG)       *         
000300*    LAYOUT ARCHIVO OPCIONAL STORE-CONFIG -- SI NO SE ENCUENTRA *         
000400*    O VIENE VACIO SE USAN LOS VALORES COMPILADOS EN RSTDLOAD.  *         
000500*    TABLA COMPARTIDA -- SE PASA POR REFERENCIA EN EL CALL      *         
000600*    USING A LOS MODULOS QUE LA NECESITAN.                      *         
000700*****************************************************************         
000800*  HISTORIA DE CAMBIOS DEL COPY                                           
000900*  2024-11-08 RVM TKT-RS-0005 VERSION INICIAL DEL COPY.                   
001000*  2024-11-25 JLP TKT-RS-0021 SE AGREGA VISTA HH:MM DE APERTURA           
001100*             Y CIERRE PARA EL ENCABEZADO DE LOS REPORTES.                
001200*  2024-12-13 RVM TKT-RS-0046 SE SEPARA LA TABLA FIJA DE                  
001300*             CODIGOS DE ESTACION A UN COPY INDEPENDIENTE                 
001400*             (CPSTNCD) PARA NO ARRASTRAR VALUES A LA LINKAGE             
001500*             SECTION DE LOS MODULOS LLAMADOS.                            
001600*****************************************************************         
001700 01  STR-RECORD-IN.                                                       
001800     05  STR-STORE-ID            PIC X(08).                               
001900     05  STR-STORE-NAME          PIC X(20).                               
002000     05  STR-OPEN-TIME           PIC 9(04).                               
002100     05  STR-OPEN-TIME-R REDEFINES STR-OPEN-TIME.                         
002200         10  STR-OPEN-HH         PIC 99.                                  
002300         10  STR-OPEN-MM         PIC 99.                                  
002400     05  STR-CLOSE-TIME          PIC 9(04).                               
002500     05  STR-CLOSE-TIME-R REDEFINES STR-CLOSE-TIME.                       
002600         10  STR-CLOSE-HH        PIC 99.                                  
002700         10  STR-CLOSE-MM        PIC 99.                                  
002800     05  STR-HAS-MCCAFE          PIC X(01).                               
002900         88  STR-MCCAFE-YES          VALUE 'Y'.                           
003000     05  STR-HAS-DESSERT         PIC X(01).                               
003100         88  STR-DESSERT-YES         VALUE 'Y'.                           
003200     05  STR-STATION-CFG-IN OCCURS 4 TIMES.                               
003300         10  STR-STN-NORMAL-IN   PIC 9(02).                               
003400         10  STR-STN-PEAK-IN     PIC 9(02).                               
003500     05  FILLER                  PIC X(10).                               
