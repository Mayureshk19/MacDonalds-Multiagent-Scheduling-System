000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RSTDLOAD.                                                 
000300 AUTHOR.        R VILLAMAYOR.                                             
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
000500 DATE-WRITTEN.  NOVEMBER 1986.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*****************************************************************         
000900*    RSTDLOAD                                                   *         
001000*    ================                                          *          
001100*    CARGA (DATA-LOAD) DE LA CORRIDA DE ROSTERING.  LEE EL      *         
001200*    ARCHIVO DE DISPONIBILIDAD DE EMPLEADOS (OBLIGATORIO) Y EL  *         
001300*    ARCHIVO DE CONFIGURACION DE LOCAL (OPCIONAL -- SI FALTA O  *         
001400*    VIENE VACIO SE USAN VALORES POR DEFECTO COMPILADOS ACA).   *         
001500*    DERIVA TIPO/ESTACION POR DEFECTO, DISPONIBILIDAD EN BLANCO *         
001600*    A LIBRE ('/') Y LA HABILIDAD CRUZADA POR ESTACION.         *         
001700*****************************************************************         
001800*  HISTORIA DE CAMBIOS                                                    
001900*  1986-11-03 HGR REQ-0102 VERSION INICIAL -- TRANSCRIPCION DE            
002000*             LA PLANILLA DE DISPONIBILIDAD EN PAPEL A CINTA.             
002100*  1990-04-17 HGR REQ-0180 SE AGREGA EL VALOR POR DEFECTO DE              
002200*             ESTACION (MOSTRADOR) CUANDO LA PLANILLA VIENE               
002300*             INCOMPLETA.                                                 
002400*  1998-09-02 MFB REQ-0301 REVISION Y2K -- SIN CAMPOS DE FECHA            
002500*             DE 2 DIGITOS EN ESTE MODULO, SIN CAMBIOS.                   
002600*  2007-02-14 LQP REQ-0420 SE AGREGA LA CARGA OPCIONAL DE LA              
002700*             CONFIGURACION DE LOCAL (ANTES ERA FIJA EN CODIGO).          
002800*  2024-11-04 RVM TKT-RS-0002 REESCRITURA PARA EL NUEVO PROCESO           
002900*             DE ROSTERING QUINCENAL -- SE AGREGA LA DERIVACION           
003000*             DE HABILIDAD CRUZADA POR ESTACION.                          
003100*  2024-11-19 RVM TKT-RS-0015 SE AGREGA EL OBJETIVO DE HORAS              
003200*             SEMANALES SEGUN EL TIPO DE EMPLEADO.                        
003300*  2024-12-09 JLP TKT-RS-0042 SE AGREGA LA VALIDACION DE TIPO Y           
003400*             ESTACION DESCONOCIDOS (CASUAL / MOSTRADOR).                 
003500*  2024-12-13 RVM TKT-RS-0045 SE AJUSTA A LA SEPARACION DE                
003600*             CPEMPIN Y CPHRTGT FUERA DE CPEMPLOY.                        
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-1 IS WS-SW-TRACE-DLOAD.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EMPLOYEE-AVAIL ASSIGN TO DDEMPAVL                             
004600         FILE STATUS IS FS-EMP.                                           
004700                                                                          
004800     SELECT STORE-CONFIG ASSIGN TO DDSTRCFG                               
004900         FILE STATUS IS FS-STR.                                           
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  EMPLOYEE-AVAIL                                                       
005400     BLOCK CONTAINS 0 RECORDS                                             
005500     RECORDING MODE IS F.                                                 
005600 01  REG-EMP-AVAIL               PIC X(60).                               
005700                                                                          
005800 FD  STORE-CONFIG                                                         
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     RECORDING MODE IS F.                                                 
006100 01  REG-STR-CONFIG              PIC X(64).                               
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400*----------------------------------------------------------------         
006500*    STATUS DE ARCHIVOS                                                   
006600*----------------------------------------------------------------         
006700 77  FS-EMP                      PIC XX VALUE SPACES.                     
006800 77  FS-STR                      PIC XX VALUE SPACES.                     
006900                                                                          
007000 77  WS-STATUS-EMP               PIC X VALUE 'N'.                         
007100     88  WS-FIN-EMP                   VALUE 'Y'.                          
007200     88  WS-NO-FIN-EMP                VALUE 'N'.                          
007300                                                                          
007500 77  WS-STR-CONFIG-LEIDA         PIC X VALUE 'N'.
007600     88  WS-STR-CONFIG-OK            VALUE 'Y'.
007610*----------------------------------------------------------------
007620*    SWITCH DE TRAZA (UPSI-1) -- CUANDO ESTA ENCENDIDO SE
007630*    IMPRIME UN DISPLAY DE CONTROL POR CADA EMPLEADO CARGADO.
007640*----------------------------------------------------------------
007650 77  WS-SW-TRACE-DLOAD           PIC X(01) VALUE 'N'.
007660 01  WS-LINEA-TRAZA-DLOAD.
007670     05  FILLER                  PIC X(20) VALUE
007680             'RSTDLOAD EMPLEADO NR'.
007690     05  WS-TR-EMPLEADO          PIC Z9.
007695     05  FILLER                  PIC X(44) VALUE SPACES.
007700                                                                          
007800*----------------------------------------------------------------         
007900*    CONTADORES DE CARGA (COMP)                                           
008000*----------------------------------------------------------------         
008100 01  WS-CONTADORES.                                                       
008200     05  WS-EMP-LEIDOS           PIC 9(03) COMP.                          
008300     05  WS-EMP-TIPO-DEFAULT     PIC 9(03) COMP.                          
008400     05  WS-EMP-ESTAC-DEFAULT    PIC 9(03) COMP.                          
008500     05  FILLER                  PIC X(06).                               
008600                                                                          
008700*----------------------------------------------------------------         
008800*    LAYOUT DE ENTRADA (LOCAL, NO SE PASA POR CALL) Y TABLA DE            
008900*    OBJETIVOS DE HORAS (ESTATICA, CON VALUE).                            
009000*----------------------------------------------------------------         
009100     COPY CPEMPIN.                                                        
009200     COPY CPHRTGT.                                                        
009300                                                                          
009400*----------------------------------------------------------------         
009500*    VALORES POR DEFECTO DE CONFIGURACION DE LOCAL, USADOS                
009600*    CUANDO STORE-CONFIG NO EXISTE O EL REGISTRO VIENE EN                 
009700*    BLANCO -- LOCAL TIPO "A" DE LA CADENA (SIN MCCAFE).                  
009800*----------------------------------------------------------------         
009900 01  WS-STR-DEFAULT.                                                      
010000     05  WS-SD-STORE-ID          PIC X(08) VALUE 'DEFAULT1'.              
010100     05  WS-SD-STORE-NAME        PIC X(20) VALUE                          
010200             'LOCAL POR DEFECTO'.                                         
010300     05  WS-SD-OPEN-TIME         PIC 9(04) VALUE 0600.                    
010400     05  WS-SD-CLOSE-TIME        PIC 9(04) VALUE 2300.                    
010500     05  WS-SD-HAS-MCCAFE        PIC X(01) VALUE 'N'.                     
010600     05  WS-SD-HAS-DESSERT       PIC X(01) VALUE 'Y'.                     
010700     05  FILLER                  PIC X(16) VALUE SPACES.                  
010800                                                                          
010900 LINKAGE SECTION.                                                         
011000     COPY CPEMPLOY.                                                       
011100     COPY CPSTRCFG.                                                       
011200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011300 PROCEDURE DIVISION USING ET-EMPLOYEE-TABLE STR-RECORD-IN.                
011400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
011500 MAIN-PROGRAM-I.                                                          
011600     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
011700     PERFORM 2000-LEER-EMPLEADOS-I THRU 2000-LEER-EMPLEADOS-F             
011800         UNTIL WS-FIN-EMP.                                                
011900     PERFORM 3000-CARGAR-STRCFG-I THRU 3000-CARGAR-STRCFG-F.              
012000     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
012100 MAIN-PROGRAM-F. GOBACK.                                                  
012200*-----------------------------------------------------------------        
012300 1000-INICIO-I.                                                           
012400     SET WS-NO-FIN-EMP TO TRUE.                                           
012500     MOVE ZERO TO ET-EMPLEADO-CANT WS-EMP-LEIDOS                         
012600                  WS-EMP-TIPO-DEFAULT WS-EMP-ESTAC-DEFAULT.               
012700     OPEN INPUT EMPLOYEE-AVAIL.                                           
012800     IF FS-EMP NOT = '00'                                                 
012900        DISPLAY '* ERROR OPEN EMPLOYEE-AVAIL = ' FS-EMP                   
013000        MOVE 9999 TO RETURN-CODE                                          
013100        SET WS-FIN-EMP TO TRUE                                            
013200     END-IF.                                                              
013300 1000-INICIO-F. EXIT.                                                     
013400*-----------------------------------------------------------------        
013500 2000-LEER-EMPLEADOS-I.                                                   
013600     PERFORM 2100-LEER-EMP-I THRU 2100-LEER-EMP-F.                        
013700     IF NOT WS-FIN-EMP                                                    
013800        PERFORM 2200-ARMAR-EMPLEADO-I THRU 2200-ARMAR-EMPLEADO-F          
013900     END-IF.                                                              
014000 2000-LEER-EMPLEADOS-F. EXIT.                                             
014100*-----------------------------------------------------------------        
014200 2100-LEER-EMP-I.                                                         
014300     READ EMPLOYEE-AVAIL INTO EMP-RECORD-IN.                              
014400     EVALUATE FS-EMP                                                      
014500        WHEN '00'                                                         
014600           ADD 1 TO WS-EMP-LEIDOS                                         
014700        WHEN '10'                                                         
014800           SET WS-FIN-EMP TO TRUE                                         
014900        WHEN OTHER                                                        
015000           DISPLAY '* ERROR LECTURA EMPLOYEE-AVAIL = ' FS-EMP             
015100           MOVE 9999 TO RETURN-CODE                                       
015200           SET WS-FIN-EMP TO TRUE                                         
015300     END-EVALUATE.                                                        
015400 2100-LEER-EMP-F. EXIT.                                                   
015500*-----------------------------------------------------------------        
015600*    ARMA UNA FILA DE ET-EMPLOYEE-TABLE A PARTIR DEL REGISTRO             
015700*    LEIDO, APLICANDO LOS VALORES POR DEFECTO Y LA DERIVACION             
015800*    DE HABILIDAD CRUZADA POR ESTACION.                                   
015900*-----------------------------------------------------------------        
016000 2200-ARMAR-EMPLEADO-I.
016100     ADD 1 TO ET-EMPLEADO-CANT.
016150     IF WS-SW-TRACE-DLOAD = '1'
016160        MOVE ET-EMPLEADO-CANT TO WS-TR-EMPLEADO
016170        DISPLAY WS-LINEA-TRAZA-DLOAD
016180     END-IF.
016200     SET ET-EMP-SUB TO ET-EMPLEADO-CANT.
016300     MOVE ERI-EMP-ID        TO ET-EMP-ID (ET-EMP-SUB).                    
016400     MOVE ERI-EMP-NAME      TO ET-EMP-NAME (ET-EMP-SUB).                  
016500     MOVE ERI-EMP-TYPE      TO ET-EMP-TYPE-CODE (ET-EMP-SUB).             
016600     MOVE ERI-EMP-STATION   TO ET-EMP-STATION (ET-EMP-SUB).               
016700     IF NOT ET-TYPE-FULLTIME (ET-EMP-SUB)                                 
016800        AND NOT ET-TYPE-PARTTIME (ET-EMP-SUB)                             
016900        AND NOT ET-TYPE-CASUAL (ET-EMP-SUB)                               
017000        MOVE 'CA' TO ET-EMP-TYPE-CODE (ET-EMP-SUB)                        
017100        ADD 1 TO WS-EMP-TIPO-DEFAULT                                      
017200     END-IF.                                                              
017300     IF NOT ET-STN-KITCHEN (ET-EMP-SUB)                                   
017400        AND NOT ET-STN-MOSTRADOR (ET-EMP-SUB)                               
017500        AND NOT ET-STN-MCCAFE (ET-EMP-SUB)                                
017600        AND NOT ET-STN-DESSERT (ET-EMP-SUB)                               
017700        MOVE 'CO' TO ET-EMP-STATION (ET-EMP-SUB)                          
017800        ADD 1 TO WS-EMP-ESTAC-DEFAULT                                     
017900     END-IF.                                                              
018000     PERFORM 2300-ARMAR-DISPONIB-I THRU 2300-ARMAR-DISPONIB-F             
018100         VARYING ET-EMP-SUB2 FROM 1 BY 1 UNTIL ET-EMP-SUB2 > 14.          
018200     PERFORM 2400-DERIVAR-CROSS-SKILL-I                                   
018300          THRU 2400-DERIVAR-CROSS-SKILL-F.                                
018400     PERFORM 2500-CARGAR-OBJETIVO-HORAS-I                                 
018500          THRU 2500-CARGAR-OBJETIVO-HORAS-F.                              
018600     MOVE ZERO TO ET-TURNO-CANT (ET-EMP-SUB).                            
018700     MOVE ZERO TO ET-WEEK-HOURS (ET-EMP-SUB 1).                           
018800     MOVE ZERO TO ET-WEEK-HOURS (ET-EMP-SUB 2).                           
018900 2200-ARMAR-EMPLEADO-F. EXIT.                                             
019000*-----------------------------------------------------------------        
019100*    LA DISPONIBILIDAD SE TOMA DEL REGISTRO DE ENTRADA (ERI-)             
019200*    DEFINIDO EN CPEMPIN, DIA POR DIA.                                    
019300*-----------------------------------------------------------------        
019400 2300-ARMAR-DISPONIB-I.                                                   
019500     MOVE ERI-EMP-AVAIL (ET-EMP-SUB2) TO                                  
019600              ET-EMP-AVAIL (ET-EMP-SUB ET-EMP-SUB2).                      
019700     IF ET-EMP-AVAIL (ET-EMP-SUB ET-EMP-SUB2) = SPACES                    
019800        MOVE '/ ' TO ET-EMP-AVAIL (ET-EMP-SUB ET-EMP-SUB2)                
019900     END-IF.                                                              
020000 2300-ARMAR-DISPONIB-F. EXIT.                                             
020100*-----------------------------------------------------------------        
020200*    HABILIDAD CRUZADA POR ESTACION -- MCCAFE Y POSTRES SE                
020300*    CUBREN ENTRE SI, MOSTRADOR CUBRE POSTRES, COCINA NO TIENE            
020400*    HABILIDAD CRUZADA DECLARADA.                                         
020500*-----------------------------------------------------------------        
020600 2400-DERIVAR-CROSS-SKILL-I.                                              
020700     EVALUATE TRUE
020800        WHEN ET-STN-MCCAFE (ET-EMP-SUB)
020900           MOVE 'DE' TO ET-SKILL-CROSS (ET-EMP-SUB)
021000        WHEN ET-STN-DESSERT (ET-EMP-SUB)
021100           MOVE 'CO' TO ET-SKILL-CROSS (ET-EMP-SUB)
021200        WHEN ET-STN-MOSTRADOR (ET-EMP-SUB)
021300           MOVE 'DE' TO ET-SKILL-CROSS (ET-EMP-SUB)
021400        WHEN OTHER                                                        
021500           MOVE SPACES TO ET-SKILL-CROSS (ET-EMP-SUB)                     
021600     END-EVALUATE.                                                        
021700 2400-DERIVAR-CROSS-SKILL-F. EXIT.                                        
021800*-----------------------------------------------------------------        
021900 2500-CARGAR-OBJETIVO-HORAS-I.                                            
022000     SET ET-HT-SUB TO 1.                                                  
022100     SEARCH ET-HOUR-OBJETIVO-ENTRY                                          
022200        AT END                                                            
022300           MOVE 20.0 TO ET-HOURS-MIN-WK (ET-EMP-SUB)                      
022400           MOVE 32.0 TO ET-HOURS-MAX-WK (ET-EMP-SUB)                      
022500        WHEN ET-HT-TYPE-CODE (ET-HT-SUB) =                                
022600                                 ET-EMP-TYPE-CODE (ET-EMP-SUB)            
022700           MOVE ET-HT-MIN-HOURS (ET-HT-SUB)                               
022800                               TO ET-HOURS-MIN-WK (ET-EMP-SUB)            
022900           MOVE ET-HT-MAX-HOURS (ET-HT-SUB)                               
023000                               TO ET-HOURS-MAX-WK (ET-EMP-SUB)            
023100     END-SEARCH.                                                          
023200 2500-CARGAR-OBJETIVO-HORAS-F. EXIT.                                      
023300*-----------------------------------------------------------------        
023400*    CONFIGURACION DE LOCAL -- OPCIONAL.  SI EL ARCHIVO NO                
023500*    ESTA PRESENTE (FS-STR = '35') O EL PRIMER REGISTRO VIENE             
023600*    EN BLANCO, SE USAN LOS VALORES POR DEFECTO DE ESTE MODULO.           
023700*-----------------------------------------------------------------        
023800 3000-CARGAR-STRCFG-I.                                                    
023900     OPEN INPUT STORE-CONFIG.                                             
024000     IF FS-STR = '00'                                                     
024100        READ STORE-CONFIG INTO STR-RECORD-IN                              
024200        IF FS-STR = '00' AND REG-STR-CONFIG NOT = SPACES                  
024300           MOVE 'Y' TO WS-STR-CONFIG-LEIDA                                
024400        END-IF                                                            
024500        CLOSE STORE-CONFIG                                                
024600     END-IF.                                                              
024700     IF NOT WS-STR-CONFIG-OK                                              
024800        PERFORM 3100-DEFAULT-STRCFG-I THRU 3100-DEFAULT-STRCFG-F          
024900     END-IF.                                                              
025000 3000-CARGAR-STRCFG-F. EXIT.                                              
025100*-----------------------------------------------------------------        
025200 3100-DEFAULT-STRCFG-I.                                                   
025300     MOVE WS-SD-STORE-ID     TO STR-STORE-ID.                             
025400     MOVE WS-SD-STORE-NAME   TO STR-STORE-NAME.                           
025500     MOVE WS-SD-OPEN-TIME    TO STR-OPEN-TIME.                            
025600     MOVE WS-SD-CLOSE-TIME   TO STR-CLOSE-TIME.                           
025700     MOVE WS-SD-HAS-MCCAFE   TO STR-HAS-MCCAFE.                           
025800     MOVE WS-SD-HAS-DESSERT  TO STR-HAS-DESSERT.                          
025900     MOVE 08 TO STR-STN-NORMAL-IN (1).                                    
026000     MOVE 12 TO STR-STN-PEAK-IN   (1).                                    
026100     MOVE 06 TO STR-STN-NORMAL-IN (2).                                    
026200     MOVE 10 TO STR-STN-PEAK-IN   (2).                                    
026300     MOVE 00 TO STR-STN-NORMAL-IN (3).                                    
026400     MOVE 00 TO STR-STN-PEAK-IN   (3).                                    
026500     MOVE 02 TO STR-STN-NORMAL-IN (4).                                    
026600     MOVE 04 TO STR-STN-PEAK-IN   (4).                                    
026700 3100-DEFAULT-STRCFG-F. EXIT.                                             
026800*-----------------------------------------------------------------        
026900 9999-FINAL-I.                                                            
027000     CLOSE EMPLOYEE-AVAIL.                                                
027100     DISPLAY 'RSTDLOAD - EMPLEADOS LEIDOS       = ' WS-EMP-LEIDOS.        
027200     DISPLAY 'RSTDLOAD - TIPO POR DEFECTO        = '                      
027300             WS-EMP-TIPO-DEFAULT.                                         
027400     DISPLAY 'RSTDLOAD - ESTACION POR DEFECTO     = '                     
027500             WS-EMP-ESTAC-DEFAULT.                                        
027600 9999-FINAL-F. EXIT.                                                      
