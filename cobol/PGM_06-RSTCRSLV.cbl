000100*****************************************************************         
000200*    RSTCRSLV  --  RESOLUCION DE CONFLICTOS (CONFLICT RESOLVE)  *         
000300*    DEL PROCESO DE ROSTERING QUINCENAL.  TOMA LA PEOR VIOLACION*         
000400*    DURA ABIERTA POR SEVERIDAD, ARMA PROPUESTAS DE REPARACION  *         
000500*    (CAMBIO DE EMPLEADO, BAJA DE TURNO, ALTA DE TURNO O CAMBIO *         
000600*    DE ESTACION) Y APLICA LA DE MENOR IMPACTO, HASTA 10 VECES  *         
000700*    POR LLAMADA O HASTA QUE NO QUEDEN VIOLACIONES REPARABLES.  *         
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.    RSTCRSLV.                                                 
001100 AUTHOR.        R VILLAMAYOR.                                             
001200 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
001300 DATE-WRITTEN.  NOVIEMBRE 1990.                                           
001400 DATE-COMPILED.                                                           
001500 SECURITY.      USO INTERNO EXCLUSIVO DE GERENCIA DE OPERACIONES.         
001600*****************************************************************         
001700*  HISTORIA DE CAMBIOS                                                    
001800*  1990-11-19 HGR REQ-0212 VERSION INICIAL -- SOLO REEMPLAZO DE           
001900*             EMPLEADO POR DISPONIBILIDAD Y HORAS MAXIMAS.                
002000*  1993-03-05 HGR REQ-0233 SE AGREGA LA BAJA DEL TURNO MAS CORTO          
002100*             CUANDO NO HAY REEMPLAZO FACTIBLE POR HORAS.                 
002200*  1998-09-28 MFB REQ-0301 AJUSTE DE SIGLO EN LOS CAMPOS DE               
002300*             FECHA DE TRABAJO INTERNOS.                                  
002400*  2007-05-14 NBV REQ-0378 SE AGREGA EL CAMBIO DE ESTACION COMO           
002500*             REPARACION DE BAJO IMPACTO PARA VIOLACIONES DE              
002600*             HABILIDAD, EN LUGAR DE REEMPLAZAR AL EMPLEADO.              
002700*  2016-08-02 JLP REQ-0405 SE AGREGA LA ALTA DE TURNO CON UN              
002800*             EMPLEADO SIN ASIGNAR PARA CUBRIR FALTANTES DE               
002900*             DOTACION MINIMA Y DE COBERTURA DE PICOS.                    
003000*  2024-11-29 RVM TKT-RS-0028 REESCRITURA COMPLETA PARA EL                
003100*             PROCESO AUTOMATICO DE ROSTERING QUINCENAL -- SE             
003200*             ORDENA POR SEVERIDAD DESCENDENTE Y SE PUNTUA CADA           
003300*             PROPUESTA CON EL IMPACTO DE INTERCAMBIO.                    
003400*  2024-12-11 JLP TKT-RS-0044 SE AGREGA EL LIMITE DE 10                   
003500*             ITERACIONES INTERNAS POR LLAMADA Y LA MARCA DE              
003600*             VIOLACIONES SIN PROPUESTA POSIBLE PARA NO                   
003700*             REINTENTARLAS EN LA MISMA CORRIDA.                          
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-5 IS WS-SW-TRACE-CRSLV.
004400*****************************************************************
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004650*----------------------------------------------------------------
004660*    SWITCH DE TRAZA (UPSI-5) -- CUANDO ESTA ENCENDIDO SE
004670*    IMPRIME UN DISPLAY DE CONTROL POR CADA INTENTO DE REPARACION.
004680*----------------------------------------------------------------
004690 01  WS-SW-TRACE-CRSLV           PIC X(01) VALUE 'N'.
004691 01  WS-LINEA-TRAZA-CRSLV.
004692     05  FILLER                  PIC X(20) VALUE
004693             'RSTCRSLV INTENTO NR.'.
004694     05  WS-TR-INTENTO           PIC Z9.
004695     05  FILLER                  PIC X(44) VALUE SPACES.
004700 01  WS-CONTADORES.
004800     05  WS-CANT-ITERACION           PIC 9(02) COMP.                          
004900     05  WS-VIO-SUB              PIC 9(03) COMP.                          
005000     05  WS-INTENTO-SCAN-SUB       PIC 9(03) COMP.                          
005100     05  WS-MEJOR-VIO-SUB         PIC 9(03) COMP.                          
005200     05  WS-MEJOR-VIO-SEV         PIC 9(02) COMP.                          
005300     05  WS-MEJOR-PROP-SUB        PIC 9(02) COMP.                          
005400     05  WS-PROP-SCAN-SUB        PIC 9(02) COMP.                          
005500     05  WS-ASG-SCAN-SUB         PIC 9(03) COMP.                          
005600     05  WS-DAY-SCAN-SUB         PIC 9(02) COMP.                          
005700     05  WS-WEEK-SUB             PIC 9(01) COMP.                          
005800     05  WS-BUCKET-WEEK          PIC 9(01) COMP.                          
005900     05  WS-WEEK-DAY-START       PIC 9(02) COMP.                          
006000     05  WS-WEEK-DAY-END         PIC 9(02) COMP.                          
006100     05  WS-APPEND-DAY           PIC 9(02) COMP.                          
006200     05  WS-RUN-LEN              PIC 9(02) COMP.                          
006300     05  WS-RUN-START            PIC 9(02) COMP.                          
006400     05  WS-MEJOR-RUN-START       PIC 9(02) COMP.                          
006500     05  WS-MEJOR-RUN-LEN         PIC 9(02) COMP.                          
006600     05  WS-MID-DAY              PIC 9(02) COMP.                          
006700     05  WS-SC-PRUEBA-SUB           PIC 9(01) COMP.                          
006800     05  WS-STN-PRUEBA-SUB          PIC 9(02) COMP.                          
006900     05  WS-CALL-ADDED           PIC 9(02) COMP.                          
007000     05  FILLER                  PIC X(04).                               
007100 01  WS-SWITCHES.
007300     05  WS-ENCONTRADO-SW             PIC X(01).
007400         88  WS-ENCONTRADO-YES            VALUE 'Y'.                           
007500     05  WS-INTENTO-SW             PIC X(01).                               
007600         88  WS-YA-INTENTADO        VALUE 'Y'.                           
007700     05  WS-FACTIBLE-SW          PIC X(01).                               
007800         88  WS-FACTIBLE-YES         VALUE 'Y'.                           
007900     05  WS-CONTINUE-SW          PIC X(01).                               
008000         88  WS-CONTINUE-YES         VALUE 'Y'.                           
008100     05  FILLER                  PIC X(07).                               
008200 01  WS-BUSQUEDA.                                                         
008300     05  WS-FILA-ENCONTRADA            PIC 9(03) COMP.                          
008400     05  WS-EMP-ROW              PIC 9(02) COMP.                          
008500     05  WS-MENOR-FILA            PIC 9(03) COMP.                          
008600     05  WS-LOOKUP-EMP-ID        PIC X(04).                               
008700     05  WS-SEARCH-EMP-ID        PIC X(04).                               
008800     05  WS-SEARCH-DAY           PIC 9(02) COMP.                          
008900     05  FILLER                  PIC X(04).                               
009000 01  WS-INTENTO-TABLE.                                                      
009100     05  WS-INTENTO-CANT          PIC 9(03) COMP.                          
009200     05  WS-INTENTO-VIO OCCURS 200 TIMES PIC 9(03) COMP.                    
009300 01  WS-PROPUESTA-TABLE.                                                  
009400     05  WS-PROP-CANT           PIC 9(02) COMP.                          
009500     05  WS-PROP-ENTRY OCCURS 10 TIMES                                    
009600                 INDEXED BY WS-PROP-SUB.                                  
009700         10  WS-PROP-KIND        PIC X(01).                               
009800             88  WS-PROP-IS-SWAP     VALUE 'S'.                           
009900             88  WS-PROP-IS-REMOVE   VALUE 'R'.                           
010000             88  WS-PROP-IS-ADD      VALUE 'A'.                           
010100             88  WS-PROP-IS-CHGSTN   VALUE 'C'.                           
010200         10  WS-PROP-ASG-SUB     PIC 9(03) COMP.                          
010300         10  WS-PROP-EMP-ID      PIC X(04).                               
010400         10  WS-PROP-NEW-STN     PIC X(02).                               
010500         10  WS-PROP-NEW-SC      PIC X(02).                               
010600         10  WS-PROP-IMPACT      PIC S9(03)V9.                            
010700         10  FILLER              PIC X(04).                               
010800 01  WS-OBJETIVO-CALC.                                                    
010900     05  WS-OBJ-DAY           PIC 9(02) COMP.                          
011000     05  WS-OBJ-STATION       PIC X(02).                               
011100     05  WS-OBJ-SC            PIC X(02).                               
011200     05  WS-EXCL-EMP-ID          PIC X(04).                               
011300     05  WS-OBJ-ASG-SUB       PIC 9(03) COMP.                          
011400     05  WS-CAND-LIMIT           PIC 9(02) COMP.                          
011500     05  WS-IMPACT-ADDON         PIC S9(03)V9.                            
011600     05  WS-PROP-KIND-STAGE      PIC X(01).                               
011700     05  WS-FIXED-IMPACT-SW      PIC X(01).                               
011800         88  WS-USE-FIXED-IMPACT     VALUE 'Y'.                           
011900     05  FILLER                  PIC X(04).                               
012000 01  WS-TURNO-CALC.                                                       
012100     05  WS-SC-START-MIN         PIC 9(04) COMP.                          
012200     05  WS-SC-END-MIN           PIC 9(04) COMP.                          
012300     05  WS-SC-HOURS             PIC 9(02)V9.                             
012400     05  FILLER                  PIC X(04).                               
012500 01  WS-FACTIBILIDAD.                                                     
012600     05  WS-NEW-ABS-START        PIC 9(05) COMP.                          
012700     05  WS-NEW-ABS-END          PIC 9(05) COMP.                          
012800     05  WS-EXIST-ABS-START      PIC 9(05) COMP.                          
012900     05  WS-EXIST-ABS-END        PIC 9(05) COMP.                          
013000     05  WS-GAP-A                PIC S9(05) COMP.                         
013100     05  WS-GAP-B                PIC S9(05) COMP.                         
013200     05  FILLER                  PIC X(04).                               
013300 01  WS-IMPACTO-CALC.                                                     
013400     05  WS-IMPACT-WORK          PIC S9(03)V9.                            
013500     05  WS-MENOR-HORAS       PIC 9(02)V9.                             
013600     05  FILLER                  PIC X(04).                               
013700*----------------------------------------------------------------         
013800*    ORDEN FIJO DE ESTACIONES, USADO AL PROBAR ALTAS DE TURNO             
013900*    PARA DOTACION MINIMA Y COBERTURA DE PICOS.                           
014000*----------------------------------------------------------------         
014100 COPY CPSTNCD.                                                            
014200*****************************************************************         
014300 LINKAGE SECTION.                                                         
014400 COPY CPEMPLOY.                                                           
014500 COPY CPSHIFTS.                                                           
014600 COPY CPASSIGN.                                                           
014700 COPY CPVIOLTN.                                                           
014800 01  WS-REPARACION-APLICADA       PIC X(01).                               
014900     88  WS-REPARACION-FUE-APLICADA   VALUE 'Y'.                           
015000*****************************************************************         
015100 PROCEDURE DIVISION USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE               
015200                          ASG-ASSIGNMENT-TABLE VIO-VIOLATION-TABLE        
015300                          WS-REPARACION-APLICADA.                          
015400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
015500 MAIN-PROGRAM-I.                                                          
015600     MOVE 'N' TO WS-REPARACION-APLICADA.                                   
015700     MOVE ZERO TO WS-INTENTO-CANT.                                         
015800     MOVE 'Y' TO WS-CONTINUE-SW.                                          
015900     PERFORM 1000-UNA-ITERACION-I THRU 1000-UNA-ITERACION-F               
016000         VARYING WS-CANT-ITERACION FROM 1 BY 1                                
016100         UNTIL WS-CANT-ITERACION > 10 OR NOT WS-CONTINUE-YES.                 
016200 MAIN-PROGRAM-F. GOBACK.                                                  
016300*-----------------------------------------------------------------        
016400*    UNA PASADA -- UBICA LA PEOR VIOLACION DURA ABIERTA, GENERA           
016500*    PROPUESTAS DE REPARACION Y APLICA LA DE MENOR IMPACTO.               
016600*-----------------------------------------------------------------        
016700 1000-UNA-ITERACION-I.
016720     IF WS-SW-TRACE-CRSLV = '1'
016740        MOVE WS-CANT-ITERACION TO WS-TR-INTENTO
016760        DISPLAY WS-LINEA-TRAZA-CRSLV
016780     END-IF.
016800     PERFORM 1100-BUSCAR-PEOR-I THRU 1100-BUSCAR-PEOR-F.
016900     IF WS-MEJOR-VIO-SUB = ZERO                                            
017000        MOVE 'N' TO WS-CONTINUE-SW                                        
017100     ELSE                                                                 
017200        PERFORM 2000-GENERAR-PROPUESTAS-I                                 
017300            THRU 2000-GENERAR-PROPUESTAS-F                                
017400        IF WS-PROP-CANT = ZERO                                           
017500           ADD 1 TO WS-INTENTO-CANT                                        
017600           MOVE WS-MEJOR-VIO-SUB                                          
017650               TO WS-INTENTO-VIO(WS-INTENTO-CANT)                         
017700        ELSE                                                              
017800           PERFORM 3000-APLICAR-MEJOR-I                                   
017900               THRU 3000-APLICAR-MEJOR-F                                  
018000           MOVE 'Y' TO WS-REPARACION-APLICADA                              
018100        END-IF                                                            
018200     END-IF.                                                              
018300 1000-UNA-ITERACION-F. EXIT.                                              
018400 1100-BUSCAR-PEOR-I.                                                      
018500     MOVE ZERO TO WS-MEJOR-VIO-SUB WS-MEJOR-VIO-SEV.                        
018600     PERFORM 1110-COMPARAR-VIO-I THRU 1110-COMPARAR-VIO-F                 
018700         VARYING WS-VIO-SUB FROM 1 BY 1                                   
018800         UNTIL WS-VIO-SUB > VIO-VIOLATION-CANT.                          
018900 1100-BUSCAR-PEOR-F. EXIT.                                                
019000 1110-COMPARAR-VIO-I.                                                     
019100     IF VIO-ST-OPEN(WS-VIO-SUB) AND VIO-IS-HARD(WS-VIO-SUB)               
019200        PERFORM 1120-CHK-INTENTADO-I                                      
019300            THRU 1120-CHK-INTENTADO-F                                     
019400        IF NOT WS-YA-INTENTADO                                           
019500           IF VIO-SEVERITY(WS-VIO-SUB) > WS-MEJOR-VIO-SEV                  
019600              MOVE VIO-SEVERITY(WS-VIO-SUB) TO WS-MEJOR-VIO-SEV            
019700              MOVE WS-VIO-SUB TO WS-MEJOR-VIO-SUB                          
019800           END-IF                                                         
019900        END-IF                                                            
020000     END-IF.                                                              
020100 1110-COMPARAR-VIO-F. EXIT.                                               
020200 1120-CHK-INTENTADO-I.                                                    
020300     MOVE 'N' TO WS-INTENTO-SW.                                             
020400     PERFORM 1125-COMPARAR-INTENTO-I                                      
020500         THRU 1125-COMPARAR-INTENTO-F                                     
020600         VARYING WS-INTENTO-SCAN-SUB FROM 1 BY 1                            
020700         UNTIL WS-INTENTO-SCAN-SUB > WS-INTENTO-CANT.                        
020800 1120-CHK-INTENTADO-F. EXIT.                                              
020900 1125-COMPARAR-INTENTO-I.                                                 
021000     IF WS-INTENTO-VIO(WS-INTENTO-SCAN-SUB) = WS-VIO-SUB                      
021100        MOVE 'Y' TO WS-INTENTO-SW                                           
021200     END-IF.                                                              
021300 1125-COMPARAR-INTENTO-F. EXIT.                                           
021400*-----------------------------------------------------------------        
021500*    DESPACHA LA GENERACION DE PROPUESTAS SEGUN EL TIPO DE LA             
021600*    VIOLACION SELECCIONADA (BUSINESS RULES DE CONFLICT-RESOLVE).         
021700*-----------------------------------------------------------------        
021800 2000-GENERAR-PROPUESTAS-I.                                               
021900     MOVE ZERO TO WS-PROP-CANT.                                          
022000     MOVE 'N' TO WS-FIXED-IMPACT-SW.                                      
022100     MOVE ZERO TO WS-IMPACT-ADDON.                                        
022200     EVALUATE TRUE                                                        
022300         WHEN VIO-TY-HOURS-MAX(WS-MEJOR-VIO-SUB)                           
022400             PERFORM 2100-GEN-HORAS-MAX-I                                 
022500                 THRU 2100-GEN-HORAS-MAX-F                                
022600         WHEN VIO-TY-REST(WS-MEJOR-VIO-SUB)                                
022700             PERFORM 2200-GEN-DESCANSO-I                                  
022800                 THRU 2200-GEN-DESCANSO-F                                 
022900         WHEN VIO-TY-AVAILABILITY(WS-MEJOR-VIO-SUB)                        
023000             PERFORM 2300-GEN-DISPONIB-I                                  
023100                 THRU 2300-GEN-DISPONIB-F                                 
023200         WHEN VIO-TY-SKILL(WS-MEJOR-VIO-SUB)                               
023300             PERFORM 2400-GEN-HABILIDAD-I                                 
023400                 THRU 2400-GEN-HABILIDAD-F                                
023500         WHEN VIO-TY-CONSECUTIVE(WS-MEJOR-VIO-SUB)                         
023600             PERFORM 2500-GEN-CONSECUTIVO-I                               
023700                 THRU 2500-GEN-CONSECUTIVO-F                              
023800         WHEN VIO-TY-MIN-STAFF(WS-MEJOR-VIO-SUB)                           
023900             PERFORM 2600-GEN-AGREGAR-I                                   
024000                 THRU 2600-GEN-AGREGAR-F                                  
024100         WHEN VIO-TY-COVERAGE(WS-MEJOR-VIO-SUB)                            
024200             PERFORM 2600-GEN-AGREGAR-I                                   
024300                 THRU 2600-GEN-AGREGAR-F                                  
024400         WHEN OTHER                                                       
024500             CONTINUE                                                     
024600     END-EVALUATE.                                                        
024700 2000-GENERAR-PROPUESTAS-F. EXIT.                                         
024800*-----------------------------------------------------------------        
024900*    HORAS-MAX -- REEMPLAZOS PARA CADA TURNO DE LA SEMANA EN              
025000*    EXCESO, MAS LA BAJA DEL TURNO MAS CORTO DE ESA SEMANA.               
025100*-----------------------------------------------------------------        
025200 2100-GEN-HORAS-MAX-I.                                                    
025300     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-LOOKUP-EMP-ID.                
025400     PERFORM 5900-BUSCAR-EMP-POR-ID-I                                     
025500         THRU 5900-BUSCAR-EMP-POR-ID-F.                                   
025600     MOVE 1 TO WS-WEEK-SUB.                                               
025700     IF ET-WEEK-HOURS(WS-EMP-ROW 1) NOT >                                 
025800              ET-HOURS-MAX-WK(WS-EMP-ROW)                                 
025900        MOVE 2 TO WS-WEEK-SUB                                             
026000     END-IF.                                                              
026100     COMPUTE WS-WEEK-DAY-START = (WS-WEEK-SUB - 1) * 7 + 1.               
026200     COMPUTE WS-WEEK-DAY-END = WS-WEEK-SUB * 7.                           
026300     MOVE ZERO TO WS-MENOR-FILA.                                           
026400     MOVE 99.9 TO WS-MENOR-HORAS.                                      
026500     PERFORM 2110-UN-DIA-HORAS-MAX-I                                      
026600         THRU 2110-UN-DIA-HORAS-MAX-F                                     
026700         VARYING WS-DAY-SCAN-SUB FROM WS-WEEK-DAY-START BY 1              
026800         UNTIL WS-DAY-SCAN-SUB > WS-WEEK-DAY-END.                         
026900     IF WS-MENOR-FILA NOT = ZERO AND WS-PROP-CANT < 10                    
027000        ADD 1 TO WS-PROP-CANT                                            
027100        MOVE 'R' TO WS-PROP-KIND(WS-PROP-CANT)                           
027200        MOVE WS-MENOR-FILA TO WS-PROP-ASG-SUB(WS-PROP-CANT)               
027300        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB)                                  
027400            TO WS-PROP-EMP-ID(WS-PROP-CANT)                              
027500        MOVE SPACES TO WS-PROP-NEW-STN(WS-PROP-CANT)                     
027600        MOVE SPACES TO WS-PROP-NEW-SC(WS-PROP-CANT)                      
027700        COMPUTE WS-PROP-IMPACT(WS-PROP-CANT) =                           
027800            50 + (WS-MENOR-HORAS * 5)                                  
027900     END-IF.                                                              
028000 2100-GEN-HORAS-MAX-F. EXIT.                                              
028100 2110-UN-DIA-HORAS-MAX-I.                                                 
028200     IF ET-DAY-SHIFT-CODE(WS-EMP-ROW WS-DAY-SCAN-SUB) NOT = '/ '          
028300        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-SEARCH-EMP-ID              
028400        MOVE WS-DAY-SCAN-SUB TO WS-SEARCH-DAY                             
028500        PERFORM 4400-BUSCAR-ASIG-EMPDIA-I                                 
028600            THRU 4400-BUSCAR-ASIG-EMPDIA-F                                
028700        IF WS-ENCONTRADO-YES                                                   
028800           IF ASG-HOURS(WS-FILA-ENCONTRADA) < WS-MENOR-HORAS                 
028900              MOVE ASG-HOURS(WS-FILA-ENCONTRADA) TO WS-MENOR-HORAS           
029000              MOVE WS-FILA-ENCONTRADA TO WS-MENOR-FILA                           
029100           END-IF                                                         
029200           IF WS-PROP-CANT < 10                                          
029300              MOVE ASG-STATION(WS-FILA-ENCONTRADA)                        
029330                 TO WS-OBJ-STATION                                        
029400              MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA) TO WS-OBJ-SC           
029500              MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-EXCL-EMP-ID          
029600              MOVE WS-FILA-ENCONTRADA TO WS-OBJ-ASG-SUB                      
029700              MOVE WS-DAY-SCAN-SUB TO WS-OBJ-DAY                       
029800              MOVE 3 TO WS-CAND-LIMIT                                     
029900              MOVE ZERO TO WS-IMPACT-ADDON                                
030000              MOVE 'N' TO WS-FIXED-IMPACT-SW                              
030100              MOVE 'S' TO WS-PROP-KIND-STAGE                              
030200              PERFORM 4000-BUSCAR-REEMPLAZOS-I                            
030300                  THRU 4000-BUSCAR-REEMPLAZOS-F                           
030400           END-IF                                                         
030500        END-IF                                                            
030600     END-IF.                                                              
030700 2110-UN-DIA-HORAS-MAX-F. EXIT.                                           
030800*-----------------------------------------------------------------        
030900*    REST -- HASTA 3 REEMPLAZOS PARA LA ASIGNACION DEL DIA                
031000*    AFECTADO (IMPACTO DE INTERCAMBIO + 10).                              
031100*-----------------------------------------------------------------        
031200 2200-GEN-DESCANSO-I.                                                     
031300     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-SEARCH-EMP-ID.                
031400     MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-SEARCH-DAY.                 
031500     PERFORM 4400-BUSCAR-ASIG-EMPDIA-I                                    
031600         THRU 4400-BUSCAR-ASIG-EMPDIA-F.                                  
031700     IF WS-ENCONTRADO-YES                                                      
031800        MOVE ASG-STATION(WS-FILA-ENCONTRADA) TO WS-OBJ-STATION               
031900        MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA) TO WS-OBJ-SC                 
032000        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-EXCL-EMP-ID                
032100        MOVE WS-FILA-ENCONTRADA TO WS-OBJ-ASG-SUB                            
032200        MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-OBJ-DAY               
032300        MOVE 3 TO WS-CAND-LIMIT                                           
032400        MOVE 10 TO WS-IMPACT-ADDON                                        
032500        MOVE 'N' TO WS-FIXED-IMPACT-SW                                    
032600        MOVE 'S' TO WS-PROP-KIND-STAGE                                    
032700        PERFORM 4000-BUSCAR-REEMPLAZOS-I                                  
032800            THRU 4000-BUSCAR-REEMPLAZOS-F                                 
032900     END-IF.                                                              
033000 2200-GEN-DESCANSO-F. EXIT.                                               
033100*-----------------------------------------------------------------        
033200*    AVAILABILITY -- HASTA 5 REEMPLAZOS PARA LA ASIGNACION DEL            
033300*    DIA AFECTADO.                                                        
033400*-----------------------------------------------------------------        
033500 2300-GEN-DISPONIB-I.                                                     
033600     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-SEARCH-EMP-ID.                
033700     MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-SEARCH-DAY.                 
033800     PERFORM 4400-BUSCAR-ASIG-EMPDIA-I                                    
033900         THRU 4400-BUSCAR-ASIG-EMPDIA-F.                                  
034000     IF WS-ENCONTRADO-YES                                                      
034100        MOVE ASG-STATION(WS-FILA-ENCONTRADA) TO WS-OBJ-STATION               
034200        MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA) TO WS-OBJ-SC                 
034300        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-EXCL-EMP-ID                
034400        MOVE WS-FILA-ENCONTRADA TO WS-OBJ-ASG-SUB                            
034500        MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-OBJ-DAY               
034600        MOVE 5 TO WS-CAND-LIMIT                                           
034700        MOVE ZERO TO WS-IMPACT-ADDON                                      
034800        MOVE 'N' TO WS-FIXED-IMPACT-SW                                    
034900        MOVE 'S' TO WS-PROP-KIND-STAGE                                    
035000        PERFORM 4000-BUSCAR-REEMPLAZOS-I                                  
035100            THRU 4000-BUSCAR-REEMPLAZOS-F                                 
035200     END-IF.                                                              
035300 2300-GEN-DISPONIB-F. EXIT.                                               
035400*-----------------------------------------------------------------        
035500*    SKILL -- HASTA 3 REEMPLAZOS CALIFICADOS, MAS LA OPCION DE            
035600*    PASAR AL EMPLEADO A SU ESTACION PRIMARIA (IMPACTO FIJO 20).          
035700*-----------------------------------------------------------------        
035800 2400-GEN-HABILIDAD-I.                                                    
035900     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-SEARCH-EMP-ID.                
036000     MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-SEARCH-DAY.                 
036100     PERFORM 4400-BUSCAR-ASIG-EMPDIA-I                                    
036200         THRU 4400-BUSCAR-ASIG-EMPDIA-F.                                  
036300     IF WS-ENCONTRADO-YES                                                      
036400        MOVE ASG-STATION(WS-FILA-ENCONTRADA) TO WS-OBJ-STATION               
036500        MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA) TO WS-OBJ-SC                 
036600        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-EXCL-EMP-ID                
036700        MOVE WS-FILA-ENCONTRADA TO WS-OBJ-ASG-SUB                            
036800        MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-OBJ-DAY               
036900        MOVE 3 TO WS-CAND-LIMIT                                           
037000        MOVE ZERO TO WS-IMPACT-ADDON                                      
037100        MOVE 'N' TO WS-FIXED-IMPACT-SW                                    
037200        MOVE 'S' TO WS-PROP-KIND-STAGE                                    
037300        PERFORM 4000-BUSCAR-REEMPLAZOS-I                                  
037400            THRU 4000-BUSCAR-REEMPLAZOS-F                                 
037500        IF WS-PROP-CANT < 10                                             
037600           MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-LOOKUP-EMP-ID           
037700           PERFORM 5900-BUSCAR-EMP-POR-ID-I                               
037800               THRU 5900-BUSCAR-EMP-POR-ID-F                              
037900           ADD 1 TO WS-PROP-CANT                                         
038000           MOVE 'C' TO WS-PROP-KIND(WS-PROP-CANT)                        
038100           MOVE WS-FILA-ENCONTRADA                                        
038150               TO WS-PROP-ASG-SUB(WS-PROP-CANT)                           
038200           MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB)                               
038300               TO WS-PROP-EMP-ID(WS-PROP-CANT)                           
038400           MOVE ET-EMP-STATION(WS-EMP-ROW)                                
038500               TO WS-PROP-NEW-STN(WS-PROP-CANT)                          
038600           MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA)                              
038700               TO WS-PROP-NEW-SC(WS-PROP-CANT)                           
038800           MOVE 20 TO WS-PROP-IMPACT(WS-PROP-CANT)                       
038900        END-IF                                                            
039000     END-IF.                                                              
039100 2400-GEN-HABILIDAD-F. EXIT.                                              
039200*-----------------------------------------------------------------        
039300*    CONSECUTIVE -- TOMA EL DIA MEDIO DE LA RACHA MAS LARGA DEL           
039400*    EMPLEADO Y PROPONE HASTA 3 REEMPLAZOS PARA ESE DIA.                  
039500*-----------------------------------------------------------------        
039600 2500-GEN-CONSECUTIVO-I.                                                  
039700     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-LOOKUP-EMP-ID.                
039800     PERFORM 5900-BUSCAR-EMP-POR-ID-I                                     
039900         THRU 5900-BUSCAR-EMP-POR-ID-F.                                   
040000     MOVE ZERO TO WS-RUN-LEN WS-RUN-START.                                
040100     MOVE ZERO TO WS-MEJOR-RUN-START WS-MEJOR-RUN-LEN.                      
040200     PERFORM 2510-UN-DIA-RUN-I THRU 2510-UN-DIA-RUN-F                     
040300         VARYING WS-DAY-SCAN-SUB FROM 1 BY 1                              
040400         UNTIL WS-DAY-SCAN-SUB > 14.                                      
040500     IF WS-MEJOR-RUN-LEN > 0                                               
040600        COMPUTE WS-MID-DAY = WS-MEJOR-RUN-START +                          
040700           (WS-MEJOR-RUN-LEN - 1) / 2                                      
040800        MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-SEARCH-EMP-ID              
040900        MOVE WS-MID-DAY TO WS-SEARCH-DAY                                  
041000        PERFORM 4400-BUSCAR-ASIG-EMPDIA-I                                 
041100            THRU 4400-BUSCAR-ASIG-EMPDIA-F                                
041200        IF WS-ENCONTRADO-YES                                                   
041300           MOVE ASG-STATION(WS-FILA-ENCONTRADA) TO WS-OBJ-STATION            
041400           MOVE ASG-SHIFT-CODE(WS-FILA-ENCONTRADA) TO WS-OBJ-SC              
041500           MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-EXCL-EMP-ID             
041600           MOVE WS-FILA-ENCONTRADA TO WS-OBJ-ASG-SUB                         
041700           MOVE WS-MID-DAY TO WS-OBJ-DAY                               
041800           MOVE 3 TO WS-CAND-LIMIT                                        
041900           MOVE 5 TO WS-IMPACT-ADDON                                      
042000           MOVE 'N' TO WS-FIXED-IMPACT-SW                                 
042100           MOVE 'S' TO WS-PROP-KIND-STAGE                                 
042200           PERFORM 4000-BUSCAR-REEMPLAZOS-I                               
042300               THRU 4000-BUSCAR-REEMPLAZOS-F                              
042400        END-IF                                                            
042500     END-IF.                                                              
042600 2500-GEN-CONSECUTIVO-F. EXIT.                                            
042700 2510-UN-DIA-RUN-I.                                                       
042800     IF ET-DAY-SHIFT-CODE(WS-EMP-ROW WS-DAY-SCAN-SUB) NOT = '/ '          
042900        IF WS-RUN-LEN = 0                                                 
043000           MOVE WS-DAY-SCAN-SUB TO WS-RUN-START                           
043100        END-IF                                                            
043200        ADD 1 TO WS-RUN-LEN                                               
043300        IF WS-RUN-LEN > WS-MEJOR-RUN-LEN                                   
043400           MOVE WS-RUN-LEN TO WS-MEJOR-RUN-LEN                             
043500           MOVE WS-RUN-START TO WS-MEJOR-RUN-START                         
043600        END-IF                                                            
043700     ELSE                                                                 
043800        MOVE ZERO TO WS-RUN-LEN                                           
043900     END-IF.                                                              
044000 2510-UN-DIA-RUN-F. EXIT.                                                 
044100*-----------------------------------------------------------------        
044200*    MIN-STAFF / COVERAGE -- PRUEBA ALTAS DE TURNO CON UN                 
044300*    EMPLEADO SIN ASIGNAR ESE DIA, PROBANDO 1F/2F/3F POR CADA             
044400*    ESTACION, CON IMPACTO FIJO 30, HASTA 5 PROPUESTAS.  LA               
044500*    ESTACION FALTANTE NO VIAJA EN UN CAMPO ESTRUCTURADO DE LA            
044600*    VIOLACION (SOLO EN VIO-DESC) -- SE PRUEBAN LAS 4.                    
044700*-----------------------------------------------------------------        
044800 2600-GEN-AGREGAR-I.                                                      
044900     MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-OBJ-DAY.                 
045000     MOVE SPACES TO WS-EXCL-EMP-ID.                                       
045100     MOVE ZERO TO WS-OBJ-ASG-SUB.                                      
045200     MOVE 'Y' TO WS-FIXED-IMPACT-SW.                                      
045300     MOVE 'A' TO WS-PROP-KIND-STAGE.                                      
045400     PERFORM 2610-PROBAR-TURNO-I THRU 2610-PROBAR-TURNO-F                 
045500         VARYING WS-SC-PRUEBA-SUB FROM 1 BY 1                                
045600         UNTIL WS-SC-PRUEBA-SUB > 3 OR WS-PROP-CANT >= 5.                   
045700 2600-GEN-AGREGAR-F. EXIT.                                                
045800 2610-PROBAR-TURNO-I.                                                     
045900     EVALUATE WS-SC-PRUEBA-SUB                                               
046000         WHEN 1  MOVE '1F' TO WS-OBJ-SC                                
046100         WHEN 2  MOVE '2F' TO WS-OBJ-SC                                
046200         WHEN 3  MOVE '3F' TO WS-OBJ-SC                                
046300     END-EVALUATE.                                                        
046400     PERFORM 2620-PROBAR-ESTACION-I                                       
046500         THRU 2620-PROBAR-ESTACION-F                                      
046600         VARYING WS-STN-PRUEBA-SUB FROM 1 BY 1                               
046700         UNTIL WS-STN-PRUEBA-SUB > 4 OR WS-PROP-CANT >= 5.                  
046800 2610-PROBAR-TURNO-F. EXIT.                                               
046900 2620-PROBAR-ESTACION-I.                                                  
047000     MOVE STR-STATION-CODE(WS-STN-PRUEBA-SUB) TO WS-OBJ-STATION.          
047100     MOVE 1 TO WS-CAND-LIMIT.                                             
047200     PERFORM 4000-BUSCAR-REEMPLAZOS-I                                     
047300         THRU 4000-BUSCAR-REEMPLAZOS-F.                                   
047400 2620-PROBAR-ESTACION-F. EXIT.                                            
047500*-----------------------------------------------------------------        
047600*    BUSQUEDA COMPARTIDA DE REEMPLAZOS -- RECORRE LA TABLA DE             
047700*    EMPLEADOS BUSCANDO CANDIDATOS DISPONIBLES, NO ASIGNADOS              
047800*    ESE DIA, CALIFICADOS PARA LA ESTACION, FACTIBLES POR                 
047900*    HORAS Y DESCANSO, HASTA EL LIMITE WS-CAND-LIMIT.                     
048000*-----------------------------------------------------------------        
048100 4000-BUSCAR-REEMPLAZOS-I.                                                
048200     MOVE ZERO TO WS-CALL-ADDED.                                          
048300     PERFORM 4100-EVAL-EMPLEADO-I THRU 4100-EVAL-EMPLEADO-F               
048400         VARYING ET-EMP-SUB FROM 1 BY 1                                   
048500         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT                             
048600            OR WS-CALL-ADDED >= WS-CAND-LIMIT                             
048700            OR WS-PROP-CANT >= 10.                                       
048800 4000-BUSCAR-REEMPLAZOS-F. EXIT.                                          
048900 4100-EVAL-EMPLEADO-I.                                                    
049000     IF ET-EMP-ID(ET-EMP-SUB) NOT = WS-EXCL-EMP-ID                        
049100        IF ET-EMP-AVAIL(ET-EMP-SUB WS-OBJ-DAY) = WS-OBJ-SC          
049200           IF ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-OBJ-DAY) = '/ '          
049300              IF ET-EMP-STATION(ET-EMP-SUB) = WS-OBJ-STATION           
049400                 OR ET-SKILL-CROSS(ET-EMP-SUB) = WS-OBJ-STATION        
049500                 PERFORM 4200-CHK-FACTIBLE-I                              
049600                     THRU 4200-CHK-FACTIBLE-F                             
049700                 IF WS-FACTIBLE-YES                                       
049800                    PERFORM 4300-AGREGAR-PROPUESTA-I                      
049900                        THRU 4300-AGREGAR-PROPUESTA-F                     
050000                    ADD 1 TO WS-CALL-ADDED                                
050100                 END-IF                                                   
050200              END-IF                                                      
050300           END-IF                                                         
050400        END-IF                                                            
050500     END-IF.                                                              
050600 4100-EVAL-EMPLEADO-F. EXIT.                                              
050700 4200-CHK-FACTIBLE-I.                                                     
050800     MOVE 'Y' TO WS-FACTIBLE-SW.                                          
050900     PERFORM 4210-LOOKUP-TURNO-I THRU 4210-LOOKUP-TURNO-F.                
051000     COMPUTE WS-WEEK-SUB = (WS-OBJ-DAY - 1) / 7 + 1.                   
051100     IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-SUB) + WS-SC-HOURS >             
051200              ET-HOURS-MAX-WK(ET-EMP-SUB)                                 
051300        MOVE 'N' TO WS-FACTIBLE-SW                                        
051400     ELSE                                                                 
051500        COMPUTE WS-NEW-ABS-START = (WS-OBJ-DAY - 1) * 1440 +           
051600           WS-SC-START-MIN                                                
051700        COMPUTE WS-NEW-ABS-END = (WS-OBJ-DAY - 1) * 1440 +             
051800           WS-SC-END-MIN                                                  
051900        PERFORM 4220-CHEQ-DESCANSO-I                                      
052000            THRU 4220-CHEQ-DESCANSO-F                                     
052100            VARYING WS-ASG-SCAN-SUB FROM 1 BY 1                           
052200            UNTIL WS-ASG-SCAN-SUB > ASG-ASIGNACION-CANT                  
052300               OR NOT WS-FACTIBLE-YES                                     
052400     END-IF.                                                              
052500 4200-CHK-FACTIBLE-F. EXIT.                                               
052600 4210-LOOKUP-TURNO-I.                                                     
052700     EVALUATE WS-OBJ-SC                                                
052800         WHEN '1F'                                                        
052900             MOVE  390 TO WS-SC-START-MIN                                 
053000             MOVE  930 TO WS-SC-END-MIN                                   
053100             MOVE  9.0 TO WS-SC-HOURS                                     
053200         WHEN '2F'                                                        
053300             MOVE  840 TO WS-SC-START-MIN                                 
053400             MOVE 1380 TO WS-SC-END-MIN                                   
053500             MOVE  9.0 TO WS-SC-HOURS                                     
053600         WHEN '3F'                                                        
053700             MOVE  480 TO WS-SC-START-MIN                                 
053800             MOVE 1200 TO WS-SC-END-MIN                                   
053900             MOVE 12.0 TO WS-SC-HOURS                                     
054000     END-EVALUATE.                                                        
054100 4210-LOOKUP-TURNO-F. EXIT.                                               
054200 4220-CHEQ-DESCANSO-I.                                                    
054300     IF ASG-EMP-ID(WS-ASG-SCAN-SUB) = ET-EMP-ID(ET-EMP-SUB)               
054400        AND ASG-IS-ACTIVE(WS-ASG-SCAN-SUB)                                
054500        COMPUTE WS-EXIST-ABS-START =                                      
054600           (ASG-DATE-SUB(WS-ASG-SCAN-SUB) - 1) * 1440 +                   
054700           ASG-START-MINUTES(WS-ASG-SCAN-SUB)                             
054800        COMPUTE WS-EXIST-ABS-END =                                        
054900           (ASG-DATE-SUB(WS-ASG-SCAN-SUB) - 1) * 1440 +                   
055000           ASG-END-MINUTES(WS-ASG-SCAN-SUB)                               
055100        COMPUTE WS-GAP-A = WS-NEW-ABS-START - WS-EXIST-ABS-END            
055200        COMPUTE WS-GAP-B = WS-EXIST-ABS-START - WS-NEW-ABS-END            
055300        IF (WS-GAP-A > 0 AND WS-GAP-A < 600)                              
055400           OR (WS-GAP-B > 0 AND WS-GAP-B < 600)                           
055500           MOVE 'N' TO WS-FACTIBLE-SW                                     
055600        END-IF                                                            
055700     END-IF.                                                              
055800 4220-CHEQ-DESCANSO-F. EXIT.                                              
055900 4300-AGREGAR-PROPUESTA-I.                                                
056000     ADD 1 TO WS-PROP-CANT.                                              
056100     MOVE WS-PROP-KIND-STAGE TO WS-PROP-KIND(WS-PROP-CANT).              
056200     MOVE WS-OBJ-ASG-SUB TO WS-PROP-ASG-SUB(WS-PROP-CANT).            
056300     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-PROP-EMP-ID(WS-PROP-CANT).         
056400     MOVE WS-OBJ-STATION TO WS-PROP-NEW-STN(WS-PROP-CANT).            
056500     MOVE WS-OBJ-SC TO WS-PROP-NEW-SC(WS-PROP-CANT).                  
056600     IF WS-USE-FIXED-IMPACT                                               
056700        MOVE 30 TO WS-PROP-IMPACT(WS-PROP-CANT)                          
056800     ELSE                                                                 
056900        MOVE ZERO TO WS-IMPACT-WORK                                       
057000        IF ET-EMP-STATION(ET-EMP-SUB) NOT = WS-OBJ-STATION             
057100           ADD 20 TO WS-IMPACT-WORK                                       
057200        END-IF                                                            
057300        EVALUATE TRUE                                                     
057400            WHEN ET-TYPE-FULLTIME(ET-EMP-SUB)                             
057500                ADD 0  TO WS-IMPACT-WORK                                  
057600            WHEN ET-TYPE-PARTTIME(ET-EMP-SUB)                             
057700                ADD 10 TO WS-IMPACT-WORK                                  
057800            WHEN ET-TYPE-CASUAL(ET-EMP-SUB)                               
057900                ADD 20 TO WS-IMPACT-WORK                                  
058000        END-EVALUATE                                                      
058100        IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-SUB) <                        
058200                 ET-HOURS-MIN-WK(ET-EMP-SUB)                              
058300           SUBTRACT 10 FROM WS-IMPACT-WORK                                
058400        END-IF                                                            
058500        IF WS-IMPACT-WORK < 0                                             
058600           MOVE ZERO TO WS-IMPACT-WORK                                    
058700        END-IF                                                            
058800        ADD WS-IMPACT-ADDON TO WS-IMPACT-WORK                             
058900        MOVE WS-IMPACT-WORK TO WS-PROP-IMPACT(WS-PROP-CANT)              
059000     END-IF.                                                              
059100 4300-AGREGAR-PROPUESTA-F. EXIT.                                          
059200*-----------------------------------------------------------------        
059300*    UBICA LA ASIGNACION ACTIVA DE UN EMPLEADO Y DIA DADOS.               
059400*-----------------------------------------------------------------        
059500 4400-BUSCAR-ASIG-EMPDIA-I.                                               
059600     MOVE 'N' TO WS-ENCONTRADO-SW.                                             
059700     MOVE ZERO TO WS-FILA-ENCONTRADA.                                           
059800     PERFORM 4410-COMPARAR-ASIG-I THRU 4410-COMPARAR-ASIG-F               
059900         VARYING WS-ASG-SCAN-SUB FROM 1 BY 1                              
060000         UNTIL WS-ASG-SCAN-SUB > ASG-ASIGNACION-CANT                     
060100            OR WS-ENCONTRADO-YES.                                              
060200 4400-BUSCAR-ASIG-EMPDIA-F. EXIT.                                         
060300 4410-COMPARAR-ASIG-I.                                                    
060400     IF ASG-EMP-ID(WS-ASG-SCAN-SUB) = WS-SEARCH-EMP-ID                    
060500        AND ASG-DATE-SUB(WS-ASG-SCAN-SUB) = WS-SEARCH-DAY                 
060600        AND ASG-IS-ACTIVE(WS-ASG-SCAN-SUB)                                
060700        MOVE WS-ASG-SCAN-SUB TO WS-FILA-ENCONTRADA                              
060800        MOVE 'Y' TO WS-ENCONTRADO-SW                                           
060900     END-IF.                                                              
061000 4410-COMPARAR-ASIG-F. EXIT.                                              
061100*-----------------------------------------------------------------        
061200*    APLICA LA PROPUESTA DE MENOR IMPACTO Y MARCA LA VIOLACION            
061300*    COMO RESUELTA.                                                       
061400*-----------------------------------------------------------------        
061500 3000-APLICAR-MEJOR-I.                                                    
061600     PERFORM 3100-BUSCAR-MIN-IMPACTO-I                                    
061700         THRU 3100-BUSCAR-MIN-IMPACTO-F.                                  
061800     EVALUATE TRUE                                                        
061900         WHEN WS-PROP-IS-SWAP(WS-MEJOR-PROP-SUB)                           
062000             PERFORM 3200-APLICAR-SWAP-I                                  
062100                 THRU 3200-APLICAR-SWAP-F                                 
062200         WHEN WS-PROP-IS-REMOVE(WS-MEJOR-PROP-SUB)                         
062300             PERFORM 3300-APLICAR-REMOVE-I                                
062400                 THRU 3300-APLICAR-REMOVE-F                               
062500         WHEN WS-PROP-IS-ADD(WS-MEJOR-PROP-SUB)                            
062600             PERFORM 3400-APLICAR-ADD-I                                   
062700                 THRU 3400-APLICAR-ADD-F                                  
062800         WHEN WS-PROP-IS-CHGSTN(WS-MEJOR-PROP-SUB)                         
062900             PERFORM 3500-APLICAR-CHGSTN-I                                
063000                 THRU 3500-APLICAR-CHGSTN-F                               
063100     END-EVALUATE.                                                        
063200     MOVE 'R' TO VIO-STATUS(WS-MEJOR-VIO-SUB).                             
063300 3000-APLICAR-MEJOR-F. EXIT.                                              
063400 3100-BUSCAR-MIN-IMPACTO-I.                                               
063500     MOVE 1 TO WS-MEJOR-PROP-SUB.                                          
063600     PERFORM 3110-COMPARAR-IMPACTO-I                                      
063700         THRU 3110-COMPARAR-IMPACTO-F                                     
063800         VARYING WS-PROP-SCAN-SUB FROM 2 BY 1                             
063900         UNTIL WS-PROP-SCAN-SUB > WS-PROP-CANT.                          
064000 3100-BUSCAR-MIN-IMPACTO-F. EXIT.                                         
064100 3110-COMPARAR-IMPACTO-I.                                                 
064200     IF WS-PROP-IMPACT(WS-PROP-SCAN-SUB) <                                
064300              WS-PROP-IMPACT(WS-MEJOR-PROP-SUB)                            
064400        MOVE WS-PROP-SCAN-SUB TO WS-MEJOR-PROP-SUB                         
064500     END-IF.                                                              
064600 3110-COMPARAR-IMPACTO-F. EXIT.                                           
064700 3200-APLICAR-SWAP-I.                                                     
064800     MOVE WS-PROP-ASG-SUB(WS-MEJOR-PROP-SUB) TO WS-OBJ-ASG-SUB.         
064900     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-LOOKUP-EMP-ID.                
065000     PERFORM 5900-BUSCAR-EMP-POR-ID-I                                     
065100         THRU 5900-BUSCAR-EMP-POR-ID-F.                                   
065200     MOVE ASG-DATE-SUB(WS-OBJ-ASG-SUB) TO WS-APPEND-DAY.               
065300     COMPUTE WS-BUCKET-WEEK = (WS-APPEND-DAY - 1) / 7 + 1.                
065400     SUBTRACT ASG-HOURS(WS-OBJ-ASG-SUB) FROM                           
065500         ET-WEEK-HOURS(WS-EMP-ROW WS-BUCKET-WEEK).                        
065600     SUBTRACT 1 FROM ET-TURNO-CANT(WS-EMP-ROW).                          
065700     MOVE '/ ' TO ET-DAY-SHIFT-CODE(WS-EMP-ROW WS-APPEND-DAY).            
065800     MOVE 'N' TO ASG-ACTIVE-FLAG(WS-OBJ-ASG-SUB).                      
065900     PERFORM 3600-AGREGAR-ASIGNACION-I                                    
066000         THRU 3600-AGREGAR-ASIGNACION-F.                                  
066100 3200-APLICAR-SWAP-F. EXIT.                                               
066200 3300-APLICAR-REMOVE-I.                                                   
066300     MOVE WS-PROP-ASG-SUB(WS-MEJOR-PROP-SUB) TO WS-OBJ-ASG-SUB.         
066400     MOVE VIO-EMP-ID(WS-MEJOR-VIO-SUB) TO WS-LOOKUP-EMP-ID.                
066500     PERFORM 5900-BUSCAR-EMP-POR-ID-I                                     
066600         THRU 5900-BUSCAR-EMP-POR-ID-F.                                   
066700     COMPUTE WS-BUCKET-WEEK =                                             
066800        (ASG-DATE-SUB(WS-OBJ-ASG-SUB) - 1) / 7 + 1.                    
066900     SUBTRACT ASG-HOURS(WS-OBJ-ASG-SUB) FROM                           
067000         ET-WEEK-HOURS(WS-EMP-ROW WS-BUCKET-WEEK).                        
067100     SUBTRACT 1 FROM ET-TURNO-CANT(WS-EMP-ROW).                          
067200     MOVE '/ ' TO ET-DAY-SHIFT-CODE(WS-EMP-ROW                            
067300         ASG-DATE-SUB(WS-OBJ-ASG-SUB)).                                
067400     MOVE 'N' TO ASG-ACTIVE-FLAG(WS-OBJ-ASG-SUB).                      
067500 3300-APLICAR-REMOVE-F. EXIT.                                             
067600 3400-APLICAR-ADD-I.                                                      
067700     MOVE VIO-DATE-SUB(WS-MEJOR-VIO-SUB) TO WS-APPEND-DAY.                 
067800     PERFORM 3600-AGREGAR-ASIGNACION-I                                    
067900         THRU 3600-AGREGAR-ASIGNACION-F.                                  
068000 3400-APLICAR-ADD-F. EXIT.                                                
068100 3500-APLICAR-CHGSTN-I.                                                   
068200     MOVE WS-PROP-ASG-SUB(WS-MEJOR-PROP-SUB) TO WS-OBJ-ASG-SUB.         
068300     MOVE WS-PROP-NEW-STN(WS-MEJOR-PROP-SUB)                               
068400         TO ASG-STATION(WS-OBJ-ASG-SUB).                               
068500 3500-APLICAR-CHGSTN-F. EXIT.                                             
068600*-----------------------------------------------------------------        
068700*    AGREGA UNA NUEVA ASIGNACION ACTIVA (USADA POR EL SWAP Y              
068800*    POR EL ALTA DIRECTA) Y ACTUALIZA LOS ACUMULADORES DEL                
068900*    EMPLEADO NUEVO.                                                      
069000*-----------------------------------------------------------------        
069100 3600-AGREGAR-ASIGNACION-I.                                               
069200     ADD 1 TO ASG-ASIGNACION-CANT.                                       
069300     MOVE WS-PROP-EMP-ID(WS-MEJOR-PROP-SUB)                                
069400         TO ASG-EMP-ID(ASG-ASIGNACION-CANT).                             
069500     MOVE WS-APPEND-DAY TO ASG-DATE-SUB(ASG-ASIGNACION-CANT).            
069600     MOVE WS-PROP-NEW-SC(WS-MEJOR-PROP-SUB)                                
069700         TO ASG-SHIFT-CODE(ASG-ASIGNACION-CANT).                         
069800     MOVE WS-PROP-NEW-STN(WS-MEJOR-PROP-SUB)                               
069900         TO ASG-STATION(ASG-ASIGNACION-CANT).                            
070000     MOVE WS-PROP-NEW-SC(WS-MEJOR-PROP-SUB) TO WS-OBJ-SC.               
070100     PERFORM 4210-LOOKUP-TURNO-I THRU 4210-LOOKUP-TURNO-F.                
070200     MOVE WS-SC-HOURS TO ASG-HOURS(ASG-ASIGNACION-CANT).                 
070300     MOVE WS-SC-START-MIN                                                 
070400         TO ASG-START-MINUTES(ASG-ASIGNACION-CANT).                      
070500     MOVE WS-SC-END-MIN TO ASG-END-MINUTES(ASG-ASIGNACION-CANT).         
070600     MOVE 'Y' TO ASG-ACTIVE-FLAG(ASG-ASIGNACION-CANT).                   
070700     MOVE WS-PROP-EMP-ID(WS-MEJOR-PROP-SUB) TO WS-LOOKUP-EMP-ID.           
070800     PERFORM 5900-BUSCAR-EMP-POR-ID-I                                     
070900         THRU 5900-BUSCAR-EMP-POR-ID-F.                                   
071000     COMPUTE WS-BUCKET-WEEK = (WS-APPEND-DAY - 1) / 7 + 1.                
071100     ADD WS-SC-HOURS TO ET-WEEK-HOURS(WS-EMP-ROW WS-BUCKET-WEEK).         
071200     ADD 1 TO ET-TURNO-CANT(WS-EMP-ROW).                                 
071300     MOVE WS-PROP-NEW-SC(WS-MEJOR-PROP-SUB)                                
071400         TO ET-DAY-SHIFT-CODE(WS-EMP-ROW WS-APPEND-DAY).                  
071500 3600-AGREGAR-ASIGNACION-F. EXIT.                                         
071600*-----------------------------------------------------------------        
071700*    UBICA LA FILA DE ET-EMPLOYEE-TABLE PARA UN ID DE EMPLEADO.           
071800*-----------------------------------------------------------------        
071900 5900-BUSCAR-EMP-POR-ID-I.                                                
072000     MOVE ZERO TO WS-EMP-ROW.                                             
072100     PERFORM 5910-COMPARAR-EMP-I THRU 5910-COMPARAR-EMP-F                 
072200         VARYING ET-EMP-SUB2 FROM 1 BY 1                                  
072300         UNTIL ET-EMP-SUB2 > ET-EMPLEADO-CANT                            
072400            OR WS-EMP-ROW NOT = ZERO.                                     
072500 5900-BUSCAR-EMP-POR-ID-F. EXIT.                                          
072600 5910-COMPARAR-EMP-I.                                                     
072700     IF ET-EMP-ID(ET-EMP-SUB2) = WS-LOOKUP-EMP-ID                         
072800        MOVE ET-EMP-SUB2 TO WS-EMP-ROW                                    
072900     END-IF.                                                              
073000 5910-COMPARAR-EMP-F. EXIT.                                               
