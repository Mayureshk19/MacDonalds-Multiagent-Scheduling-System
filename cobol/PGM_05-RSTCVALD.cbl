000100*****************************************************************         
000200*    RSTCVALD  --  VALIDACION DE CUMPLIMIENTO (COMPLIANCE       *         
000300*    VALIDATE) DEL PROCESO DE ROSTERING QUINCENAL.               *        
000400*    RECORRE TODAS LAS ASIGNACIONES YA ARMADAS Y VERIFICA LAS   *         
000500*    11 REGLAS DE NEGOCIO -- DISPONIBILIDAD, HABILIDAD, HORAS   *         
000600*    MAXIMAS/MINIMAS, DESCANSO, DIAS CONSECUTIVOS, DOTACION     *         
000700*    MINIMA, COBERTURA DE PICOS, APERTURA/CIERRE Y EQUIDAD --   *         
000800*    Y CARGA LA TABLA DE VIOLACIONES Y EL PUNTAJE DE LA CORRIDA.*         
000900*****************************************************************         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.    RSTCVALD.                                                 
001200 AUTHOR.        R VILLAMAYOR.                                             
001300 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
001400 DATE-WRITTEN.  ABRIL 1988.                                               
001500 DATE-COMPILED.                                                           
001600 SECURITY.      USO INTERNO EXCLUSIVO DE GERENCIA DE OPERACIONES.         
001700*****************************************************************         
001800*  HISTORIA DE CAMBIOS                                                    
001900*  1988-04-18 HGR REQ-0155 VERSION INICIAL -- SOLO CHEQUEO DE             
002000*             DISPONIBILIDAD Y HORAS MAXIMAS.                             
002100*  1990-11-02 HGR REQ-0207 SE AGREGA CHEQUEO DE DESCANSO MINIMO           
002200*             Y DE DIAS CONSECUTIVOS TRABAJADOS.                          
002300*  1994-06-15 NBV REQ-0248 SE AGREGA DOTACION MINIMA DIARIA Y             
002400*             POR ESTACION.                                               
002500*  1998-09-30 MFB REQ-0301 AJUSTE DE SIGLO EN LOS CAMPOS DE               
002600*             FECHA DE TRABAJO INTERNOS.                                  
002700*  2005-02-08 NBV REQ-0367 SE INCORPORA LA COBERTURA DE PICOS             
002800*             DE ALMUERZO Y CENA CONTRA EL PRONOSTICO.                    
002900*  2014-07-21 JLP REQ-0398 SE AGREGA EL INDICE DE GINI PARA               
003000*             MEDIR LA EQUIDAD EN EL REPARTO DE HORAS.                    
003100*  2024-11-27 RVM TKT-RS-0025 REESCRITURA COMPLETA PARA EL                
003200*             PROCESO AUTOMATICO DE ROSTERING QUINCENAL --                
003300*             PUNTAJE DE CUMPLIMIENTO SOBRE 100 Y TABLA DE                
003400*             VIOLACIONES COMPARTIDA POR CALL USING.                      
003500*  2024-12-05 JLP TKT-RS-0037 SE AGREGA LA ALERTA INFORMATIVA             
003600*             DE ACERCAMIENTO AL MAXIMO DE HORAS (85%).                   
003700*  2024-12-10 RVM TKT-RS-0043 SE AGREGA EL CHEQUEO DE APERTURA            
003800*             Y CIERRE (TURNOS 1F Y 2F) POR DIA.                          
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-4 IS WS-SW-TRACE-CVALD.
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004750*----------------------------------------------------------------
004760*    SWITCH DE TRAZA (UPSI-4) -- CUANDO ESTA ENCENDIDO SE
004770*    IMPRIME UN DISPLAY DE CONTROL POR CADA EMPLEADO VALIDADO.
004780*----------------------------------------------------------------
004790 01  WS-SW-TRACE-CVALD           PIC X(01) VALUE 'N'.
004791 01  WS-LINEA-TRAZA-CVALD.
004792     05  FILLER                  PIC X(20) VALUE
004793             'RSTCVALD EMPLEADO NR'.
004794     05  WS-TR-EMPLEADO          PIC Z9.
004795     05  FILLER                  PIC X(44) VALUE SPACES.
004800 01  WS-CONTADORES.
004900     05  WS-DAY-SUB              PIC 9(02) COMP.                          
005000     05  WS-WEEK-SUB             PIC 9(01) COMP.                          
005100     05  WS-STN-SUB              PIC 9(02) COMP.                          
005200     05  WS-PER-SUB              PIC 9(02) COMP.                          
005300     05  WS-ASG-SUB              PIC 9(03) COMP.                          
005400     05  WS-RUN-LEN              PIC 9(02) COMP.                          
005500     05  WS-MAX-RUN              PIC 9(02) COMP.                          
005600     05  WS-PREV-DAY             PIC 9(02) COMP.                          
005700     05  WS-DAY-TOTAL-ASG        PIC 9(03) COMP.                          
005800     05  WS-STN-DAY-CANT        PIC 9(02) COMP.                          
005900     05  WS-LUNCH-ACTUAL         PIC 9(03) COMP.                          
006000     05  WS-DINNER-ACTUAL        PIC 9(03) COMP.                          
006100     05  FILLER                  PIC X(04).                               
006200 01  WS-SWITCHES.
006400     05  WS-ENCONTRADO-SW             PIC X(01).
006500         88  WS-ENCONTRADO-YES            VALUE 'Y'.                           
006600     05  WS-APERTURA-ENCONTRADA           PIC X(01).                               
006700         88  WS-OPEN-YES             VALUE 'Y'.                           
006800     05  WS-CIERRE-ENCONTRADO          PIC X(01).                               
006900         88  WS-CLOSE-YES            VALUE 'Y'.                           
007000     05  FILLER                  PIC X(06).                               
007100 01  WS-BUSQUEDA.                                                         
007200     05  WS-FILA-ENCONTRADA            PIC 9(03) COMP.                          
007300     05  FILLER                  PIC X(04).                               
007400 01  WS-DESCANSO-CALC.                                                    
007500     05  WS-PREV-END-MIN         PIC 9(04) COMP.                          
007600     05  WS-CURR-START-MIN       PIC 9(04) COMP.                          
007700     05  WS-GAP-MIN              PIC S9(05) COMP.                         
007800     05  FILLER                  PIC X(04).                               
007900 01  WS-HORAS-CALC.                                                       
008000     05  WS-LIMITE-85            PIC 9(03)V9.                             
008100     05  WS-PUNTAJE-TEMP           PIC S9(05)V9.                            
008200     05  WS-FALTANTE            PIC S9(03) COMP.                         
008300     05  WS-WEEK-DISPLAY         PIC 9(01).                               
008400     05  FILLER                  PIC X(04).                               
008500 01  WS-VIOLACION-WORK.                                                   
008600     05  WS-VIO-TYPE             PIC X(12).                               
008700     05  WS-VIO-HARD             PIC X(01).                               
008800     05  WS-VIO-SEV              PIC 9(02).                               
008900     05  WS-VIO-EMP              PIC X(04).                               
009000     05  WS-VIO-DATE             PIC 9(02).                               
009100     05  WS-VIO-DESC             PIC X(60).                               
009200     05  WS-VIO-PENALTY          PIC 9(02)V99.                            
009300     05  FILLER                  PIC X(04).                               
009400 01  WS-PEAK-WINDOWS.                                                     
009500     05  WS-LUNCH-START          PIC 9(04) COMP VALUE 0660.               
009600     05  WS-LUNCH-END            PIC 9(04) COMP VALUE 0840.               
009700     05  WS-DINNER-START         PIC 9(04) COMP VALUE 1020.               
009800     05  WS-DINNER-END           PIC 9(04) COMP VALUE 1260.               
009900     05  FILLER                  PIC X(04).                               
010000 01  WS-STN-ACTIVE-TABLE.                                                 
010100     05  WS-STN-ACTIVE OCCURS 4 TIMES PIC X(01).                          
010200 01  WS-GINI-CALC.                                                        
010300     05  WS-GINI-N               PIC 9(02) COMP.                          
010400     05  WS-GINI-SUB             PIC 9(02) COMP.                          
010500     05  WS-GINI-SUB2            PIC 9(02) COMP.                          
010600     05  WS-GINI-SUM-IX          PIC 9(07)V9999.                          
010700     05  WS-GINI-SUM-X           PIC 9(05)V9.                             
010800     05  WS-GINI-COEF-TEMP       PIC S9(01)V9999.                         
010900     05  WS-GINI-MEAN            PIC 9(03)V9.                             
011000     05  WS-GINI-SWAP            PIC 9(03)V9.                             
011100     05  WS-GINI-DISPLAY-EDIT    PIC 9.9999.                              
011200     05  WS-GINI-MEAN-EDIT       PIC ZZ9.9.                               
011300     05  FILLER                  PIC X(04).                               
011400 01  WS-GINI-TABLE.                                                       
011500     05  WS-GINI-ENTRY OCCURS 50 TIMES PIC 9(03)V9.                       
011600*----------------------------------------------------------------         
011700*    ORDEN FIJO DE ESTACIONES (WORKING, TABLA ESTATICA).                  
011800*----------------------------------------------------------------         
011900 COPY CPSTNCD.                                                            
012000*****************************************************************         
012100 LINKAGE SECTION.                                                         
012200 COPY CPEMPLOY.                                                           
012300 COPY CPSHIFTS.                                                           
012400 COPY CPASSIGN.                                                           
012500 COPY CPVIOLTN.                                                           
012600 COPY CPDEMAND.                                                           
012700*****************************************************************         
012800 PROCEDURE DIVISION USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE               
012900                          ASG-ASSIGNMENT-TABLE VIO-VIOLATION-TABLE        
013000                          VIO-COMPLIANCE-STATS DMD-DEMAND-TABLE.          
013100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
013200 MAIN-PROGRAM-I.                                                          
013300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
013400     PERFORM 2000-POR-EMPLEADO-I THRU 2000-POR-EMPLEADO-F                 
013500         VARYING ET-EMP-SUB FROM 1 BY 1                                   
013600         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT.                            
013700     PERFORM 3000-POR-DIA-I THRU 3000-POR-DIA-F                           
013800         VARYING WS-DAY-SUB FROM 1 BY 1                                   
013900         UNTIL WS-DAY-SUB > 14.                                           
014000     PERFORM 4000-EQUIDAD-I THRU 4000-EQUIDAD-F.                          
014100     MOVE 'Y' TO VIO-IS-COMPLIANT.                                        
014200     IF VIO-HARD-CANT > 0                                                
014300        MOVE 'N' TO VIO-IS-COMPLIANT                                      
014400     END-IF.                                                              
014500 MAIN-PROGRAM-F. GOBACK.                                                  
014600*-----------------------------------------------------------------        
014700*    REINICIA LA TABLA DE VIOLACIONES Y EL PUNTAJE, Y MARCA LAS           
014800*    ESTACIONES ACTIVAS DEL LOCAL SEGUN EL PRONOSTICO.                    
014900*-----------------------------------------------------------------        
015000 1000-INICIO-I.                                                           
015100     MOVE ZERO TO VIO-VIOLATION-CANT.                                    
015200     MOVE ZERO TO VIO-HARD-CANT VIO-SOFT-CANT VIO-PENDING-CANT.        
015300     MOVE 100.0 TO VIO-PUNTAJE.                                             
015400     MOVE ZERO TO VIO-GINI-COEFFICIENT.                                   
015500     PERFORM 1100-MARCAR-ESTACION-I THRU 1100-MARCAR-ESTACION-F           
015600         VARYING WS-STN-SUB FROM 1 BY 1 UNTIL WS-STN-SUB > 4.             
015700 1000-INICIO-F. EXIT.                                                     
015800 1100-MARCAR-ESTACION-I.                                                  
015900     MOVE 'N' TO WS-STN-ACTIVE(WS-STN-SUB).                               
016000     PERFORM 1110-SUMAR-REQ-DIA-I THRU 1110-SUMAR-REQ-DIA-F               
016100         VARYING WS-DAY-SUB FROM 1 BY 1                                   
016200         UNTIL WS-DAY-SUB > 14 OR WS-STN-ACTIVE(WS-STN-SUB) = 'Y'.        
016300 1100-MARCAR-ESTACION-F. EXIT.                                            
016400 1110-SUMAR-REQ-DIA-I.                                                    
016500     PERFORM 1120-SUMAR-REQ-PER-I THRU 1120-SUMAR-REQ-PER-F               
016600         VARYING WS-PER-SUB FROM 1 BY 1                                   
016700         UNTIL WS-PER-SUB > 5 OR WS-STN-ACTIVE(WS-STN-SUB) = 'Y'.         
016800 1110-SUMAR-REQ-DIA-F. EXIT.                                              
016900 1120-SUMAR-REQ-PER-I.                                                    
017000     IF DMD-PR-STATION-REQ(WS-DAY-SUB WS-PER-SUB WS-STN-SUB) > 0          
017100        MOVE 'Y' TO WS-STN-ACTIVE(WS-STN-SUB)                             
017200     END-IF.                                                              
017300 1120-SUMAR-REQ-PER-F. EXIT.                                              
017400*-----------------------------------------------------------------        
017500*    CHEQUEOS 1, 2, 3, 4, 5, 6 Y 7 -- TODOS LOS QUE SE EVALUAN            
017600*    RECORRIENDO UN EMPLEADO A LA VEZ.                                    
017700*-----------------------------------------------------------------        
017800 2000-POR-EMPLEADO-I.
017820     IF WS-SW-TRACE-CVALD = '1'
017840        MOVE ET-EMP-SUB TO WS-TR-EMPLEADO
017860        DISPLAY WS-LINEA-TRAZA-CVALD
017880     END-IF.
017900     PERFORM 2100-CHK-DISP-SKILL-I THRU 2100-CHK-DISP-SKILL-F
018000         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 14.            
018100     PERFORM 2200-CHK-HORAS-SEM-I THRU 2200-CHK-HORAS-SEM-F               
018200         VARYING WS-WEEK-SUB FROM 1 BY 1 UNTIL WS-WEEK-SUB > 2.           
018300     PERFORM 2300-CHK-DESC-CONSEC-I THRU 2300-CHK-DESC-CONSEC-F.          
018400 2000-POR-EMPLEADO-F. EXIT.                                               
018500*-----------------------------------------------------------------        
018600*    REGLAS 1 (DISPONIBILIDAD) Y 2 (HABILIDAD) PARA UN DIA DEL            
018700*    EMPLEADO EN CURSO.                                                   
018800*-----------------------------------------------------------------        
018900 2100-CHK-DISP-SKILL-I.                                                   
019000     IF ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB) NOT = '/ '               
019100        PERFORM 2110-BUSCAR-ASIG-I THRU 2110-BUSCAR-ASIG-F                
019200        IF WS-ENCONTRADO-YES                                                   
019300           IF ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB) NOT =              
019400                    ET-EMP-AVAIL(ET-EMP-SUB WS-DAY-SUB)                   
019500              PERFORM 2120-EMIT-DISPONIB-I                                
019600                  THRU 2120-EMIT-DISPONIB-F                               
019700           END-IF                                                         
019800           IF ASG-STATION(WS-FILA-ENCONTRADA) NOT =                             
019900                    ET-EMP-STATION(ET-EMP-SUB)                            
020000              AND ASG-STATION(WS-FILA-ENCONTRADA) NOT =                         
020100                    ET-SKILL-CROSS(ET-EMP-SUB)                            
020200              PERFORM 2130-EMIT-SKILL-I THRU 2130-EMIT-SKILL-F            
020300           END-IF                                                         
020400        END-IF                                                            
020500     END-IF.                                                              
020600 2100-CHK-DISP-SKILL-F. EXIT.                                             
020700*-----------------------------------------------------------------        
020800*    UBICA LA FILA DE ASG-ASSIGNMENT-TABLE DEL EMPLEADO Y DIA EN          
020900*    CURSO -- USADA POR VARIOS CHEQUEOS DE ESTE PROGRAMA.                 
021000*-----------------------------------------------------------------        
021100 2110-BUSCAR-ASIG-I.                                                      
021200     MOVE 'N' TO WS-ENCONTRADO-SW.                                             
021300     MOVE ZERO TO WS-FILA-ENCONTRADA.                                           
021400     PERFORM 2115-COMPARAR-FILA-I THRU 2115-COMPARAR-FILA-F               
021500         VARYING WS-ASG-SUB FROM 1 BY 1                                   
021600         UNTIL WS-ASG-SUB > ASG-ASIGNACION-CANT                           
021650            OR WS-ENCONTRADO-YES.                                         
021700 2110-BUSCAR-ASIG-F. EXIT.                                                
021800 2115-COMPARAR-FILA-I.                                                    
021900     IF ASG-EMP-ID(WS-ASG-SUB) = ET-EMP-ID(ET-EMP-SUB)                    
022000        AND ASG-DATE-SUB(WS-ASG-SUB) = WS-DAY-SUB                         
022100        AND ASG-IS-ACTIVE(WS-ASG-SUB)                                     
022200        MOVE WS-ASG-SUB TO WS-FILA-ENCONTRADA                                   
022300        MOVE 'Y' TO WS-ENCONTRADO-SW                                           
022400     END-IF.                                                              
022500 2115-COMPARAR-FILA-F. EXIT.                                              
022600 2120-EMIT-DISPONIB-I.                                                    
022700     MOVE 'AVAILABILITY' TO WS-VIO-TYPE.                                  
022800     MOVE 'H' TO WS-VIO-HARD.                                             
022900     MOVE 10 TO WS-VIO-SEV.                                               
023000     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
023100     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
023200     MOVE 'TURNO ASIGNADO NO COINCIDE CON LA DISPONIBILIDAD'              
023300         TO WS-VIO-DESC.                                                  
023400     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
023500 2120-EMIT-DISPONIB-F. EXIT.                                              
023600 2130-EMIT-SKILL-I.                                                       
023700     MOVE 'SKILL' TO WS-VIO-TYPE.                                         
023800     MOVE 'H' TO WS-VIO-HARD.                                             
023900     MOVE 9 TO WS-VIO-SEV.                                                
024000     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
024100     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
024200     MOVE 'EMPLEADO SIN HABILIDAD PARA LA ESTACION ASIGNADA'              
024300         TO WS-VIO-DESC.                                                  
024400     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
024500 2130-EMIT-SKILL-F. EXIT.                                                 
024600*-----------------------------------------------------------------        
024700*    REGLAS 3 (MAXIMO), 4 (MINIMO) Y 5 (ALERTA DE ACERCAMIENTO)           
024800*    DE HORAS SEMANALES PARA LA SEMANA EN CURSO DEL EMPLEADO.             
024900*-----------------------------------------------------------------        
025000 2200-CHK-HORAS-SEM-I.                                                    
025100     IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-SUB) >                           
025200              ET-HOURS-MAX-WK(ET-EMP-SUB)                                 
025300        PERFORM 2210-EMIT-HORAS-MAX-I THRU 2210-EMIT-HORAS-MAX-F          
025400     ELSE                                                                 
025500        IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-SUB) <                        
025600                 ET-HOURS-MIN-WK(ET-EMP-SUB)                              
025700           PERFORM 2220-EMIT-HORAS-MIN-I                                  
025800               THRU 2220-EMIT-HORAS-MIN-F                                 
025900        ELSE                                                              
026000           COMPUTE WS-LIMITE-85 =                                         
026100              ET-HOURS-MAX-WK(ET-EMP-SUB) * 0.85                          
026200           IF ET-WEEK-HOURS(ET-EMP-SUB WS-WEEK-SUB) >=                    
026300                    WS-LIMITE-85                                          
026400              PERFORM 2230-EMIT-APPROACH-I                                
026500                  THRU 2230-EMIT-APPROACH-F                               
026600           END-IF                                                         
026700        END-IF                                                            
026800     END-IF.                                                              
026900 2200-CHK-HORAS-SEM-F. EXIT.                                              
027000 2210-EMIT-HORAS-MAX-I.                                                   
027100     MOVE 'HOURS-MAX' TO WS-VIO-TYPE.                                     
027200     MOVE 'H' TO WS-VIO-HARD.                                             
027300     MOVE 9 TO WS-VIO-SEV.                                                
027400     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
027500     MOVE ZERO TO WS-VIO-DATE.                                            
027600     MOVE WS-WEEK-SUB TO WS-WEEK-DISPLAY.                                 
027700     MOVE SPACES TO WS-VIO-DESC.                                          
027800     STRING 'SEMANA ' WS-WEEK-DISPLAY                                     
027900            ' - HORAS EXCEDEN EL MAXIMO DEL TIPO DE CONTRATO'             
028000            DELIMITED BY SIZE INTO WS-VIO-DESC.                           
028100     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
028200 2210-EMIT-HORAS-MAX-F. EXIT.                                             
028300 2220-EMIT-HORAS-MIN-I.                                                   
028400     MOVE 'HOURS-MIN' TO WS-VIO-TYPE.                                     
028500     MOVE 'S' TO WS-VIO-HARD.                                             
028600     MOVE 4 TO WS-VIO-SEV.                                                
028700     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
028800     MOVE ZERO TO WS-VIO-DATE.                                            
028900     MOVE WS-WEEK-SUB TO WS-WEEK-DISPLAY.                                 
029000     MOVE SPACES TO WS-VIO-DESC.                                          
029100     STRING 'SEMANA ' WS-WEEK-DISPLAY                                     
029200            ' - HORAS POR DEBAJO DEL MINIMO DEL CONTRATO'                 
029300            DELIMITED BY SIZE INTO WS-VIO-DESC.                           
029400     COMPUTE WS-VIO-PENALTY = 4 * 0.05 * 0.5.                             
029500     IF WS-VIO-PENALTY > 0.5                                              
029600        MOVE 0.5 TO WS-VIO-PENALTY                                        
029700     END-IF.                                                              
029800     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
029900 2220-EMIT-HORAS-MIN-F. EXIT.                                             
030000 2230-EMIT-APPROACH-I.                                                    
030100     MOVE 'HOURS-MAX' TO WS-VIO-TYPE.                                     
030200     MOVE 'S' TO WS-VIO-HARD.                                             
030300     MOVE 2 TO WS-VIO-SEV.                                                
030400     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
030500     MOVE ZERO TO WS-VIO-DATE.                                            
030600     MOVE WS-WEEK-SUB TO WS-WEEK-DISPLAY.                                 
030700     MOVE SPACES TO WS-VIO-DESC.                                          
030800     STRING 'SEMANA ' WS-WEEK-DISPLAY                                     
030900            ' - HORAS SE ACERCAN AL MAXIMO (ALERTA)'                      
031000            DELIMITED BY SIZE INTO WS-VIO-DESC.                           
031100     MOVE ZERO TO WS-VIO-PENALTY.                                         
031200     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
031300 2230-EMIT-APPROACH-F. EXIT.                                              
031400*-----------------------------------------------------------------        
031500*    REGLAS 6 (DESCANSO) Y 7 (DIAS CONSECUTIVOS) -- UN SOLO               
031600*    RECORRIDO DE LOS 14 DIAS DEL EMPLEADO EN CURSO, YA QUE               
031700*    NUNCA TRABAJA MAS DE UN TURNO POR DIA (TKT-RS-0025).                 
031800*-----------------------------------------------------------------        
031900 2300-CHK-DESC-CONSEC-I.                                                  
032000     MOVE ZERO TO WS-RUN-LEN WS-MAX-RUN WS-PREV-DAY.                      
032100     PERFORM 2310-UN-DIA-DESC-I THRU 2310-UN-DIA-DESC-F                   
032200         VARYING WS-DAY-SUB FROM 1 BY 1 UNTIL WS-DAY-SUB > 14.            
032300     IF WS-MAX-RUN > 6                                                    
032400        PERFORM 2320-EMIT-CONSEC-I THRU 2320-EMIT-CONSEC-F                
032500     END-IF.                                                              
032600 2300-CHK-DESC-CONSEC-F. EXIT.                                            
032700 2310-UN-DIA-DESC-I.                                                      
032800     IF ET-DAY-SHIFT-CODE(ET-EMP-SUB WS-DAY-SUB) NOT = '/ '               
032900        ADD 1 TO WS-RUN-LEN                                               
033000        IF WS-RUN-LEN > WS-MAX-RUN                                        
033100           MOVE WS-RUN-LEN TO WS-MAX-RUN                                  
033200        END-IF                                                            
033300        PERFORM 2110-BUSCAR-ASIG-I THRU 2110-BUSCAR-ASIG-F                
033400        IF WS-ENCONTRADO-YES                                                   
033500           IF WS-PREV-DAY > 0                                             
033600              MOVE ASG-START-MINUTES(WS-FILA-ENCONTRADA)                        
033700                  TO WS-CURR-START-MIN                                    
033800              COMPUTE WS-GAP-MIN =                                        
033900                 (WS-DAY-SUB - WS-PREV-DAY) * 1440 +                      
034000                 WS-CURR-START-MIN - WS-PREV-END-MIN                      
034100              IF WS-GAP-MIN > 0 AND WS-GAP-MIN < 600                      
034200                 PERFORM 2330-EMIT-REST-I THRU 2330-EMIT-REST-F           
034300              END-IF                                                      
034400           END-IF                                                         
034500           MOVE WS-DAY-SUB TO WS-PREV-DAY                                 
034600           MOVE ASG-END-MINUTES(WS-FILA-ENCONTRADA)                       
034650               TO WS-PREV-END-MIN                                         
034700        END-IF                                                            
034800     ELSE                                                                 
034900        MOVE ZERO TO WS-RUN-LEN                                           
035000     END-IF.                                                              
035100 2310-UN-DIA-DESC-F. EXIT.                                                
035200 2320-EMIT-CONSEC-I.                                                      
035300     MOVE 'CONSECUTIVE' TO WS-VIO-TYPE.                                   
035400     MOVE 'H' TO WS-VIO-HARD.                                             
035500     MOVE 8 TO WS-VIO-SEV.                                                
035600     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
035700     MOVE ZERO TO WS-VIO-DATE.                                            
035800     MOVE 'RACHA DE DIAS TRABAJADOS SEGUIDOS SUPERA EL MAXIMO'            
035900         TO WS-VIO-DESC.                                                  
036000     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
036100 2320-EMIT-CONSEC-F. EXIT.                                                
036200 2330-EMIT-REST-I.                                                        
036300     MOVE 'REST' TO WS-VIO-TYPE.                                          
036400     MOVE 'H' TO WS-VIO-HARD.                                             
036500     MOVE 10 TO WS-VIO-SEV.                                               
036600     MOVE ET-EMP-ID(ET-EMP-SUB) TO WS-VIO-EMP.                            
036700     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
036800     MOVE 'DESCANSO ENTRE TURNOS CONSECUTIVOS MENOR A 10 HORAS'           
036900         TO WS-VIO-DESC.                                                  
037000     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
037100 2330-EMIT-REST-F. EXIT.                                                  
037200*-----------------------------------------------------------------        
037300*    CHEQUEOS 8, 9 Y 10 -- TODOS LOS QUE SE EVALUAN RECORRIENDO           
037400*    UN DIA DE LA QUINCENA A LA VEZ, SOBRE TODAS LAS ASIGNACIONES.        
037500*-----------------------------------------------------------------        
037600 3000-POR-DIA-I.                                                          
037700     PERFORM 3100-CONTAR-DIA-I THRU 3100-CONTAR-DIA-F.                    
037800     IF WS-DAY-TOTAL-ASG < 2                                              
037900        PERFORM 3110-EMIT-MINST-TOT-I THRU 3110-EMIT-MINST-TOT-F          
038000     END-IF.                                                              
038100     PERFORM 3200-CHK-ESTACIONES-I THRU 3200-CHK-ESTACIONES-F             
038200         VARYING WS-STN-SUB FROM 1 BY 1 UNTIL WS-STN-SUB > 4.             
038300     PERFORM 3300-CHK-COBERT-PICO-I THRU 3300-CHK-COBERT-PICO-F.          
038400     PERFORM 3400-CHK-APERT-CIERRE-I THRU 3400-CHK-APERT-CIERRE-F.        
038500 3000-POR-DIA-F. EXIT.                                                    
038600 3100-CONTAR-DIA-I.                                                       
038700     MOVE ZERO TO WS-DAY-TOTAL-ASG.                                       
038800     PERFORM 3105-SUMAR-FILA-I THRU 3105-SUMAR-FILA-F                     
038900         VARYING WS-ASG-SUB FROM 1 BY 1                                   
039000         UNTIL WS-ASG-SUB > ASG-ASIGNACION-CANT.                         
039100 3100-CONTAR-DIA-F. EXIT.                                                 
039200 3105-SUMAR-FILA-I.                                                       
039300     IF ASG-DATE-SUB(WS-ASG-SUB) = WS-DAY-SUB                             
039400        AND ASG-IS-ACTIVE(WS-ASG-SUB)                                     
039500        ADD 1 TO WS-DAY-TOTAL-ASG                                         
039600     END-IF.                                                              
039700 3105-SUMAR-FILA-F. EXIT.                                                 
039800 3110-EMIT-MINST-TOT-I.                                                   
039900     MOVE 'MIN-STAFF' TO WS-VIO-TYPE.                                     
040000     MOVE 'H' TO WS-VIO-HARD.                                             
040100     MOVE 10 TO WS-VIO-SEV.                                               
040200     MOVE SPACES TO WS-VIO-EMP.                                           
040300     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
040400     MOVE 'DOTACION TOTAL DEL DIA POR DEBAJO DEL MINIMO DE 2'             
040500         TO WS-VIO-DESC.                                                  
040600     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
040700 3110-EMIT-MINST-TOT-F. EXIT.                                             
040800 3200-CHK-ESTACIONES-I.                                                   
040900     IF WS-STN-ACTIVE(WS-STN-SUB) = 'Y'                                   
041000        MOVE ZERO TO WS-STN-DAY-CANT                                     
041100        PERFORM 3210-SUMAR-ESTACION-I THRU 3210-SUMAR-ESTACION-F          
041200            VARYING WS-ASG-SUB FROM 1 BY 1                                
041300            UNTIL WS-ASG-SUB > ASG-ASIGNACION-CANT                       
041400        IF WS-STN-DAY-CANT < 1                                           
041500           PERFORM 3220-EMIT-MINST-STN-I                                  
041600               THRU 3220-EMIT-MINST-STN-F                                 
041700        END-IF                                                            
041800     END-IF.                                                              
041900 3200-CHK-ESTACIONES-F. EXIT.                                             
042000 3210-SUMAR-ESTACION-I.                                                   
042100     IF ASG-DATE-SUB(WS-ASG-SUB) = WS-DAY-SUB                             
042200        AND ASG-IS-ACTIVE(WS-ASG-SUB)                                     
042300        AND ASG-STATION(WS-ASG-SUB) = STR-STATION-CODE(WS-STN-SUB)        
042400        ADD 1 TO WS-STN-DAY-CANT                                         
042500     END-IF.                                                              
042600 3210-SUMAR-ESTACION-F. EXIT.                                             
042700 3220-EMIT-MINST-STN-I.                                                   
042800     MOVE 'MIN-STAFF' TO WS-VIO-TYPE.                                     
042900     MOVE 'H' TO WS-VIO-HARD.                                             
043000     MOVE 8 TO WS-VIO-SEV.                                                
043100     MOVE SPACES TO WS-VIO-EMP.                                           
043200     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
043300     MOVE SPACES TO WS-VIO-DESC.                                          
043400     STRING 'ESTACION ' STR-STATION-CODE(WS-STN-SUB)                      
043500            ' SIN COBERTURA ESE DIA'                                      
043600            DELIMITED BY SIZE INTO WS-VIO-DESC.                           
043700     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
043800 3220-EMIT-MINST-STN-F. EXIT.                                             
043900 3300-CHK-COBERT-PICO-I.                                                  
044000     MOVE ZERO TO WS-LUNCH-ACTUAL WS-DINNER-ACTUAL.                       
044100     PERFORM 3310-SUMAR-PICO-I THRU 3310-SUMAR-PICO-F                     
044200         VARYING WS-ASG-SUB FROM 1 BY 1                                   
044300         UNTIL WS-ASG-SUB > ASG-ASIGNACION-CANT.                         
044400     IF WS-LUNCH-ACTUAL < DMD-LUNCH-PEAK-TOTAL(WS-DAY-SUB)                
044500        PERFORM 3320-EMIT-COVER-ALM-I THRU 3320-EMIT-COVER-ALM-F          
044600     END-IF.                                                              
044700     IF WS-DINNER-ACTUAL < DMD-DINNER-PEAK-TOTAL(WS-DAY-SUB)              
044800        PERFORM 3330-EMIT-COVER-CEN-I THRU 3330-EMIT-COVER-CEN-F          
044900     END-IF.                                                              
045000 3300-CHK-COBERT-PICO-F. EXIT.                                            
045100 3310-SUMAR-PICO-I.                                                       
045200     IF ASG-DATE-SUB(WS-ASG-SUB) = WS-DAY-SUB                             
045300        AND ASG-IS-ACTIVE(WS-ASG-SUB)                                     
045400        IF ASG-START-MINUTES(WS-ASG-SUB) < WS-LUNCH-END                   
045500           AND WS-LUNCH-START < ASG-END-MINUTES(WS-ASG-SUB)               
045600           ADD 1 TO WS-LUNCH-ACTUAL                                       
045700        END-IF                                                            
045800        IF ASG-START-MINUTES(WS-ASG-SUB) < WS-DINNER-END                  
045900           AND WS-DINNER-START < ASG-END-MINUTES(WS-ASG-SUB)              
046000           ADD 1 TO WS-DINNER-ACTUAL                                      
046100        END-IF                                                            
046200     END-IF.                                                              
046300 3310-SUMAR-PICO-F. EXIT.                                                 
046400 3320-EMIT-COVER-ALM-I.                                                   
046500     COMPUTE WS-FALTANTE =                                               
046600        DMD-LUNCH-PEAK-TOTAL(WS-DAY-SUB) - WS-LUNCH-ACTUAL.               
046700     MOVE 'COVERAGE' TO WS-VIO-TYPE.                                      
046800     MOVE 'S' TO WS-VIO-HARD.                                             
046900     MOVE 5 TO WS-VIO-SEV.                                                
047000     MOVE SPACES TO WS-VIO-EMP.                                           
047100     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
047200     MOVE 'COBERTURA DE ALMUERZO POR DEBAJO DEL PRONOSTICO'               
047300         TO WS-VIO-DESC.                                                  
047400     IF WS-FALTANTE = 1                                                  
047500        MOVE ZERO TO WS-VIO-PENALTY                                       
047600     ELSE                                                                 
047700        COMPUTE WS-VIO-PENALTY = 5 * 0.05 * 0.8                           
047800        IF WS-VIO-PENALTY > 0.5                                           
047900           MOVE 0.5 TO WS-VIO-PENALTY                                     
048000        END-IF                                                            
048100     END-IF.                                                              
048200     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
048300 3320-EMIT-COVER-ALM-F. EXIT.                                             
048400 3330-EMIT-COVER-CEN-I.                                                   
048500     COMPUTE WS-FALTANTE =                                               
048600        DMD-DINNER-PEAK-TOTAL(WS-DAY-SUB) - WS-DINNER-ACTUAL.             
048700     MOVE 'COVERAGE' TO WS-VIO-TYPE.                                      
048800     MOVE 'S' TO WS-VIO-HARD.                                             
048900     MOVE 5 TO WS-VIO-SEV.                                                
049000     MOVE SPACES TO WS-VIO-EMP.                                           
049100     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
049200     MOVE 'COBERTURA DE CENA POR DEBAJO DEL PRONOSTICO DE PICO'           
049300         TO WS-VIO-DESC.                                                  
049400     IF WS-FALTANTE = 1                                                  
049500        MOVE ZERO TO WS-VIO-PENALTY                                       
049600     ELSE                                                                 
049700        COMPUTE WS-VIO-PENALTY = 5 * 0.05 * 0.8                           
049800        IF WS-VIO-PENALTY > 0.5                                           
049900           MOVE 0.5 TO WS-VIO-PENALTY                                     
050000        END-IF                                                            
050100     END-IF.                                                              
050200     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
050300 3330-EMIT-COVER-CEN-F. EXIT.                                             
050400 3400-CHK-APERT-CIERRE-I.                                                 
050500     MOVE 'N' TO WS-APERTURA-ENCONTRADA.                                           
050600     MOVE 'N' TO WS-CIERRE-ENCONTRADO.                                          
050700     PERFORM 3410-BUSCAR-AP-CI-I THRU 3410-BUSCAR-AP-CI-F                 
050800         VARYING WS-ASG-SUB FROM 1 BY 1                                   
050900         UNTIL WS-ASG-SUB > ASG-ASIGNACION-CANT.                         
051000     IF NOT WS-OPEN-YES                                                   
051100        PERFORM 3420-EMIT-APERTURA-I THRU 3420-EMIT-APERTURA-F            
051200     END-IF.                                                              
051300     IF NOT WS-CLOSE-YES                                                  
051400        PERFORM 3430-EMIT-CIERRE-I THRU 3430-EMIT-CIERRE-F                
051500     END-IF.                                                              
051600 3400-CHK-APERT-CIERRE-F. EXIT.                                           
051700 3410-BUSCAR-AP-CI-I.                                                     
051800     IF ASG-DATE-SUB(WS-ASG-SUB) = WS-DAY-SUB                             
051900        AND ASG-IS-ACTIVE(WS-ASG-SUB)                                     
052000        IF ASG-SHIFT-CODE(WS-ASG-SUB) = '1F'                              
052100           MOVE 'Y' TO WS-APERTURA-ENCONTRADA                                      
052200        END-IF                                                            
052300        IF ASG-SHIFT-CODE(WS-ASG-SUB) = '2F'                              
052400           MOVE 'Y' TO WS-CIERRE-ENCONTRADO                                     
052500        END-IF                                                            
052600     END-IF.                                                              
052700 3410-BUSCAR-AP-CI-F. EXIT.                                               
052800 3420-EMIT-APERTURA-I.                                                    
052900     MOVE 'COVERAGE' TO WS-VIO-TYPE.                                      
053000     MOVE 'S' TO WS-VIO-HARD.                                             
053100     MOVE 6 TO WS-VIO-SEV.                                                
053200     MOVE SPACES TO WS-VIO-EMP.                                           
053300     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
053400     MOVE 'SIN TURNO DE APERTURA (1F) ASIGNADO ESE DIA'                   
053500         TO WS-VIO-DESC.                                                  
053600     COMPUTE WS-VIO-PENALTY = 6 * 0.05 * 0.5.                             
053700     IF WS-VIO-PENALTY > 0.5                                              
053800        MOVE 0.5 TO WS-VIO-PENALTY                                        
053900     END-IF.                                                              
054000     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
054100 3420-EMIT-APERTURA-F. EXIT.                                              
054200 3430-EMIT-CIERRE-I.                                                      
054300     MOVE 'COVERAGE' TO WS-VIO-TYPE.                                      
054400     MOVE 'S' TO WS-VIO-HARD.                                             
054500     MOVE 6 TO WS-VIO-SEV.                                                
054600     MOVE SPACES TO WS-VIO-EMP.                                           
054700     MOVE WS-DAY-SUB TO WS-VIO-DATE.                                      
054800     MOVE 'SIN TURNO DE CIERRE (2F) ASIGNADO ESE DIA'                     
054900         TO WS-VIO-DESC.                                                  
055000     COMPUTE WS-VIO-PENALTY = 6 * 0.05 * 0.5.                             
055100     IF WS-VIO-PENALTY > 0.5                                              
055200        MOVE 0.5 TO WS-VIO-PENALTY                                        
055300     END-IF.                                                              
055400     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
055500 3430-EMIT-CIERRE-F. EXIT.                                                
055600*-----------------------------------------------------------------        
055700*    REGLA 11 -- EQUIDAD (INDICE DE GINI) SOBRE EL TOTAL DE               
055800*    HORAS DE LOS EMPLEADOS EFECTIVAMENTE PROGRAMADOS.                    
055900*-----------------------------------------------------------------        
056000 4000-EQUIDAD-I.                                                          
056100     MOVE ZERO TO WS-GINI-N.                                              
056200     PERFORM 4100-RECOLECTAR-I THRU 4100-RECOLECTAR-F                     
056300         VARYING ET-EMP-SUB FROM 1 BY 1                                   
056400         UNTIL ET-EMP-SUB > ET-EMPLEADO-CANT.                            
056500     IF WS-GINI-N > 1                                                     
056600        PERFORM 4200-ORDENAR-I THRU 4200-ORDENAR-F                        
056700        PERFORM 4300-CALC-GINI-I THRU 4300-CALC-GINI-F                    
056800     END-IF.                                                              
056900 4000-EQUIDAD-F. EXIT.                                                    
057000 4100-RECOLECTAR-I.                                                       
057100     IF ET-TURNO-CANT(ET-EMP-SUB) > 0                                    
057200        ADD 1 TO WS-GINI-N                                                
057300        COMPUTE WS-GINI-ENTRY(WS-GINI-N) =                                
057400           ET-WEEK-HOURS(ET-EMP-SUB 1) +                                  
057500           ET-WEEK-HOURS(ET-EMP-SUB 2)                                    
057600     END-IF.                                                              
057700 4100-RECOLECTAR-F. EXIT.                                                 
057800 4200-ORDENAR-I.                                                          
057900     PERFORM 4210-PASADA-I THRU 4210-PASADA-F                             
058000         VARYING WS-GINI-SUB FROM 1 BY 1                                  
058100         UNTIL WS-GINI-SUB > WS-GINI-N.                                   
058200 4200-ORDENAR-F. EXIT.                                                    
058300 4210-PASADA-I.                                                           
058400     PERFORM 4220-COMPARAR-I THRU 4220-COMPARAR-F                         
058500         VARYING WS-GINI-SUB2 FROM 1 BY 1                                 
058600         UNTIL WS-GINI-SUB2 > WS-GINI-N.                                  
058700 4210-PASADA-F. EXIT.                                                     
058800 4220-COMPARAR-I.                                                         
058900     IF WS-GINI-SUB2 < WS-GINI-N                                          
059000        IF WS-GINI-ENTRY(WS-GINI-SUB2) >                                  
059100                 WS-GINI-ENTRY(WS-GINI-SUB2 + 1)                          
059200           MOVE WS-GINI-ENTRY(WS-GINI-SUB2) TO WS-GINI-SWAP               
059300           MOVE WS-GINI-ENTRY(WS-GINI-SUB2 + 1)                           
059400               TO WS-GINI-ENTRY(WS-GINI-SUB2)                             
059500           MOVE WS-GINI-SWAP TO WS-GINI-ENTRY(WS-GINI-SUB2 + 1)           
059600        END-IF                                                            
059700     END-IF.                                                              
059800 4220-COMPARAR-F. EXIT.                                                   
059900 4300-CALC-GINI-I.                                                        
060000     MOVE ZERO TO WS-GINI-SUM-IX WS-GINI-SUM-X.                           
060100     PERFORM 4310-SUMAR-IX-I THRU 4310-SUMAR-IX-F                         
060200         VARYING WS-GINI-SUB FROM 1 BY 1                                  
060300         UNTIL WS-GINI-SUB > WS-GINI-N.                                   
060400     DIVIDE WS-GINI-SUM-X BY WS-GINI-N GIVING WS-GINI-MEAN.               
060500     COMPUTE WS-GINI-COEF-TEMP ROUNDED =                                  
060600        (2 * WS-GINI-SUM-IX) / (WS-GINI-N * WS-GINI-SUM-X)                
060700        - (WS-GINI-N + 1) / WS-GINI-N.                                    
060800     IF WS-GINI-COEF-TEMP < 0                                             
060900        MOVE ZERO TO WS-GINI-COEF-TEMP                                    
061000     END-IF.                                                              
061100     IF WS-GINI-COEF-TEMP > 1                                             
061200        MOVE 1 TO WS-GINI-COEF-TEMP                                       
061300     END-IF.                                                              
061400     MOVE WS-GINI-COEF-TEMP TO VIO-GINI-COEFFICIENT.                      
061500     IF WS-GINI-COEF-TEMP > 0.35                                          
061600        PERFORM 4320-EMIT-FAIRNESS-I THRU 4320-EMIT-FAIRNESS-F            
061700     END-IF.                                                              
061800 4300-CALC-GINI-F. EXIT.                                                  
061900 4310-SUMAR-IX-I.                                                         
062000     COMPUTE WS-GINI-SUM-IX = WS-GINI-SUM-IX +                            
062100        (WS-GINI-SUB * WS-GINI-ENTRY(WS-GINI-SUB)).                       
062200     ADD WS-GINI-ENTRY(WS-GINI-SUB) TO WS-GINI-SUM-X.                     
062300 4310-SUMAR-IX-F. EXIT.                                                   
062400 4320-EMIT-FAIRNESS-I.                                                    
062500     MOVE WS-GINI-COEF-TEMP TO WS-GINI-DISPLAY-EDIT.                      
062600     MOVE WS-GINI-MEAN TO WS-GINI-MEAN-EDIT.                              
062700     MOVE 'FAIRNESS' TO WS-VIO-TYPE.                                      
062800     MOVE 'S' TO WS-VIO-HARD.                                             
062900     MOVE 3 TO WS-VIO-SEV.                                                
063000     MOVE SPACES TO WS-VIO-EMP.                                           
063100     MOVE ZERO TO WS-VIO-DATE.                                            
063200     MOVE SPACES TO WS-VIO-DESC.                                          
063300     STRING 'GINI ' WS-GINI-DISPLAY-EDIT                                  
063400            ' - REPARTO DESPAREJO DE HORAS (PROMEDIO '                    
063500            WS-GINI-MEAN-EDIT ')'                                         
063600            DELIMITED BY SIZE INTO WS-VIO-DESC.                           
063700     IF WS-GINI-COEF-TEMP < 0.4                                           
063800        MOVE ZERO TO WS-VIO-PENALTY                                       
063900     ELSE                                                                 
064000        COMPUTE WS-VIO-PENALTY = 3 * 0.05 * 0.3                           
064100        IF WS-VIO-PENALTY > 0.5                                           
064200           MOVE 0.5 TO WS-VIO-PENALTY                                     
064300        END-IF                                                            
064400     END-IF.                                                              
064500     PERFORM 8000-EMITIR-VIOLAC-I THRU 8000-EMITIR-VIOLAC-F.              
064600 4320-EMIT-FAIRNESS-F. EXIT.                                              
064700*-----------------------------------------------------------------        
064800*    AGREGA UNA FILA A LA TABLA DE VIOLACIONES A PARTIR DE LOS            
064900*    CAMPOS DE TRABAJO WS-VIO-* Y AJUSTA EL PUNTAJE DE LA                 
065000*    CORRIDA (CON PISO EN CERO).                                          
065100*-----------------------------------------------------------------        
065200 8000-EMITIR-VIOLAC-I.                                                    
065300     ADD 1 TO VIO-VIOLATION-CANT.                                        
065400     MOVE WS-VIO-TYPE TO VIO-TYPE(VIO-VIOLATION-CANT).                   
065500     MOVE WS-VIO-HARD TO VIO-HARD-FLAG(VIO-VIOLATION-CANT).              
065600     MOVE WS-VIO-SEV  TO VIO-SEVERITY(VIO-VIOLATION-CANT).               
065700     MOVE WS-VIO-EMP  TO VIO-EMP-ID(VIO-VIOLATION-CANT).                 
065800     MOVE WS-VIO-DATE TO VIO-DATE-SUB(VIO-VIOLATION-CANT).               
065900     MOVE WS-VIO-DESC TO VIO-DESC(VIO-VIOLATION-CANT).                   
066000     MOVE SPACE TO VIO-STATUS(VIO-VIOLATION-CANT).                       
066100     IF WS-VIO-HARD = 'H'                                                 
066200        ADD 1 TO VIO-HARD-CANT                                           
066300        COMPUTE WS-PUNTAJE-TEMP = VIO-PUNTAJE - (WS-VIO-SEV * 2)              
066400     ELSE                                                                 
066500        ADD 1 TO VIO-SOFT-CANT                                           
066600        COMPUTE WS-PUNTAJE-TEMP = VIO-PUNTAJE - WS-VIO-PENALTY                
066700     END-IF.                                                              
066800     IF WS-PUNTAJE-TEMP < 0                                                 
066900        MOVE ZERO TO VIO-PUNTAJE                                            
067000     ELSE                                                                 
067100        MOVE WS-PUNTAJE-TEMP TO VIO-PUNTAJE                                   
067200     END-IF.                                                              
067300 8000-EMITIR-VIOLAC-F. EXIT.                                              
