000100*****************************************************************         
000200*    CP HRTGT  --  OBJETIVOS DE HORAS SEMANALES POR TIPO        *         
000300*    TABLA ESTATICA (VALUE) -- USADA SOLO EN WORKING-STORAGE    *         
000400*    DE RSTDLOAD PARA CARGAR ET-HOURS-MIN-WK / ET-HOURS-MAX-WK. *         
000500*****************************************************************         
000600*  HISTORIA DE CAMBIOS DEL COPY                                           
000700*  2024-11-19 RVM TKT-RS-0014 VERSION INICIAL (EN AQUEL                   
000800*             MOMENTO PARTE DE CPEMPLOY).                                 
000900*  2024-12-13 RVM TKT-RS-0045 SE SEPARA COMO COPY INDEPENDIENTE           
001000*             -- UNA TABLA CON VALUE NO PUEDE VIVIR EN LA                 
001100*             LINKAGE SECTION, SU INICIALIZACION NO SE GARANTIZA          
001200*             ALLI.                                                       
001300*****************************************************************         
001400 01  ET-HOUR-OBJETIVO-TABLE.                                                
001500     05  FILLER                  PIC X(08) VALUE 'FT350380'.              
001600     05  FILLER                  PIC X(08) VALUE 'PT200320'.              
001700     05  FILLER                  PIC X(08) VALUE 'CA080240'.              
001800 01  ET-HOUR-OBJETIVO-R REDEFINES ET-HOUR-OBJETIVO-TABLE.                     
001900     05  ET-HOUR-OBJETIVO-ENTRY OCCURS 3 TIMES                              
002000                 INDEXED BY ET-HT-SUB.                                    
002100         10  ET-HT-TYPE-CODE     PIC X(02).                               
002200         10  ET-HT-MIN-HOURS     PIC 9(02)V9.                             
002300         10  ET-HT-MAX-HOURS     PIC 9(02)V9.                             
