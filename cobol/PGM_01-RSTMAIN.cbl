000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RSTMAIN.                                                  
000300 AUTHOR.        R VILLAMAYOR.                                             
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CADENA COMIDAS RAPIDAS.            
000500 DATE-WRITTEN.  NOVEMBER 1986.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.                               
000800*****************************************************************         
000900*    RSTMAIN                                                    *         
001000*    ================                                          *          
001100*    JOB DE COORDINACION DE LA PLANIFICACION QUINCENAL DE       *         
001200*    PERSONAL (ROSTERING).  LLAMA EN SECUENCIA A LOS MODULOS    *         
001300*    DE CARGA, PRONOSTICO, ASIGNACION, VALIDACION, REPARACION   *         
001400*    Y REPORTE.  ESTE PROGRAMA NO ABRE ARCHIVOS -- SOLO         *         
001500*    ORQUESTA LA CORRIDA Y CONTROLA EL BUCLE DE VALIDACION/     *         
001600*    REPARACION Y LA ESCALADA FINAL.                            *         
001700*****************************************************************         
001800*  HISTORIA DE CAMBIOS                                                    
001900*  1986-11-03 HGR REQ-0102 VERSION INICIAL -- ARMADO MANUAL DEL           
002000*             CUADRO DE TURNOS QUINCENAL A PARTIR DE LAS                  
002100*             PLANILLAS DE DISPONIBILIDAD EN PAPEL.                       
002200*  1988-02-19 HGR REQ-0140 SE AGREGA EL CALCULO DE HORAS MINIMAS          
002300*             Y MAXIMAS POR TIPO DE EMPLEADO (ANTES A MANO).              
002400*  1991-06-05 DCV REQ-0203 SE INCORPORA EL CHEQUEO DE DESCANSO            
002500*             MINIMO ENTRE TURNOS (10 HORAS).                             
002600*  1994-10-11 DCV REQ-0255 SE AGREGA EL REPORTE DE COBERTURA              
002700*             DIARIA POR ESTACION.                                        
002800*  1998-08-14 MFB REQ-0301 REVISION Y2K -- TODAS LAS FECHAS DE            
002900*             TRABAJO PASAN A GUARDARSE COMO INDICE DE DIA                
003000*             (1-14) EN LUGAR DE FECHA CALENDARIO DE 2 DIGITOS.           
003100*  1999-01-22 MFB REQ-0309 PRUEBAS DE PASO DE SIGLO OK, SIN               
003200*             HALLAZGOS SOBRE EL CAMBIO DE REQ-0301.                      
003300*  2003-05-30 LQP REQ-0388 SE AGREGA EL INDICADOR DE JUSTICIA             
003400*             (FAIRNESS) EN EL REPORTE DE CUMPLIMIENTO.                   
003500*  2009-11-12 LQP REQ-0450 SE PARAMETRIZA LA CONFIGURACION DEL            
003600*             LOCAL (ANTES QUEDABA FIJA EN EL PROGRAMA).                  
003700*  2015-03-09 EOT REQ-0512 SE REEMPLAZA LA ASIGNACION MANUAL              
003800*             POR EL ALGORITMO DE PUNTAJE DE OFERTA VOLCADO               
003900*             DESDE EL PROTOTIPO DE OPERACIONES.                          
004000*  2018-07-24 EOT REQ-0560 SE AGREGA EL BUCLE DE VALIDACION Y             
004100*             REPARACION AUTOMATICA DE VIOLACIONES.                       
004200*  2024-11-04 RVM TKT-RS-0001 REESCRITURA COMPLETA PARA EL                
004300*             NUEVO PROCESO AUTOMATIZADO DE ROSTERING QUINCENAL           
004400*             (PERIODO FIJO DE 14 DIAS) -- SE DIVIDE EL TRABAJO           
004500*             EN LOS SEIS MODULOS LLAMADOS DESDE ESTE JOB.                
004600*  2024-11-19 RVM TKT-RS-0014 SE AGREGA EL BUCLE DE HASTA 5               
004700*             PASADAS DE VALIDACION/REPARACION.                           
004800*  2024-12-09 JLP TKT-RS-0041 SE AGREGA LA ESCALADA FINAL DE              
004900*             VIOLACIONES DURAS NO RESUELTAS A ESTADO PENDIENTE           
005000*             DE APROBACION GERENCIAL.                                    
005100*****************************************************************         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.
005600     UPSI-0 IS WS-SW-TRACE-JOB.
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900*----------------------------------------------------------------         
006000*    ESTE JOB NO ABRE ARCHIVOS -- LOS ARCHIVOS LOS ABREN                  
006100*    RSTDLOAD (ENTRADA) Y RSTREPRT (SALIDA).                              
006200*----------------------------------------------------------------         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 WORKING-STORAGE SECTION.                                                 
006600*=================================================================        
006700*----------------------------------------------------------------         
006800*    TABLAS MAESTRAS DE LA CORRIDA -- SE ARMAN AQUI Y SE PASAN            
006900*    POR REFERENCIA A CADA MODULO LLAMADO.                                
007000*----------------------------------------------------------------         
007100     COPY CPEMPLOY.                                                       
007200     COPY CPSHIFTS.                                                       
007300     COPY CPSTRCFG.                                                       
007400     COPY CPASSIGN.                                                       
007500     COPY CPVIOLTN.                                                       
007600     COPY CPDEMAND.                                                       
007700*----------------------------------------------------------------         
007800*    CONTROL DEL BUCLE DE VALIDACION/REPARACION (MAX 5 PASADAS)           
007900*----------------------------------------------------------------         
008000 01  WS-CONTROL-BUCLE.                                                     
008100     05  WS-CANT-ITERACION      PIC 9(02) COMP.                          
008200     05  WS-MAX-ITERACIONES       PIC 9(02) COMP VALUE 5.                  
008300     05  WS-REPARACION-APLICADA   PIC X(01) VALUE 'N'.                     
008400         88  WS-REPARACION-FUE-APLICADA VALUE 'Y'.                         
008500     05  FILLER                  PIC X(05).                               
008600*----------------------------------------------------------------         
008700*    SWITCH DE TRAZA (UPSI-0) -- CUANDO ESTA ENCENDIDO SE                 
008800*    IMPRIMEN LOS DISPLAY DE CONTROL DE CADA PASADA DEL BUCLE.            
008900*----------------------------------------------------------------         
009000 01  WS-SW-TRACE-JOB             PIC X(01) VALUE 'N'.                     
009100*----------------------------------------------------------------         
009200*    DISPLAY LINE DE TRAZA -- REDEFINIDA SOBRE EL CONTROL DE              
009300*    BUCLE PARA ARMAR UN MENSAJE DE UNA SOLA LINEA POR PASADA.            
009400*----------------------------------------------------------------         
009500 01  WS-LINEA-TRAZA.                                                       
009600     05  FILLER                  PIC X(20) VALUE                          
009700             'RSTMAIN PASADA NRO. '.                                      
009800     05  WS-TR-PASADA         PIC Z9.                                  
009900     05  FILLER                  PIC X(44) VALUE SPACES.                  
010000*----------------------------------------------------------------         
010100 PROCEDURE DIVISION.                                                      
010200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||          
010300 MAIN-PROGRAM-I.                                                          
010400     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
010500     CALL 'RSTDLOAD' USING ET-EMPLOYEE-TABLE STR-RECORD-IN.               
010600     CALL 'RSTDFCST' USING STR-RECORD-IN DMD-DEMAND-TABLE.                
010700     CALL 'RSTSTMCH' USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE              
010800                           STR-RECORD-IN DMD-DEMAND-TABLE                 
010900                           ASG-ASSIGNMENT-TABLE.                          
011000     PERFORM 3000-BUCLE-VALID-REPARA-I                                     
011100          THRU 3000-BUCLE-VALID-REPARA-F.                                  
011200     CALL 'RSTCVALD' USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE              
011300                           ASG-ASSIGNMENT-TABLE                           
011400                           VIO-VIOLATION-TABLE                            
011500                           VIO-COMPLIANCE-STATS DMD-DEMAND-TABLE.         
011600     PERFORM 4000-ESCALADA-I THRU 4000-ESCALADA-F.                    
011700     CALL 'RSTREPRT' USING ET-EMPLOYEE-TABLE                              
011800                           ASG-ASSIGNMENT-TABLE                           
011900                           VIO-VIOLATION-TABLE                            
012000                           VIO-COMPLIANCE-STATS STR-RECORD-IN             
012100                           DMD-DEMAND-TABLE SFT-SHIFT-TABLE.              
012200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
012300 MAIN-PROGRAM-F. GOBACK.                                                  
012400*-----------------------------------------------------------------        
012500 1000-INICIO-I.                                                           
012600     MOVE ZERO TO ET-EMPLEADO-CANT ASG-ASIGNACION-CANT                  
012700                  VIO-VIOLATION-CANT.                                    
012800     MOVE ZERO TO VIO-PUNTAJE VIO-HARD-CANT VIO-SOFT-CANT                 
012900                  VIO-PENDING-CANT VIO-GINI-COEFFICIENT.                 
013000     MOVE 'N'  TO VIO-IS-COMPLIANT.                                       
013100     MOVE 1    TO WS-CANT-ITERACION.                                     
013200 1000-INICIO-F. EXIT.                                                     
013300*-----------------------------------------------------------------        
013400*    BUCLE PRINCIPAL: VALIDA, Y SI HAY VIOLACIONES DURAS,                 
013500*    REPARA -- HASTA 5 PASADAS O HASTA QUE NO SE APLIQUE MAS              
013600*    NINGUNA REPARACION.                                                  
013700*-----------------------------------------------------------------        
013800 3000-BUCLE-VALID-REPARA-I.                                                
013900     MOVE 1 TO WS-CANT-ITERACION.                                        
014000     PERFORM 3100-UNA-PASADA-I THRU 3100-UNA-PASADA-F                         
014100         UNTIL WS-CANT-ITERACION > WS-MAX-ITERACIONES.                    
014200 3000-BUCLE-VALID-REPARA-F. EXIT.                                          
014300*-----------------------------------------------------------------        
014400 3100-UNA-PASADA-I.                                                         
014500     IF WS-SW-TRACE-JOB = '1'                                             
014600        MOVE WS-CANT-ITERACION TO WS-TR-PASADA                        
014700        DISPLAY WS-LINEA-TRAZA                                             
014800     END-IF.                                                              
014900     CALL 'RSTCVALD' USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE              
015000                           ASG-ASSIGNMENT-TABLE                           
015100                           VIO-VIOLATION-TABLE                            
015200                           VIO-COMPLIANCE-STATS DMD-DEMAND-TABLE.         
015300     IF VIO-COMPLIANT-YES                                                 
015400        MOVE 99 TO WS-CANT-ITERACION                                     
015500     ELSE                                                                 
015600        MOVE 'N' TO WS-REPARACION-APLICADA                                 
015700        CALL 'RSTCRSLV' USING ET-EMPLOYEE-TABLE SFT-SHIFT-TABLE           
015800                              ASG-ASSIGNMENT-TABLE                        
015900                              VIO-VIOLATION-TABLE                         
016000                              WS-REPARACION-APLICADA                       
016100        IF NOT WS-REPARACION-FUE-APLICADA                                  
016200           MOVE 99 TO WS-CANT-ITERACION                                  
016300        ELSE                                                              
016400           ADD 1 TO WS-CANT-ITERACION                                    
016500        END-IF                                                            
016600     END-IF.                                                              
016700 3100-UNA-PASADA-F. EXIT.                                                   
016800*-----------------------------------------------------------------        
016900*    ESCALADA FINAL -- TODA VIOLACION DURA QUE SIGUE ABIERTA              
017000*    PASA A PENDIENTE DE APROBACION GERENCIAL; EL PUNTAJE SUBE            
017100*    POR LA SEVERIDAD X 2 Y BAJA POR LA SEVERIDAD X 0.5.                  
017200*-----------------------------------------------------------------        
017300 4000-ESCALADA-I.                                                       
017400     PERFORM 4100-ESCALAR-UNA-I THRU 4100-ESCALAR-UNA-F                 
017500         VARYING VIO-SUB FROM 1 BY 1                                      
017600         UNTIL VIO-SUB > VIO-VIOLATION-CANT.                             
017700     IF VIO-PUNTAJE > 100                                                   
017800        MOVE 100 TO VIO-PUNTAJE                                             
017900     END-IF.                                                              
018000     IF VIO-PUNTAJE < 0                                                     
018100        MOVE 0 TO VIO-PUNTAJE                                               
018200     END-IF.                                                              
018300     SET VIO-COMPLIANT-YES TO TRUE.                                       
018400     PERFORM 4200-VERIFICAR-ABIERTA-I                                     
018450         THRU 4200-VERIFICAR-ABIERTA-F                                    
018500         VARYING VIO-SUB FROM 1 BY 1                                      
018600         UNTIL VIO-SUB > VIO-VIOLATION-CANT.                             
018700 4000-ESCALADA-F. EXIT.                                                 
018800*-----------------------------------------------------------------        
018900 4100-ESCALAR-UNA-I.                                                     
019000     IF VIO-IS-HARD (VIO-SUB) AND VIO-ST-OPEN (VIO-SUB)                   
019100        SET VIO-ST-PENDING (VIO-SUB) TO TRUE                              
019200        ADD 1 TO VIO-PENDING-CANT                                        
019300        COMPUTE VIO-PUNTAJE = VIO-PUNTAJE                                     
019400                + (VIO-SEVERITY (VIO-SUB) * 2)                            
019500                - (VIO-SEVERITY (VIO-SUB) * 0.5)                          
019600     END-IF.                                                              
019700 4100-ESCALAR-UNA-F. EXIT.                                               
019800*-----------------------------------------------------------------        
019900 4200-VERIFICAR-ABIERTA-I.                                                 
020000     IF VIO-IS-HARD (VIO-SUB) AND VIO-ST-OPEN (VIO-SUB)                   
020100        MOVE 'N' TO VIO-IS-COMPLIANT                                      
020200     END-IF.                                                              
020300 4200-VERIFICAR-ABIERTA-F. EXIT.                                           
020400*-----------------------------------------------------------------        
020500 9999-FINAL-I.                                                            
020600     CONTINUE.                                                            
020700 9999-FINAL-F. EXIT.                                                      
