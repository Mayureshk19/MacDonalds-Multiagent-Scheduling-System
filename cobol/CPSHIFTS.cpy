000100*****************************************************************         
000200*    CP SHIFTS  --  TABLA DE CODIGOS DE TURNO (SHIFT-CODE)      *         
000300*    TABLA DE REFERENCIA -- SE CARGA UNA SOLA VEZ EN RSTMAIN.   *         
000400*****************************************************************         
000500*  HISTORIA DE CAMBIOS DEL COPY                                           
000600*  2024-11-06 RVM TKT-RS-0003 VERSION INICIAL -- TURNOS 1F/2F/3F.         
000700*  2024-11-21 JLP TKT-RS-0017 SE AGREGAN TURNOS DE GERENCIA               
000800*             S / SC / M Y MINUTOS-DESDE-MEDIANOCHE.                      
000900*****************************************************************         
001000 01  SFT-SHIFT-TABLE.                                                     
001100     05  FILLER                  PIC X(13) VALUE '1F03900930090'.         
001200     05  FILLER                  PIC X(13) VALUE '2F08401380090'.         
001300     05  FILLER                  PIC X(13) VALUE '3F04801200120'.         
001400     05  FILLER                  PIC X(13) VALUE 'S 03900900085'.         
001500     05  FILLER                  PIC X(13) VALUE 'SC06601200090'.         
001600     05  FILLER                  PIC X(13) VALUE 'M 05401020080'.         
001700     05  FILLER                  PIC X(13) VALUE '/ 00000000000'.         
001800 01  SFT-SHIFT-TABLE-R REDEFINES SFT-SHIFT-TABLE.                         
001900     05  SFT-SHIFT-ENTRY OCCURS 7 TIMES                                   
002000                 INDEXED BY SFT-SHF-SUB.                                  
002100         10  SFT-SHIFT-CODE      PIC X(02).                               
002200         10  SFT-START-MINUTES   PIC 9(04).                               
002300         10  SFT-END-MINUTES     PIC 9(04).                               
002400         10  SFT-SHIFT-HOURS     PIC 9(02)V9.                             
002500*----------------------------------------------------------------         
002600*    VISTA HH:MM DEL INICIO Y FIN DE TURNO, SOLO PARA IMPRESION           
002700*    DE LA GRILLA DE LEYENDA -- LA ARITMETICA DE DESCANSO Y DE            
002800*    SOLAPE USA SIEMPRE MINUTOS-DESDE-MEDIANOCHE.                         
002900*----------------------------------------------------------------         
003000 01  SFT-CLOCK-VIEW.                                                      
003100     05  SFT-CLOCK-START.                                                 
003200         10  SFT-CLK-START-HH    PIC 99.                                  
003300         10  SFT-CLK-START-MM    PIC 99.                                  
003400     05  SFT-CLOCK-END.                                                   
003500         10  SFT-CLK-END-HH      PIC 99.                                  
003600         10  SFT-CLK-END-MM      PIC 99.                                  
003700     05  FILLER                  PIC X(04).                               
003800*----------------------------------------------------------------         
003900*    DESCANSO NO PAGO -- 30 MINUTOS SI EL TURNO SUPERA 5 HORAS,           
004000*    ES INFORMATIVO, NO SE DESCUENTA DE LAS HORAS TOTALES.                
004100*----------------------------------------------------------------         
004200 01  SFT-UNPAID-BREAK-MIN        PIC 9(02) COMP VALUE ZERO.               
