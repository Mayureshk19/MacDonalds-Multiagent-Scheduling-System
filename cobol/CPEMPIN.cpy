000100*****************************************************************         
000200*    CP EMPIN  --  LAYOUT DE ENTRADA EMPLOYEE-AVAIL             *         
000300*    56 BYTES DE DATOS, 60 BYTES DE REGISTRO (4 DE RESERVA).    *         
000400*    USADO SOLO EN WORKING-STORAGE DE RSTDLOAD -- NO SE PASA    *         
000500*    POR CALL, SE CONSUME DE INMEDIATO PARA ARMAR CPEMPLOY.     *         
000600*****************************************************************         
000700*  HISTORIA DE CAMBIOS DEL COPY                                           
000800*  2024-11-04 RVM TKT-RS-0001 VERSION INICIAL DEL COPY (LAYOUT            
000900*             DE ENTRADA, EN AQUEL MOMENTO PARTE DE CPEMPLOY).            
001000*  2024-12-13 RVM TKT-RS-0045 SE SEPARA COMO COPY INDEPENDIENTE           
001100*             PARA QUE NO VIAJE EN LA LINKAGE SECTION DE LOS              
001200*             MODULOS QUE SOLO NECESITAN LA TABLA COMPARTIDA.             
001300*****************************************************************         
001400 01  EMP-RECORD-IN.                                                       
001500     05  ERI-EMP-ID              PIC X(04).                               
001600     05  ERI-EMP-NAME            PIC X(20).                               
001700     05  ERI-EMP-TYPE            PIC X(02).                               
001800     05  ERI-EMP-STATION         PIC X(02).                               
001900     05  ERI-EMP-AVAIL           PIC X(02) OCCURS 14 TIMES.               
002000     05  FILLER                  PIC X(04).                               
